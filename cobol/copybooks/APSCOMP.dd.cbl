000100*****************************************************************
000200* APSCOMP.DD.CBL  -  SALES-COMP RECORD, ONE PER COMPARABLE SALE *
000300* SORTED BY SC-SUBJ-ID, MATCHED SEQUENTIALLY AGAINST THE        *
000400* SUBJECT-PROPERTY MASTER IN 1200-LOAD-SALES-COMPS.             *
000500*****************************************************************
000600 01  APSCOMP-REC.
000700     05  SC-SUBJ-ID                  PIC X(8).
000800     05  SC-PRICE                    PIC S9(9)V99    COMP-3.
000900     05  SC-SQFT                     PIC 9(6).
001000     05  SC-BEDS                     PIC 9(2).
001100* 99 = UNKNOWN BED COUNT
001200     05  SC-BATHS                    PIC 9(2)V9.
001300     05  SC-NUM-UNITS                PIC 9(3).
001400* ZERO IS TREATED AS 1 UNIT BY 6000-SCORE-SALES-COMPS
001500     05  SC-DISTANCE                 PIC 9(2)V99.
001600* MILES FROM SUBJECT
001700     05  SC-PROP-TYPE                PIC X(20).
001800     05  FILLER                      PIC X(13).
