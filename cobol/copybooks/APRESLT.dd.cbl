000100*****************************************************************
000200* APRESLT.DD.CBL  -  APPRAISAL-RESULT OUTPUT RECORD, ONE PER    *
000300* APPRAISED SUBJECT.  LAYOUT PATTERNED ON THE OLD MBLPS OUTPUT  *
000400* RECORD - GROUPED FIELDS UNDER A HEADER LEVEL, TRAILING        *
000500* FILLER SIZED TO ROUND THE RECORD TO THE CONTRACT LENGTH.      *
000600*****************************************************************
000700 01  APRESLT-REC.
000800     05  AR-KEY-FIELDS.
000900         10  AR-SUBJ-ID              PIC X(8).
001000     05  AR-RENT-INCOME-FIELDS.
001100         10  AR-REC-RENT             PIC 9(5)V99     COMP-3.
001200         10  AR-GSR                  PIC S9(9)V99    COMP-3.
001300         10  AR-NOI                  PIC S9(9)V99    COMP-3.
001400     05  AR-VALUATION-FIELDS.
001500         10  AR-CAP-RATE             PIC 9V9(4)      COMP-3.
001600         10  AR-AS-IS-VALUE          PIC S9(11)V99   COMP-3.
001700         10  AR-COMP-VALUE           PIC S9(11)V99   COMP-3.
001800     05  AR-FINANCING-FIELDS.
001900         10  AR-LOAN-AMOUNT          PIC S9(9)V99    COMP-3.
002000         10  AR-MONTHLY-PMT          PIC S9(7)V99    COMP-3.
002100         10  AR-DSCR                 PIC 9V999       COMP-3.
002200         10  AR-LTV                  PIC 9V999       COMP-3.
002300     05  AR-DECISION-FIELDS.
002400         10  AR-RISK-SCORE           PIC 9(3)V99     COMP-3.
002500         10  AR-RISK-GRADE           PIC X(1).
002600         10  AR-DECISION             PIC X(5).
002700     05  FILLER                      PIC X(33).
