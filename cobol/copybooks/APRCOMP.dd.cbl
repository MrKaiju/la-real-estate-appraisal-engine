000100*****************************************************************
000200* APRCOMP.DD.CBL  -  RENT-COMP RECORD, ONE PER RENTAL COMPARABLE*
000300* FILE IS SORTED BY rc-subj-id, MATCHED SEQUENTIALLY AGAINST    *
000400* THE SUBJECT-PROPERTY MASTER IN 1100-LOAD-RENT-COMPS.          *
000500* FIELD NAMES CARRY THE LOWER-CASE HABIT OF THE OLD MBP LAYOUT. *
000600*****************************************************************
000700 01  APRCOMP-REC.
000800     05  rc-subj-id                  PIC X(8).
000900     05  rc-beds                     PIC 9(2).
001000* 99 = UNKNOWN BED COUNT, SEE 3000-AGGREGATE-RENT-COMPS
001100     05  rc-baths                    PIC 9(2)V9.
001200     05  rc-sqft                     PIC 9(6).
001300* ZERO = UNKNOWN SQFT
001400     05  rc-rent                     PIC 9(5)V99     COMP-3.
001500* ZERO = UNKNOWN RENT, COMP IS SKIPPED
001600     05  rc-source                   PIC X(12).
001700     05  FILLER                      PIC X(2).
