000100*****************************************************************
000200* APRPTLN.DD.CBL  -  APPRAISAL-REPORT PRINT LINE, 132 POSITIONS.*
000300* SAME REDEFINES-OFF-ONE-01 HABIT USED FOR AP1100/APRESLT - ONE *
000400* BASE 01 AT PIC X(132), A SEPARATE 01-LEVEL REDEFINES OF IT    *
000500* FOR EACH SECTION OF THE APPRAISAL WRITE-UP, EDITED FIELDS FOR *
000600* THE PRINTED FIGURES.  KEEPS ALL NINE SECTIONS PLUS THE TWO    *
000700* CONTROL-TOTAL LINES ON ONE RECORD AREA INSTEAD OF NINE FDS.   *
000800*****************************************************************
000900 01  APRPTLN-REC                     PIC X(132).
001000
001100 01  RL-HEADING REDEFINES APRPTLN-REC.
001200     05  RLH-FILLER1                 PIC X(1).
001300     05  RLH-LABEL                   PIC X(20)   VALUE
001400             'SUBJECT PROPERTY -  '.
001500     05  RLH-SUBJ-ID                 PIC X(8).
001600     05  RLH-FILLER2                 PIC X(3).
001700     05  RLH-ADDRESS                 PIC X(60).
001800     05  FILLER                      PIC X(40).
001900
002000 01  RL-SNAPSHOT REDEFINES APRPTLN-REC.
002100     05  RLS-FILLER1                 PIC X(3).
002200     05  RLS-LABEL                   PIC X(12)   VALUE
002300             'LIST PRICE  '.
002400     05  RLS-PRICE                   PIC $$$,$$$,$$9.
002500     05  RLS-FILLER2                 PIC X(3).
002600     05  RLS-BEDS-LBL                PIC X(6)    VALUE 'BEDS  '.
002700     05  RLS-BEDS                    PIC ZZ9.
002800     05  RLS-FILLER3                 PIC X(3).
002900     05  RLS-BATHS-LBL               PIC X(6)    VALUE 'BATHS '.
003000     05  RLS-BATHS                   PIC ZZ9.9.
003100     05  RLS-FILLER4                 PIC X(3).
003200     05  RLS-SQFT-LBL                PIC X(9)    VALUE
003300             'BLDG SF  '.
003400     05  RLS-SQFT                    PIC ZZZ,ZZ9.
003500     05  RLS-FILLER5                 PIC X(3).
003600     05  RLS-LOT-LBL                 PIC X(8)    VALUE
003700             'LOT SF  '.
003800     05  RLS-LOT-SQFT                PIC ZZZ,ZZ9.
003900     05  RLS-FILLER6                 PIC X(3).
004000     05  RLS-YEAR-LBL                PIC X(6)    VALUE
004100             'BUILT '.
004200     05  RLS-YEAR-BUILT              PIC 9(4).
004300     05  FILLER                      PIC X(30).
004400
004500 01  RL-ZONING REDEFINES APRPTLN-REC.
004600     05  RLZ-FILLER1                 PIC X(3).
004700     05  RLZ-LABEL                   PIC X(13)   VALUE
004800             'ZONING CODE  '.
004900     05  RLZ-ZONING                  PIC X(12).
005000     05  RLZ-FILLER2                 PIC X(3).
005100     05  RLZ-SFR-FLAG                PIC X(7).
005200     05  RLZ-FILLER3                 PIC X(2).
005300     05  RLZ-MULTI-FLAG              PIC X(15).
005400     05  RLZ-FILLER4                 PIC X(2).
005500     05  RLZ-COML-FLAG               PIC X(12).
005600     05  FILLER                      PIC X(63).
005700
005800 01  RL-RENTCTRL REDEFINES APRPTLN-REC.
005900     05  RLR-FILLER1                 PIC X(3).
006000     05  RLR-LABEL                   PIC X(14)   VALUE
006100             'JURISDICTION  '.
006200     05  RLR-JURISDICTION            PIC X(20).
006300     05  RLR-FILLER2                 PIC X(3).
006400     05  RLR-RSO-LBL                 PIC X(13)   VALUE
006500             'RSO APPLIES  '.
006600     05  RLR-RSO-APPLIES             PIC X(3).
006700     05  RLR-FILLER3                 PIC X(3).
006800     05  RLR-REASON                  PIC X(60).
006900     05  FILLER                      PIC X(13).
007000
007100 01  RL-SALESCOMP REDEFINES APRPTLN-REC.
007200     05  RLC-FILLER1                 PIC X(3).
007300     05  RLC-LABEL                   PIC X(13)   VALUE
007400             'COMP VALUE   '.
007500     05  RLC-LOW-LBL                 PIC X(4)    VALUE 'LOW '.
007600     05  RLC-LOW-VALUE               PIC $,$$$,$$$,$$9.
007700     05  RLC-FILLER2                 PIC X(2).
007800     05  RLC-BASE-LBL                PIC X(5)    VALUE
007900             'BASE '.
008000     05  RLC-BASE-VALUE              PIC $,$$$,$$$,$$9.
008100     05  RLC-FILLER3                 PIC X(2).
008200     05  RLC-HIGH-LBL                PIC X(5)    VALUE
008300             'HIGH '.
008400     05  RLC-HIGH-VALUE              PIC $,$$$,$$$,$$9.
008500     05  FILLER                      PIC X(59).
008600
008700 01  RL-INCOME REDEFINES APRPTLN-REC.
008800     05  RLI-FILLER1                 PIC X(3).
008900     05  RLI-GSR-LBL                 PIC X(5)    VALUE
009000             'GSR  '.
009100     05  RLI-GSR                     PIC $,$$$,$$9.
009200     05  RLI-FILLER2                 PIC X(2).
009300     05  RLI-NOI-LBL                 PIC X(5)    VALUE
009400             'NOI  '.
009500     05  RLI-NOI                     PIC $,$$$,$$9.
009600     05  RLI-FILLER3                 PIC X(2).
009700     05  RLI-CAP-LBL                 PIC X(9)    VALUE
009800             'CAP RATE '.
009900     05  RLI-CAP-RATE                PIC ZZ9.99.
010000     05  RLI-PCT                     PIC X(1)    VALUE '%'.
010100     05  RLI-FILLER4                 PIC X(2).
010200     05  RLI-VALUE-LBL               PIC X(13)   VALUE
010300             'INCOME VALUE '.
010400     05  RLI-INCOME-VALUE            PIC $,$$$,$$$,$$9.
010500     05  FILLER                      PIC X(53).
010600
010700 01  RL-FINANCING REDEFINES APRPTLN-REC.
010800     05  RLF-FILLER1                 PIC X(3).
010900     05  RLF-LOAN-LBL                PIC X(13)   VALUE
011000             'LOAN AMOUNT  '.
011100     05  RLF-LOAN-AMOUNT             PIC $,$$$,$$9.
011200     05  RLF-FILLER2                 PIC X(2).
011300     05  RLF-PMT-LBL                 PIC X(13)   VALUE
011400             'MONTHLY P&I  '.
011500     05  RLF-MONTHLY-PMT             PIC $$$,$$9.99.
011600     05  RLF-FILLER3                 PIC X(2).
011700     05  RLF-ADS-LBL                 PIC X(4)    VALUE
011800             'ADS '.
011900     05  RLF-ANNUAL-DEBT-SVC         PIC $$$,$$9.99.
012000     05  FILLER                      PIC X(66).
012100
012200 01  RL-CASHFLOW REDEFINES APRPTLN-REC.
012300     05  RLK-FILLER1                 PIC X(3).
012400     05  RLK-DSCR-LBL                PIC X(6)    VALUE
012500             'DSCR  '.
012600     05  RLK-DSCR                    PIC 9.999.
012700     05  RLK-FILLER2                 PIC X(3).
012800     05  RLK-CASHFLOW-LBL            PIC X(20)   VALUE
012900             'ANNUAL CASH FLOW    '.
013000     05  RLK-CASHFLOW                PIC $$,$$$,$$9.
013100     05  RLK-FILLER3                 PIC X(2).
013200     05  RLK-COC-LBL                 PIC X(15)   VALUE
013300             'CASH-ON-CASH   '.
013400     05  RLK-CASH-ON-CASH            PIC ZZ9.99.
013500     05  RLK-PCT                     PIC X(1)    VALUE '%'.
013600     05  FILLER                      PIC X(61).
013700
013800 01  RL-RISK REDEFINES APRPTLN-REC.
013900     05  RLM-FILLER1                 PIC X(3).
014000     05  RLM-SCORE-LBL               PIC X(12)   VALUE
014100             'RISK SCORE  '.
014200     05  RLM-RISK-SCORE              PIC ZZ9.99.
014300     05  RLM-FILLER2                 PIC X(2).
014400     05  RLM-GRADE-LBL               PIC X(7)    VALUE
014500             'GRADE  '.
014600     05  RLM-RISK-GRADE              PIC X(1).
014700     05  RLM-FILLER3                 PIC X(3).
014800     05  RLM-COMPONENTS              PIC X(98).
014900
015000 01  RL-RECOMMEND REDEFINES APRPTLN-REC.
015100     05  RLD-FILLER1                 PIC X(3).
015200     05  RLD-DEC1-LBL                PIC X(15)   VALUE
015300             'DECISION (V1)  '.
015400     05  RLD-DECISION-V1             PIC X(5).
015500     05  RLD-FILLER2                 PIC X(3).
015600     05  RLD-SCORE2-LBL              PIC X(18)   VALUE
015700             'BLENDED SCORE (V2)'.
015800     05  RLD-SCORE-V2                PIC 9.999.
015900     05  RLD-FILLER3                 PIC X(3).
016000     05  RLD-DEC2-LBL                PIC X(10)   VALUE
016100             'RATING V2 '.
016200     05  RLD-DECISION-V2             PIC X(5).
016300     05  FILLER                      PIC X(65).
016400
016500 01  RL-CONTROL-TOTALS REDEFINES APRPTLN-REC.
016600     05  RLT-FILLER1                 PIC X(1).
016700     05  RLT-READ-LBL                PIC X(20)   VALUE
016800             'SUBJECTS READ ......'.
016900     05  RLT-SUBJ-READ               PIC ZZZ,ZZ9.
017000     05  RLT-FILLER2                 PIC X(2).
017100     05  RLT-APPR-LBL                PIC X(20)   VALUE
017200             'SUBJECTS APPRAISED .'.
017300     05  RLT-SUBJ-APPRAISED          PIC ZZZ,ZZ9.
017400     05  RLT-FILLER3                 PIC X(2).
017500     05  RLT-SKIP-LBL                PIC X(20)   VALUE
017600             'SUBJECTS SKIPPED ...'.
017700     05  RLT-SUBJ-SKIPPED            PIC ZZZ,ZZ9.
017800     05  FILLER                      PIC X(46).
017900
018000 01  RL-CONTROL-TOTALS2 REDEFINES APRPTLN-REC.
018100     05  RLU-FILLER1                 PIC X(1).
018200     05  RLU-NOI-LBL                 PIC X(20)   VALUE
018300             'TOTAL NOI ..........'.
018400     05  RLU-SUM-NOI                 PIC $,$$$,$$$,$$9.
018500     05  RLU-FILLER2                 PIC X(2).
018600     05  RLU-LOAN-LBL                PIC X(20)   VALUE
018700             'TOTAL LOAN AMOUNT ..'.
018800     05  RLU-SUM-LOAN                PIC $,$$$,$$$,$$9.
018900     05  RLU-FILLER3                 PIC X(2).
019000     05  RLU-BUY-LBL                 PIC X(6)    VALUE
019100             'BUY = '.
019200     05  RLU-BUY-COUNT               PIC ZZ9.
019300     05  RLU-FILLER4                 PIC X(2).
019400     05  RLU-WATCH-LBL               PIC X(8)    VALUE
019500             'WATCH = '.
019600     05  RLU-WATCH-COUNT             PIC ZZ9.
019700     05  RLU-FILLER5                 PIC X(2).
019800     05  RLU-PASS-LBL                PIC X(7)    VALUE
019900             'PASS = '.
020000     05  RLU-PASS-COUNT              PIC ZZ9.
020100     05  FILLER                      PIC X(27).
