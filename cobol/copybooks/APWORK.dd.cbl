000100*****************************************************************
000200* APWORK.DD.CBL  -  WORKING TABLES FOR THE APPRAISAL DRIVER.   *
000300* COPIED INTO THE WORKING-STORAGE SECTION OF APPR2000.         *
000400* BUILT ON THE SAME OCCURS/REDEFINES HABITS AS THE OLD MBF,    *
000500* MBU, TRAN750 AND RECON750 DD MEMBERS - ONE GROUP PER TABLE,  *
000600* A COUNT FIELD AHEAD OF EACH TABLE, COMP SUBSCRIPTS.          *
000700*****************************************************************
000800 01  WT-RENT-COMP-WORK.
000900     05  WT-RC-COUNT             PIC S9(4)  COMP  VALUE 0.
001000     05  WT-RC-IX                PIC S9(4)  COMP.
001100     05  WT-RC-TABLE OCCURS 60 TIMES.
001200         10  WT-RC-BEDS          PIC 9(2).
001300         10  WT-RC-BATHS         PIC 9(2)V9.
001400         10  WT-RC-SQFT          PIC 9(6).
001500         10  WT-RC-RENT          PIC 9(5)V99   COMP-3.
001600         10  WT-RC-SOURCE        PIC X(12).
001700     05  FILLER                  PIC X(4).
001800 01  WT-BED-STAT-WORK.
001900     05  WT-BS-COUNT             PIC S9(4)  COMP  VALUE 0.
002000     05  WT-BS-IX                PIC S9(4)  COMP.
002100     05  WT-BED-STAT-TABLE OCCURS 12 TIMES.
002200         10  WT-BS-BEDS          PIC 9(2).
002300         10  WT-BS-N             PIC S9(4)  COMP.
002400         10  WT-BS-SUM-RENT      PIC S9(9)V99  COMP-3.
002500         10  WT-BS-MIN-RENT      PIC 9(5)V99   COMP-3.
002600         10  WT-BS-MAX-RENT      PIC 9(5)V99   COMP-3.
002700         10  WT-BS-MEAN-RENT     PIC 9(5)V99   COMP-3.
002800         10  WT-BS-MEDIAN-RENT   PIC 9(5)V99   COMP-3.
002900     05  FILLER                  PIC X(4).
003000* SORT/MEDIAN SCRATCH FOR RENT COMPS - USED ONCE FOR THE OVERALL
003100* RENT LIST, THEN RESET AND RE-USED FOR EACH BED-COUNT ROW'S
003200* OWN LIST.  SIZED TO THE SAME 60-ROW CAP AS WT-RENT-COMP-WORK.
003300 01  WT-RENT-SORT-WORK.
003400     05  WT-RS-COUNT             PIC S9(4)  COMP.
003500     05  WT-RS-IX                PIC S9(4)  COMP.
003600     05  WT-RS-JX                PIC S9(4)  COMP.
003700     05  WT-RS-TABLE OCCURS 60 TIMES
003800                                 PIC 9(5)V99   COMP-3.
003900     05  WT-RS-SWAP              PIC 9(5)V99   COMP-3.
004000     05  FILLER                  PIC X(4).
004100 01  WT-SALES-COMP-WORK.
004200     05  WT-SC-COUNT             PIC S9(4)  COMP  VALUE 0.
004300     05  WT-SC-IX                PIC S9(4)  COMP.
004400     05  WT-SC-JX                PIC S9(4)  COMP.
004500     05  WT-SC-KEPT-COUNT        PIC S9(4)  COMP  VALUE 0.
004600     05  WT-SC-TABLE OCCURS 60 TIMES.
004700         10  WT-SC-PRICE         PIC S9(9)V99  COMP-3.
004800         10  WT-SC-SQFT          PIC 9(6).
004900         10  WT-SC-BEDS          PIC 9(2).
005000         10  WT-SC-BATHS         PIC 9(2)V9.
005100         10  WT-SC-UNITS         PIC 9(3).
005200         10  WT-SC-DISTANCE      PIC 9(2)V99.
005300         10  WT-SC-PROP-TYPE     PIC X(20).
005400         10  WT-SC-SIMILARITY    PIC S9(3)V99  COMP-3.
005500         10  WT-SC-PPSF          PIC S9(5)V9999 COMP-3.
005600         10  WT-SC-PPU           PIC S9(9)V99  COMP-3.
005700         10  WT-SC-PASS-FILTER   PIC X.
005800             88  WT-SC-PASSES        VALUE 'Y'.
005900* TOP 6 BY SIMILARITY, DESCENDING - FILLED BY 6000-SCORE-SALES-
006000* COMPS, THEN THE PPSF/PPU LISTS BELOW ARE SORTED ASCENDING OFF
006100* OF THESE 6 SLOTS FOR THE MEDIAN/LOW/HIGH STATS.
006200     05  WT-KEPT-TABLE OCCURS 6 TIMES.
006300         10  WT-KEPT-PPSF        PIC S9(5)V9999 COMP-3.
006400         10  WT-KEPT-PPU         PIC S9(9)V99  COMP-3.
006500         10  WT-KEPT-HAS-PPSF    PIC X.
006600         10  WT-KEPT-HAS-PPU     PIC X.
006700     05  WT-PPSF-SORT-TABLE OCCURS 6 TIMES
006800                                 PIC S9(5)V9999 COMP-3.
006900     05  WT-PPU-SORT-TABLE OCCURS 6 TIMES
007000                                 PIC S9(9)V99  COMP-3.
007100     05  FILLER                  PIC X(4).
007200* GRID SUBSCRIPT STANDS ALONE, NOT PART OF THE TABLE ITSELF -
007300* SITS AT THE 77 LEVEL LIKE THE OTHER LOOSE SUBSCRIPTS.
007400 77  WT-CG-IX                    PIC S9(4)  COMP.
007500 01  WT-CAP-RATE-GRID.
007600     05  WT-CAP-GRID-TABLE OCCURS 8 TIMES.
007700         10  WT-CAP-TYPE         PIC X(10).
007800         10  WT-CAP-PRIME        PIC 9V9(4)    COMP-3.
007900         10  WT-CAP-CORE         PIC 9V9(4)    COMP-3.
008000         10  WT-CAP-STABLE       PIC 9V9(4)    COMP-3.
008100         10  WT-CAP-TRANS        PIC 9V9(4)    COMP-3.
008200         10  WT-CAP-DISTRESSED   PIC 9V9(4)    COMP-3.
008300     05  FILLER                  PIC X(4).
