000100*****************************************************************
000200* APFINP.DD.CBL  -  FINANCING-PARMS RECORD, ONE PER SUBJECT,   *
000300* OPTIONAL.  WHEN A SUBJECT HAS NO MATCHING RECORD ON THIS     *
000400* FILE, 1300-LOAD-FINANCING-PARMS MOVES THE SHOP DEFAULTS      *
000500* LISTED BELOW INSTEAD OF FAILING THE SUBJECT.                 *
000600*****************************************************************
000700 01  APFINP-REC.
000800     05  FIN-SUBJ-ID                 PIC X(8).
000900     05  FIN-INT-RATE                PIC 9V9(6)      COMP-3.
001000* DEFAULT WHEN MISSING = 0.067500
001100     05  FIN-AMORT-YEARS             PIC 9(2).
001200* DEFAULT WHEN MISSING = 30
001300     05  FIN-MIN-DSCR                PIC 9V99        COMP-3.
001400* DEFAULT WHEN MISSING = 1.20
001500     05  FIN-MAX-LTV                 PIC 9V9(4)      COMP-3.
001600* DEFAULT WHEN MISSING = 0.7500
001700     05  FIN-DOWN-PAYMENT            PIC S9(9)V99    COMP-3.
001800* DEFAULT WHEN MISSING = PRICE MINUS FINAL LOAN AMOUNT
001900     05  FILLER                      PIC X(9).
