000100*****************************************************************
000200* AP1100.DD.CBL                                                *
000300* SUBJECT-PROPERTY MASTER RECORD - COPY MEMBER ONLY.           *
000400* NO PROCEDURE DIVISION HERE - THIS IS COPIED INTO THE         *
000500* WORKING-STORAGE SECTION OF THE APPRAISAL DRIVER (APPR2000)   *
000600* ONE RECORD, ONE COPY MEMBER - KEEPS THE MASTER LAYOUT IN A   *
000700* SINGLE PLACE FOR EVERY PROGRAM THAT TOUCHES IT.  DO NOT ADD  *
000800* A PROCEDURE DIVISION TO THIS MEMBER.                         *
000900*****************************************************************
001000 01  AP1100-REC.
001100     05  AP1100-SUBJ-ID              PIC X(8).
001200     05  AP1100-ADDRESS              PIC X(60).
001300* OLD-FORMAT VIEW - PRE-2004 LOADS SPLIT STREET/CSZ AT COL 30,
001400* NO COMMAS.  CURRENT LOADS USE THE FREE-FORM COMMA STRING
001500* ABOVE AND 2000-NORMALIZE-ADDRESS PARSES IT.  KEPT FOR THE
001600* ODD BACK-LOADED FILE THAT STILL COMES IN OLD FORMAT.
001700     05  AP1100-ADDRESS-OLD REDEFINES AP1100-ADDRESS.
001800         10  AP1100-ADDR-STREET-OLD  PIC X(30).
001900         10  AP1100-ADDR-CSZ-OLD     PIC X(30).
002000     05  AP1100-PRICE                PIC S9(9)V99   COMP-3.
002100     05  AP1100-BEDS                 PIC 9(2).
002200     05  AP1100-BATHS                PIC 9(2)V9.
002300     05  AP1100-SQFT                 PIC 9(6).
002400     05  AP1100-LOT-SQFT             PIC 9(7).
002500     05  AP1100-YEAR-BUILT           PIC 9(4).
002600     05  AP1100-YEAR-BUILT-X REDEFINES AP1100-YEAR-BUILT
002700                                     PIC X(4).
002800     05  AP1100-NUM-UNITS            PIC 9(3).
002900     05  AP1100-PROP-TYPE            PIC X(20).
003000     05  AP1100-ZONING               PIC X(12).
003100* QUICK-GLANCE VIEW OF THE ZONE STRING - 2300-INTERPRET-ZONING
003200* STILL UNSTRINGS ON THE DASH TO GET THE REAL BASE ZONE, THIS
003300* REDEFINE IS JUST FOR CONSOLE DISPLAYS AND AUDIT LISTINGS.
003400     05  AP1100-ZONING-QUICK REDEFINES AP1100-ZONING.
003500         10  AP1100-ZONE-BASE-QUICK  PIC X(4).
003600         10  AP1100-ZONE-REST-QUICK  PIC X(8).
003700     05  AP1100-JURISDICTION         PIC X(20).
003800     05  AP1100-SUBMARKET            PIC X(12).
003900     05  AP1100-RENT-CTRL-FLAG       PIC X(1).
004000         88  AP1100-RENT-CTRL-YES        VALUE 'Y'.
004100         88  AP1100-RENT-CTRL-NO         VALUE 'N'.
004200         88  AP1100-RENT-CTRL-UNKNOWN    VALUE ' '.
004300     05  AP1100-HUD-FMR              PIC 9(5)V99    COMP-3.
004400     05  FILLER                      PIC X(4).
