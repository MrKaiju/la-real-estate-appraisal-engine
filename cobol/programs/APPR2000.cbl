000100*****************************************************************
000200* APPR2000.CBL                                                 *
000300* LA REAL ESTATE - SUBJECT PROPERTY APPRAISAL BATCH DRIVER.    *
000400* READS THE SUBJECT-PROPERTY MASTER ONE RECORD AT A TIME,      *
000500* MATCHES THE RENT, SALES AND FINANCING COMPARABLE FILES ON    *
000600* SUBJ-ID (ALL FOUR FILES ARE SORTED ASCENDING ON THAT KEY),   *
000700* RUNS THE INCOME, VALUATION, FINANCING, RISK AND RECOMMEND-   *
000800* ATION MODELS FOR EACH SUBJECT, WRITES ONE APPRAISAL-RESULT   *
000900* RECORD PER SUBJECT AND ONE NINE-SECTION WRITE-UP TO THE      *
001000* APPRAISAL-REPORT PRINT FILE, THEN PRINTS THE END-OF-JOB      *
001100* CONTROL TOTALS.                                              *
001200*****************************************************************
001300*****************************************************************
001400* CHANGE LOG                                                   *
001500*   09/14/1986  RTM  ORIGINAL PROGRAM.  US00114.               *
001600*   03/02/1987  RTM  ADDED SALES-COMP SCORING SECTION 6.       *
001700*   11/19/1987  DKC  FIXED CAP RATE GRID - INDUSTRIAL ROW HAD  *
001800*                    OFFICE COLUMNS TRANSPOSED.  US00188.      *
001900*   06/08/1988  RTM  ADDED VOUCHER (FMR) INCOME SCENARIO.      *
002000*                    US00241.                                  *
002100*   02/27/1989  DKC  RENT CONTROL CLASSIFIER NOW CHECKS YEAR   *
002200*                    BUILT BEFORE UNIT COUNT.  US00277.        *
002300*   10/03/1990  JGP  VALUE-ADD MODEL B - IRR SOLVER ADDED.     *
002400*                    US00332.                                  *
002500*   04/22/1991  RTM  RISK SCORE - CLAMPED UNDERWRITING SCORE   *
002600*                    TO 40-95 PER APPRAISAL COMMITTEE.         *
002700*                    US00355.                                  *
002800*   01/09/1992  DKC  ADDRESS NORMALIZER - ADDED NE/NW/SE/SW    *
002900*                    DIRECTIONAL TOKENS.  US00401.              *
003000*   08/17/1992  JGP  RECOMMENDATION V2 SCORING ADDED ALONG-    *
003100*                    SIDE THE ORIGINAL V1 MODEL.  US00418.      *
003200*   05/05/1993  RTM  ZONING INTERPRETER SPLIT OUT OF THE       *
003300*                    JURISDICTION PARAGRAPH.  US00447.         *
003400*   02/14/1994  DKC  DSCR LOAN SIZING NOW TAKES THE LESSER OF  *
003500*                    THE DSCR AND LTV LOAN AMOUNTS.  US00470.  *
003600*   09/30/1994  JGP  ADDED PROPERTY TAX ESTIMATOR PARAGRAPH.   *
003700*                    US00491.                                  *
003800*   06/19/1995  RTM  FMR/RENT-COMP BLEND FORMULA CORRECTED -   *
003900*                    WAS 50/50, COMMITTEE WANTS 40/60.         *
004000*                    US00512.                                  *
004100*   03/11/1996  DKC  SALES COMP FILTER - ADDED SQFT RATIO      *
004200*                    BAND (0.5 TO 1.5) PER APPRAISAL REVIEW.   *
004300*                    US00548.                                  *
004400*   12/02/1996  JGP  SKIPPED-SUBJECT COUNT ADDED TO END-OF-JOB *
004500*                    TOTALS.  US00560.                         *
004600*   07/08/1997  RTM  CASH-ON-CASH ADDED TO RECOMMENDATION V2   *
004700*                    SCORING.  US00583.                        *
004800*   01/26/1998  DKC  Y2K REMEDIATION - ALL DATE-BEARING WORK   *
004900*                    FIELDS REVIEWED, NONE OF THIS PROGRAM'S   *
005000*                    FIELDS CARRY A TWO-DIGIT YEAR SO NO       *
005100*                    WINDOWING WAS REQUIRED.  SIGNED OFF BY    *
005200*                    THE Y2K PROJECT OFFICE.  US00601.         *
005300*   11/09/1998  DKC  Y2K - CONFIRMED DATE-COMPILED FIELD IS    *
005400*                    COMPILER-SUPPLIED AND FOUR-DIGIT-YEAR ON  *
005500*                    THIS PLATFORM.  US00601.                 *
005600*   06/21/1999  JGP  RISK SCORE - HAZARD FLOOR RAISED FROM 30  *
005700*                    TO 40 PER UNDERWRITING.  US00619.         *
005800*   02/03/2000  RTM  VALUE-ADD MODEL A ROUNDING CORRECTED TO   *
005900*                    TWO DECIMALS ON ALL DOLLAR RESULTS.       *
006000*                    US00644.                                  *
006100*   10/17/2001  DKC  SALES COMP TOP-N NOW HARD-CODED AT 6      *
006200*                    COMPS PER APPRAISAL COMMITTEE.  US00671.  *
006300*   05/06/2003  JGP  ADDED SUBMARKET DEFAULT OF 'STABLE' AND   *
006400*                    PROPERTY TYPE DEFAULT OF '5+' TO THE CAP  *
006500*                    RATE GRID LOOKUP.  US00702.                *
006600*   08/12/2005  RTM  REPORT NOW SHOWS BOTH V1 DECISION AND V2  *
006700*                    BLENDED SCORE SIDE BY SIDE.  US00738.     *
006800*   02/28/2009  DKC  END-OF-JOB TOTALS SPLIT ONTO TWO PRINT    *
006900*                    LINES - BUDGET COMMITTEE REQUEST.         *
007000*                    US00781.                                  *
007100*****************************************************************
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID.    APPR2000.
007400 AUTHOR.        R T MASADA.
007500 INSTALLATION.  COUNTY APPRAISAL SYSTEMS DIVISION.
007600 DATE-WRITTEN.  09/14/1986.
007700 DATE-COMPILED.
007800 SECURITY.      COUNTY INTERNAL USE ONLY - NOT FOR RELEASE
007900                 OUTSIDE THE APPRAISAL SYSTEMS DIVISION.
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CONSOLE IS CRT
008500     CLASS DIGITS IS '0' THRU '9'
008600     UPSI-0 IS APPR-TEST-RUN-SW.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SUBJPROP-FILE  ASSIGN TO SUBJPROP
009000            ORGANIZATION IS RECORD SEQUENTIAL
009100            FILE STATUS IS WS-SUBJ-STATUS.
009200     SELECT RENTCOMP-FILE  ASSIGN TO RENTCOMP
009300            ORGANIZATION IS RECORD SEQUENTIAL
009400            FILE STATUS IS WS-RENT-STATUS.
009500     SELECT SALESCOMP-FILE ASSIGN TO SALESCOMP
009600            ORGANIZATION IS RECORD SEQUENTIAL
009700            FILE STATUS IS WS-SALES-STATUS.
009800     SELECT FINPARM-FILE   ASSIGN TO FINPARM
009900            ORGANIZATION IS RECORD SEQUENTIAL
010000            FILE STATUS IS WS-FIN-STATUS.
010100     SELECT APPRSLT-FILE   ASSIGN TO APPRSLT
010200            ORGANIZATION IS RECORD SEQUENTIAL
010300            FILE STATUS IS WS-RSLT-STATUS.
010400     SELECT APPRRPT-FILE   ASSIGN TO APPRRPT
010500            ORGANIZATION IS RECORD SEQUENTIAL
010600            FILE STATUS IS WS-RPT-STATUS.
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SUBJPROP-FILE
011000     RECORD CONTAINS 180 CHARACTERS
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS SUBJPROP-REC.
011300 01  SUBJPROP-REC                PIC X(180).
011400 FD  RENTCOMP-FILE
011500     RECORD CONTAINS 40 CHARACTERS
011600     LABEL RECORDS ARE STANDARD
011700     DATA RECORD IS RENTCOMP-REC.
011800 01  RENTCOMP-REC                PIC X(40).
011900 FD  SALESCOMP-FILE
012000     RECORD CONTAINS 70 CHARACTERS
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS SALESCOMP-REC.
012300 01  SALESCOMP-REC               PIC X(70).
012400 FD  FINPARM-FILE
012500     RECORD CONTAINS 45 CHARACTERS
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS FINPARM-REC.
012800 01  FINPARM-REC                 PIC X(45).
012900 FD  APPRSLT-FILE
013000     RECORD CONTAINS 140 CHARACTERS
013100     LABEL RECORDS ARE STANDARD
013200     DATA RECORD IS APRESLT-REC.
013300     COPY APRESLT.
013400 FD  APPRRPT-FILE
013500     RECORD CONTAINS 132 CHARACTERS
013600     LABEL RECORDS ARE STANDARD
013700     DATA RECORD IS APRPTLN-REC.
013800     COPY APRPTLN.
013900 WORKING-STORAGE SECTION.
014000*
014100* SUBJECT-PROPERTY MASTER, RENT/SALES COMP AND FINANCING-PARMS
014200* COPY MEMBERS - SEE THE COPYBOOK LIBRARY FOR FIELD LAYOUTS.
014300*
014400     COPY AP1100.
014500     COPY APRCOMP.
014600     COPY APSCOMP.
014700     COPY APFINP.
014800     COPY APWORK.
014900*
015000 01  WS-EOF-SWITCHES.
015100     05  WS-EOF-SUBJ             PIC 9(1)  VALUE 0.
015200         88  SUBJ-AT-EOF                   VALUE 1.
015300     05  WS-EOF-RENT             PIC 9(1)  VALUE 0.
015400         88  RENT-AT-EOF                   VALUE 1.
015500     05  WS-EOF-SALES            PIC 9(1)  VALUE 0.
015600         88  SALES-AT-EOF                  VALUE 1.
015700     05  WS-EOF-FIN              PIC 9(1)  VALUE 0.
015800         88  FIN-AT-EOF                    VALUE 1.
015900 01  WS-FILE-STATUS-FIELDS.
016000     05  WS-SUBJ-STATUS          PIC X(2).
016100     05  WS-RENT-STATUS          PIC X(2).
016200     05  WS-SALES-STATUS         PIC X(2).
016300     05  WS-FIN-STATUS           PIC X(2).
016400     05  WS-RSLT-STATUS          PIC X(2).
016500     05  WS-RPT-STATUS           PIC X(2).
016600* STANDALONE SUBSCRIPTS - NOT PART OF ANY TABLE GROUP, SO THEY
016700* SIT AT THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS DECLARED A
016800* LOOSE COUNTER OR SWITCH THAT NO OTHER FIELD REDEFINES.
016900 77  WS-IX                       PIC S9(4)  COMP.
017000 77  WS-JX                       PIC S9(4)  COMP.
017100 77  WS-KX                       PIC S9(4)  COMP.
017200 77  WS-IRR-ITER                 PIC S9(4)  COMP.
017300 77  WS-WORD-IX                  PIC S9(4)  COMP.
017400* SKIP SWITCH FOR THE CURRENT SUBJECT - NOT PART OF ANY GROUP,
017500* SO IT SITS AT THE 77 LEVEL LIKE THE SUBSCRIPTS ABOVE.
017600 77  WS-SKIP-SW                  PIC X(1)   VALUE 'N'.
017700     88  WS-SKIP-SUBJECT                    VALUE 'Y'.
017800 01  WS-RUN-CONTROL.
017900     05  WS-SKIP-REASON          PIC X(30)  VALUE SPACES.
018000     05  WS-SUBJ-READ-CT         PIC S9(7)  COMP  VALUE 0.
018100     05  WS-SUBJ-APPR-CT         PIC S9(7)  COMP  VALUE 0.
018200     05  WS-SUBJ-SKIP-CT         PIC S9(7)  COMP  VALUE 0.
018300     05  WS-BUY-CT               PIC S9(7)  COMP  VALUE 0.
018400     05  WS-WATCH-CT             PIC S9(7)  COMP  VALUE 0.
018500     05  WS-PASS-CT              PIC S9(7)  COMP  VALUE 0.
018600     05  WS-SUM-NOI              PIC S9(11)V99  COMP-3  VALUE 0.
018700     05  WS-SUM-LOAN             PIC S9(11)V99  COMP-3  VALUE 0.
018800 01  WS-ADDRESS-WORK.
018900     05  WS-ADDR-RAW             PIC X(60).
019000     05  WS-ADDR-STREET          PIC X(60).
019100     05  WS-ADDR-CITY            PIC X(30).
019200     05  WS-ADDR-STATE           PIC X(2).
019300     05  WS-ADDR-ZIP             PIC X(10).
019400     05  WS-ADDR-NORMALIZED      PIC X(60).
019500     05  WS-ADDR-VALID-SW        PIC X(1)   VALUE 'N'.
019600         88  WS-ADDR-VALID                  VALUE 'Y'.
019700     05  WS-ADDR-WORD-TABLE OCCURS 12 TIMES PIC X(15).
019800     05  WS-ADDR-WORD-COUNT      PIC S9(4)  COMP.
019900     05  WS-ADDR-OUT-LEN         PIC S9(4)  COMP.
020000* DIRECTIONAL AND STREET-SUFFIX SUBSTITUTION TABLE - RESTATED
020100* IN THE APPRAISAL COMMITTEE'S PREFERRED ABBREVIATIONS.
020200 01  WS-TOKEN-MAP-TABLE.
020300     05  WS-TOKEN-MAP-ENTRY OCCURS 19 TIMES
020400                             INDEXED BY WS-TOKEN-IX.
020500         10  WS-TOKEN-FROM       PIC X(11).
020600         10  WS-TOKEN-TO         PIC X(5).
020700 01  WS-TOKEN-MAP-VALUES.
020800     05  FILLER PIC X(16) VALUE 'NORTH      N    '.
020900     05  FILLER PIC X(16) VALUE 'SOUTH      S    '.
021000     05  FILLER PIC X(16) VALUE 'EAST       E    '.
021100     05  FILLER PIC X(16) VALUE 'WEST       W    '.
021200     05  FILLER PIC X(16) VALUE 'NORTHEAST  NE   '.
021300     05  FILLER PIC X(16) VALUE 'NORTHWEST  NW   '.
021400     05  FILLER PIC X(16) VALUE 'SOUTHEAST  SE   '.
021500     05  FILLER PIC X(16) VALUE 'SOUTHWEST  SW   '.
021600     05  FILLER PIC X(16) VALUE 'STREET     ST   '.
021700     05  FILLER PIC X(16) VALUE 'AVENUE     AVE  '.
021800     05  FILLER PIC X(16) VALUE 'BOULEVARD  BLVD '.
021900     05  FILLER PIC X(16) VALUE 'ROAD       RD   '.
022000     05  FILLER PIC X(16) VALUE 'DRIVE      DR   '.
022100     05  FILLER PIC X(16) VALUE 'LANE       LN   '.
022200     05  FILLER PIC X(16) VALUE 'COURT      CT   '.
022300     05  FILLER PIC X(16) VALUE 'PLACE      PL   '.
022400     05  FILLER PIC X(16) VALUE 'TERRACE    TER  '.
022500     05  FILLER PIC X(16) VALUE 'WAY        WAY  '.
022600     05  FILLER PIC X(16) VALUE 'HIGHWAY     HWY '.
022700 01  FILLER REDEFINES WS-TOKEN-MAP-VALUES.
022800     05  WS-TOKEN-MAP-LOAD OCCURS 19 TIMES.
022900         10  WS-TML-FROM         PIC X(11).
023000         10  WS-TML-TO           PIC X(5).
023100 01  WS-RENT-COMP-RESULT.
023200     05  WS-RECOMMENDED-RENT     PIC 9(5)V99    COMP-3  VALUE 0.
023300     05  WS-RENT-METHOD          PIC X(16)      VALUE SPACES.
023400     05  WS-BASE-RENT-FOUND      PIC X(1)       VALUE 'N'.
023500         88  WS-BASE-RENT-OK                     VALUE 'Y'.
023600     05  WS-SQFT-RENT-EST        PIC 9(5)V99    COMP-3  VALUE 0.
023700     05  WS-SQFT-EST-N           PIC S9(4)      COMP    VALUE 0.
023800     05  WS-SQFT-EST-SUM         PIC S9(7)V9999 COMP-3  VALUE 0.
023900     05  WS-FMR-BLEND-RENT       PIC 9(5)V99    COMP-3  VALUE 0.
024000* OVERALL RENT STATS - COUNT/MIN/MAX/MEAN/MEDIAN OVER ALL
024100* BUFFERED RENT COMPS, KEPT SEPARATE FROM WS-IA-RENT-UNIT (WHICH
024200* DOUBLES AS THE WORKING MEAN DURING THE RECOMMENDED-RENT CALC).
024300     05  WS-RENT-OA-COUNT        PIC S9(4)      COMP.
024400     05  WS-RENT-OA-MIN          PIC 9(5)V99    COMP-3.
024500     05  WS-RENT-OA-MAX          PIC 9(5)V99    COMP-3.
024600     05  WS-RENT-OA-MEAN         PIC 9(5)V99    COMP-3.
024700     05  WS-RENT-OA-MEDIAN       PIC 9(5)V99    COMP-3.
024800* SCRATCH FOR THE RENT-SORT/MEDIAN HELPERS - SHARED BY THE
024900* OVERALL PASS AND EACH PER-BED-COUNT PASS IN TURN.
025000     05  WS-RENT-MEDIAN-RESULT   PIC 9(5)V99    COMP-3.
025100     05  WS-RENT-EVEN-SW         PIC X(1)       VALUE 'N'.
025200         88  WS-RENT-COUNT-IS-EVEN               VALUE 'Y'.
025300     05  WS-RENT-HALF-CT         PIC S9(4)      COMP.
025400 01  WS-JURISDICTION-WORK.
025500     05  WS-JURISDICTION         PIC X(20)      VALUE SPACES.
025600     05  WS-JURIS-REASON         PIC X(30)      VALUE SPACES.
025700     05  WS-JURIS-KEYWORD-CT     PIC S9(4)  COMP.
025800     05  WS-JURIS-CITY-FIELD     PIC X(30)      VALUE SPACES.
025900 01  WS-PROPERTY-CLASS-WORK.
026000     05  WS-PROP-TYPE-CODE       PIC X(20)      VALUE SPACES.
026100     05  WS-PROP-CATEGORY        PIC X(11)      VALUE SPACES.
026200     05  WS-CAP-TYPE-BUCKET      PIC X(10)      VALUE SPACES.
026300 01  WS-ZONING-WORK.
026400     05  WS-ZONE-BASE            PIC X(6)       VALUE SPACES.
026500     05  WS-ZONE-HEIGHT          PIC X(4)       VALUE SPACES.
026600     05  WS-ZONE-DENSITY         PIC X(20)      VALUE SPACES.
026700     05  WS-ZONE-IS-SFR          PIC X(1)       VALUE 'N'.
026800     05  WS-ZONE-IS-MULTI        PIC X(1)       VALUE 'N'.
026900     05  WS-ZONE-IS-COML         PIC X(1)       VALUE 'N'.
027000 01  WS-RENT-CTRL-WORK.
027100     05  WS-RC-STATUS            PIC X(12)      VALUE SPACES.
027200         88  WS-RC-APPLIES                      VALUE 'APPLIES'.
027300         88  WS-RC-EXEMPT                        VALUE 'EXEMPT'.
027400         88  WS-RC-UNKNOWN                       VALUE 'UNKNOWN'.
027500     05  WS-RC-REASON            PIC X(40)      VALUE SPACES.
027600 01  WS-INCOME-WORK.
027700     05  WS-IA-RENT-UNIT         PIC 9(5)V99    COMP-3.
027800     05  WS-IA-UNITS             PIC 9(3)       VALUE 0.
027900     05  WS-IA-VACANCY-RATE      PIC 9V9999     COMP-3  VALUE
028000                                                 0.0500.
028100     05  WS-IA-OPEX-RATIO        PIC 9V9999     COMP-3  VALUE
028200                                                 0.3500.
028300     05  WS-IA-GSR               PIC S9(9)V99   COMP-3.
028400     05  WS-IA-VACANCY-LOSS      PIC S9(9)V99   COMP-3.
028500     05  WS-IA-EGI               PIC S9(9)V99   COMP-3.
028600     05  WS-IA-OPEX              PIC S9(9)V99   COMP-3.
028700     05  WS-IA-NOI               PIC S9(9)V99   COMP-3.
028800     05  WS-IA-CAP-RATE          PIC 9V9(4)     COMP-3.
028900     05  WS-IA-VALUE             PIC S9(11)V99  COMP-3.
029000 01  WS-SCENARIO-WORK.
029100     05  WS-SCN-MARKET-NOI       PIC S9(9)V99   COMP-3.
029200     05  WS-SCN-DOWNSIDE-NOI     PIC S9(9)V99   COMP-3.
029300     05  WS-SCN-VOUCHER-NOI      PIC S9(9)V99   COMP-3.
029400     05  WS-SCN-DOWNSIDE-PCT     PIC 9V9999     COMP-3  VALUE
029500                                                 0.1000.
029600 01  WS-CAP-RATE-WORK.
029700     05  WS-SUBMARKET-LOOKUP     PIC X(12)      VALUE SPACES.
029800     05  WS-CAP-BASE-RATE        PIC 9V9(4)     COMP-3.
029900     05  WS-CAP-RISK-ADJ         PIC S9V9(4)    COMP-3.
030000     05  WS-CAP-RISK-SCORE-CL    PIC S9(3)V99   COMP-3.
030100     05  WS-CAP-RC-ADJ           PIC S9V9(4)    COMP-3.
030200     05  WS-CAP-FINAL-RATE       PIC 9V9(4)     COMP-3.
030300 01  WS-VALUATION-WORK.
030400     05  WS-VAL-AS-IS            PIC S9(11)V99  COMP-3.
030500     05  WS-VAL-STABILIZED       PIC S9(11)V99  COMP-3.
030600 01  WS-LOAN-WORK.
030700     05  WS-LOAN-RATE-ANNUAL     PIC 9V9(6)     COMP-3.
030800     05  WS-LOAN-RATE-MONTHLY    PIC 9V9(8)     COMP-3.
030900     05  WS-LOAN-YEARS           PIC 9(2).
031000     05  WS-LOAN-N-PMTS          PIC 9(4)       COMP.
031100     05  WS-LOAN-MIN-DSCR        PIC 9V99       COMP-3.
031200     05  WS-LOAN-MAX-LTV         PIC 9V9(4)     COMP-3.
031300     05  WS-LOAN-BY-DSCR         PIC S9(9)V99   COMP-3.
031400     05  WS-LOAN-BY-LTV          PIC S9(9)V99   COMP-3.
031500     05  WS-LOAN-FINAL           PIC S9(9)V99   COMP-3.
031600     05  WS-LOAN-MONTHLY-PMT     PIC S9(7)V99   COMP-3.
031700     05  WS-LOAN-ADS             PIC S9(9)V99   COMP-3.
031800     05  WS-LOAN-DSCR            PIC 9V999      COMP-3.
031900     05  WS-LOAN-LTV             PIC 9V999      COMP-3.
032000     05  WS-LOAN-MEETS-MIN-SW    PIC X(1)       VALUE 'N'.
032100         88  WS-LOAN-MEETS-MIN               VALUE 'Y'.
032200     05  WS-LOAN-ONE-PLUS-R-N    PIC 9(4)V9(9)  COMP-3.
032300     05  WS-LOAN-DOWN-PAYMENT    PIC S9(9)V99   COMP-3.
032400 01  WS-UNDERWRITING-WORK.
032500     05  WS-UW-CASH-FLOW         PIC S9(9)V99   COMP-3.
032600     05  WS-UW-CASH-INVESTED     PIC S9(9)V99   COMP-3.
032700     05  WS-UW-CASH-ON-CASH      PIC S9V9(4)    COMP-3.
032800 01  WS-TAX-WORK.
032900     05  WS-TAX-ANNUAL           PIC S9(9)V99   COMP-3.
033000     05  WS-TAX-MONTHLY          PIC S9(7)V99   COMP-3.
033100 01  WS-SALES-COMP-WORK-2.
033200     05  WS-SC-FILTERED-CT       PIC S9(4)  COMP  VALUE 0.
033300     05  WS-SC-PPSF-MEDIAN       PIC S9(5)V9999 COMP-3.
033400     05  WS-SC-PPU-MEDIAN        PIC S9(9)V99   COMP-3.
033500     05  WS-SC-PPSF-LOW          PIC S9(5)V9999 COMP-3.
033600     05  WS-SC-PPSF-HIGH         PIC S9(5)V9999 COMP-3.
033700     05  WS-SC-PPU-LOW           PIC S9(9)V99   COMP-3.
033800     05  WS-SC-PPU-HIGH          PIC S9(9)V99   COMP-3.
033900     05  WS-SC-VALUE-BASE        PIC S9(11)V99  COMP-3.
034000     05  WS-SC-VALUE-LOW         PIC S9(11)V99  COMP-3.
034100     05  WS-SC-VALUE-HIGH        PIC S9(11)V99  COMP-3.
034200     05  WS-SC-VALUE-COUNT       PIC S9(4)  COMP  VALUE 0.
034300     05  WS-SC-IDX-LOW           PIC S9(4)  COMP.
034400     05  WS-SC-IDX-HIGH          PIC S9(4)  COMP.
034500     05  WS-PPU-LOW-EXT          PIC S9(11)V99  COMP-3.
034600     05  WS-PPU-HIGH-EXT         PIC S9(11)V99  COMP-3.
034700     05  WS-SC-HALF-CT           PIC S9(4)  COMP.
034800     05  WS-SC-EVEN-SW           PIC X(1)       VALUE 'N'.
034900         88  WS-SC-COUNT-IS-EVEN                VALUE 'Y'.
035000     05  WS-SC-PCT-WORK          PIC S9(7)V9999 COMP-3.
035100     05  WS-SC-IDX-MID           PIC S9(4)  COMP.
035200     05  WS-SC-PPSF-SWAP         PIC S9(5)V9999 COMP-3.
035300     05  WS-SC-PPU-SWAP          PIC S9(9)V99   COMP-3.
035400* SWAP AREA FOR THE 6020 BUBBLE SORT - MIRRORS WT-SC-TABLE ROW.
035500 01  WS-SC-SWAP-ROW.
035600     05  WS-SWAP-PRICE           PIC S9(9)V99   COMP-3.
035700     05  WS-SWAP-SQFT            PIC 9(6).
035800     05  WS-SWAP-BEDS            PIC 9(2).
035900     05  WS-SWAP-BATHS           PIC 9(2)V9.
036000     05  WS-SWAP-UNITS           PIC 9(3).
036100     05  WS-SWAP-DISTANCE        PIC 9(2)V99.
036200     05  WS-SWAP-PROP-TYPE       PIC X(20).
036300     05  WS-SWAP-SIMILARITY      PIC S9(3)V99   COMP-3.
036400     05  WS-SWAP-PPSF            PIC S9(5)V9999 COMP-3.
036500     05  WS-SWAP-PPU             PIC S9(9)V99   COMP-3.
036600     05  WS-SWAP-PASS-FILTER     PIC X.
036700* WORK TABLE FOR THE SIMPLE (PPSF-ONLY) SALES COMPARISON MODEL
036800* KEPT ALONGSIDE 6000'S FULL MODEL - THIS ONE RUNS OVER EVERY
036900* COMP WITH SQFT PRESENT, NOT JUST THE TOP-6 FILTERED SET.
037000 01  WT-SIMPLE-COMP-WORK.
037100     05  WT-SIMPLE-COUNT         PIC S9(4)  COMP  VALUE 0.
037200     05  WT-SIMPLE-PPSF-TABLE OCCURS 60 TIMES
037300                                 PIC S9(5)V9999 COMP-3.
037400     05  WS-SIMPLE-PCT           PIC 9(3)       COMP.
037500     05  WS-SIMPLE-RANK          PIC S9(4)V99   COMP-3.
037600     05  WS-SIMPLE-FRACTION      PIC S9V99      COMP-3.
037700     05  WS-SIMPLE-RESULT        PIC S9(5)V9999 COMP-3.
037800     05  WS-SIMPLE-LOW           PIC S9(9)      COMP-3.
037900     05  WS-SIMPLE-BASE          PIC S9(9)      COMP-3.
038000     05  WS-SIMPLE-HIGH          PIC S9(9)      COMP-3.
038100 01  WS-VALUE-ADD-WORK.
038200     05  WS-VA-REHAB-COST        PIC S9(9)V99   COMP-3  VALUE 0.
038300     05  WS-VA-CLOSING-COST      PIC S9(9)V99   COMP-3  VALUE 0.
038400     05  WS-VA-STAB-RENT-UNIT    PIC 9(5)V99    COMP-3.
038500     05  WS-VA-UPLIFT            PIC S9(5)V99   COMP-3.
038600     05  WS-VA-ARV               PIC S9(11)V99  COMP-3.
038700     05  WS-VA-STABILIZED-NOI    PIC S9(9)V99   COMP-3.
038800     05  WS-VA-TOTAL-COST        PIC S9(9)V99   COMP-3.
038900     05  WS-VA-CREATED-EQUITY    PIC S9(11)V99  COMP-3.
039000     05  WS-VA-RETURN-ON-COST    PIC S9V9(4)    COMP-3.
039100     05  WS-VB-GOING-IN-CAP      PIC 9V9(4)     COMP-3.
039200     05  WS-VB-YIELD-ON-COST     PIC 9V9(4)     COMP-3.
039300     05  WS-VB-EXIT-CAP          PIC 9V9(4)     COMP-3.
039400     05  WS-VB-EXIT-VALUE        PIC S9(11)V99  COMP-3.
039500     05  WS-VB-EQUITY-CREATION   PIC S9(11)V99  COMP-3.
039600     05  WS-VB-HOLD-YEARS        PIC 9(2)       VALUE 5.
039700     05  WS-VB-IRR               PIC S9V9(4)    COMP-3.
039800     05  WS-IRR-LOW              PIC S9V9(4)    COMP-3.
039900     05  WS-IRR-HIGH             PIC S9V9(4)    COMP-3.
040000     05  WS-IRR-MID              PIC S9V9(4)    COMP-3.
040100     05  WS-IRR-NPV              PIC S9(11)V99  COMP-3.
040200     05  WS-IRR-DISCOUNT-FACTOR  PIC S9(4)V9(6) COMP-3.
040300     05  WS-IRR-YEAR             PIC S9(4)  COMP.
040400     05  WS-IRR-CASH-FLOW        PIC S9(11)V99  COMP-3.
040500 01  WS-RISK-WORK.
040600     05  WS-RISK-HAZARDS         PIC S9(3)V99   COMP-3.
040700     05  WS-RISK-RENT-CTRL       PIC S9(3)V99   COMP-3.
040800     05  WS-RISK-JURISDICTION    PIC S9(3)V99   COMP-3.
040900     05  WS-RISK-UNDERWRITING    PIC S9(3)V99   COMP-3.
041000     05  WS-RISK-AGE             PIC S9(3)V99   COMP-3.
041100     05  WS-RISK-TYPE            PIC S9(3)V99   COMP-3.
041200     05  WS-RISK-VOLATILITY      PIC S9(3)V99   COMP-3.
041300     05  WS-RISK-FINAL           PIC 9(3)V99    COMP-3.
041400     05  WS-RISK-GRADE           PIC X(1).
041500     05  WS-HAZARD-FLAG-SW       PIC X(1)       VALUE 'N'.
041600         88  WS-HAZARD-CONFIRMED                 VALUE 'Y'.
041700     05  WS-INCOME-DROP-PCT      PIC S9V9(4)    COMP-3.
041800 01  WS-RECOMMEND-WORK.
041900     05  WS-V1-BUY-SCORE         PIC S9(3)V99   COMP-3  VALUE 0.
042000     05  WS-V1-WATCH-SCORE       PIC S9(3)V99   COMP-3  VALUE 0.
042100     05  WS-V1-PASS-SCORE        PIC S9(3)V99   COMP-3  VALUE 0.
042200     05  WS-V1-DECISION          PIC X(5)       VALUE SPACES.
042300     05  WS-PRICE-DISCOUNT-ASIS  PIC S9V9(4)    COMP-3.
042400     05  WS-PRICE-DISCOUNT-STAB  PIC S9V9(4)    COMP-3.
042500     05  WS-CAP-SPREAD           PIC S9V9(4)    COMP-3.
042600     05  WS-V2-COMP-PCT          PIC S9V9(4)    COMP-3  VALUE 0.
042700     05  WS-V2-COMP-SCORE        PIC 9V9        COMP-3  VALUE 0.
042800     05  WS-V2-CAP-SCORE         PIC 9V9        COMP-3  VALUE 0.
042900     05  WS-V2-DSCR-SCORE        PIC 9V9        COMP-3  VALUE 0.
043000     05  WS-V2-COC-SCORE         PIC 9V9        COMP-3  VALUE 0.
043100     05  WS-V2-SCORE-SUM         PIC 9(3)V9     COMP-3  VALUE 0.
043200     05  WS-V2-SCORE-N           PIC S9(4)      COMP    VALUE 0.
043300     05  WS-V2-BLENDED-SCORE     PIC 9V999      COMP-3  VALUE 0.
043400     05  WS-V2-DECISION          PIC X(5)       VALUE SPACES.
043500 01  WS-EDIT-FIELDS.
043600     05  WS-COMPONENT-LINE       PIC X(90)      VALUE SPACES.
043700     05  WS-EDIT-PCT             PIC 999V99     COMP-3  VALUE 0.
043800     05  WS-DIFF-WORK            PIC S9(7)V9999 COMP-3  VALUE 0.
043900     05  WS-ABS-WORK             PIC S9(7)V9999 COMP-3  VALUE 0.
044000*
044100 PROCEDURE DIVISION.
044200*
044300 0000-MAINLINE.
044400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
044500     PERFORM 0200-PROCESS-ONE-SUBJECT THRU 0200-EXIT
044600         UNTIL SUBJ-AT-EOF.
044700     PERFORM 9800-END-OF-JOB THRU 9800-EXIT.
044800     GO TO 9999-STOP-RUN.
044900*
045000 0100-INITIALIZE.
045100     DISPLAY SPACES UPON CRT.
045200     DISPLAY '* * * *  B E G I N   A P P R 2 0 0 0  * * * *'
045300         UPON CRT AT 0101.
045400     PERFORM 0150-LOAD-CAP-RATE-GRID THRU 0150-EXIT.
045500     PERFORM 0160-LOAD-TOKEN-MAP THRU 0160-EXIT.
045600     OPEN INPUT  SUBJPROP-FILE
045700                 RENTCOMP-FILE
045800                 SALESCOMP-FILE
045900                 FINPARM-FILE.
046000     OPEN OUTPUT APPRSLT-FILE
046100                 APPRRPT-FILE.
046200     PERFORM 1000-READ-SUBJECT THRU 1000-EXIT.
046300 0100-EXIT.
046400     EXIT.
046500*
046600 0150-LOAD-CAP-RATE-GRID.
046700* BASE CAP RATES BY PROPERTY-TYPE BUCKET AND SUBMARKET, PER THE
046800* APPRAISAL COMMITTEE GRID ON FILE WITH THIS PROGRAM.
046900     MOVE 'SFR       '  TO WT-CAP-TYPE(1).
047000     MOVE 0.0350        TO WT-CAP-PRIME(1).
047100     MOVE 0.0400        TO WT-CAP-CORE(1).
047200     MOVE 0.0425        TO WT-CAP-STABLE(1).
047300     MOVE 0.0450        TO WT-CAP-TRANS(1).
047400     MOVE 0.0500        TO WT-CAP-DISTRESSED(1).
047500     MOVE '2-4       '  TO WT-CAP-TYPE(2).
047600     MOVE 0.0375        TO WT-CAP-PRIME(2).
047700     MOVE 0.0425        TO WT-CAP-CORE(2).
047800     MOVE 0.0450        TO WT-CAP-STABLE(2).
047900     MOVE 0.0475        TO WT-CAP-TRANS(2).
048000     MOVE 0.0525        TO WT-CAP-DISTRESSED(2).
048100     MOVE '5+        '  TO WT-CAP-TYPE(3).
048200     MOVE 0.0400        TO WT-CAP-PRIME(3).
048300     MOVE 0.0450        TO WT-CAP-CORE(3).
048400     MOVE 0.0475        TO WT-CAP-STABLE(3).
048500     MOVE 0.0500        TO WT-CAP-TRANS(3).
048600     MOVE 0.0550        TO WT-CAP-DISTRESSED(3).
048700     MOVE 'MIXED_USE '  TO WT-CAP-TYPE(4).
048800     MOVE 0.0425        TO WT-CAP-PRIME(4).
048900     MOVE 0.0475        TO WT-CAP-CORE(4).
049000     MOVE 0.0500        TO WT-CAP-STABLE(4).
049100     MOVE 0.0525        TO WT-CAP-TRANS(4).
049200     MOVE 0.0575        TO WT-CAP-DISTRESSED(4).
049300     MOVE 'RETAIL    '  TO WT-CAP-TYPE(5).
049400     MOVE 0.0450        TO WT-CAP-PRIME(5).
049500     MOVE 0.0500        TO WT-CAP-CORE(5).
049600     MOVE 0.0525        TO WT-CAP-STABLE(5).
049700     MOVE 0.0550        TO WT-CAP-TRANS(5).
049800     MOVE 0.0600        TO WT-CAP-DISTRESSED(5).
049900     MOVE 'OFFICE    '  TO WT-CAP-TYPE(6).
050000     MOVE 0.0500        TO WT-CAP-PRIME(6).
050100     MOVE 0.0550        TO WT-CAP-CORE(6).
050200     MOVE 0.0600        TO WT-CAP-STABLE(6).
050300     MOVE 0.0650        TO WT-CAP-TRANS(6).
050400     MOVE 0.0700        TO WT-CAP-DISTRESSED(6).
050500     MOVE 'INDUSTRIAL'  TO WT-CAP-TYPE(7).
050600     MOVE 0.0400        TO WT-CAP-PRIME(7).
050700     MOVE 0.0450        TO WT-CAP-CORE(7).
050800     MOVE 0.0475        TO WT-CAP-STABLE(7).
050900     MOVE 0.0500        TO WT-CAP-TRANS(7).
051000     MOVE 0.0550        TO WT-CAP-DISTRESSED(7).
051100     MOVE 'LAND      '  TO WT-CAP-TYPE(8).
051200     MOVE 0.0200        TO WT-CAP-PRIME(8).
051300     MOVE 0.0250        TO WT-CAP-CORE(8).
051400     MOVE 0.0300        TO WT-CAP-STABLE(8).
051500     MOVE 0.0350        TO WT-CAP-TRANS(8).
051600     MOVE 0.0400        TO WT-CAP-DISTRESSED(8).
051700 0150-EXIT.
051800     EXIT.
051900*
052000 0160-LOAD-TOKEN-MAP.
052100     MOVE 1 TO WS-IX.
052200     PERFORM 0165-LOAD-ONE-TOKEN THRU 0165-EXIT
052300         UNTIL WS-IX > 19.
052400 0160-EXIT.
052500     EXIT.
052600*
052700 0165-LOAD-ONE-TOKEN.
052800     MOVE WS-TML-FROM(WS-IX) TO WS-TOKEN-FROM(WS-IX).
052900     MOVE WS-TML-TO(WS-IX)   TO WS-TOKEN-TO(WS-IX).
053000     ADD 1 TO WS-IX.
053100 0165-EXIT.
053200     EXIT.
053300*
053400 0200-PROCESS-ONE-SUBJECT.
053500     ADD 1 TO WS-SUBJ-READ-CT.
053600     MOVE 'N' TO WS-SKIP-SW.
053700     MOVE SPACES TO WS-SKIP-REASON.
053800     PERFORM 2000-NORMALIZE-ADDRESS THRU 2000-EXIT.
053900     PERFORM 1100-LOAD-RENT-COMPS THRU 1100-EXIT.
054000     PERFORM 3000-AGGREGATE-RENT-COMPS THRU 3000-EXIT.
054100     IF WS-RECOMMENDED-RENT = 0 AND AP1100-HUD-FMR = 0
054200         MOVE 'Y' TO WS-SKIP-SW
054300         MOVE 'NO RENT COMPS AND NO HUD FMR' TO WS-SKIP-REASON.
054400     IF WS-SKIP-SUBJECT
054500         PERFORM 9000-SKIP-SUBJECT THRU 9000-EXIT
054600     ELSE
054700         PERFORM 2100-CLASSIFY-JURISDICTION THRU 2100-EXIT
054800         PERFORM 2200-CLASSIFY-PROPERTY-TYPE THRU 2200-EXIT
054900         PERFORM 2300-INTERPRET-ZONING THRU 2300-EXIT
055000         PERFORM 2400-CLASSIFY-RENT-CONTROL THRU 2400-EXIT
055100         PERFORM 3100-BLEND-FMR-RENT THRU 3100-EXIT
055200         PERFORM 1200-LOAD-SALES-COMPS THRU 1200-EXIT
055300         PERFORM 1300-LOAD-FINANCING-PARMS THRU 1300-EXIT
055400         PERFORM 3600-COMPUTE-INCOME-SCENARIOS THRU 3600-EXIT
055500         PERFORM 4000-DETERMINE-CAP-RATE-BUCKET THRU 4000-EXIT
055600         PERFORM 5000-SIZE-DSCR-LOAN THRU 5000-EXIT
055700         PERFORM 5100-COMPUTE-UNDERWRITING THRU 5100-EXIT
055800         PERFORM 5200-ESTIMATE-PROPERTY-TAX THRU 5200-EXIT
055900* RISK SCORE HAS TO BE ON HAND BEFORE THE CAP RATE GRID LOOKUP
056000* SINCE THE COMMITTEE'S TABLE ADJUSTS THE CAP RATE OFF OF IT -
056100* EVERYTHING 7000 NEEDS (DSCR, CASH FLOW, THE SCENARIO NOIS,
056200* THE CLASSIFIER FLAGS) IS ALREADY ON HAND BY THIS POINT IN THE
056300* SUBJECT'S PASS, SO SCORING RISK HERE INSTEAD OF AFTER THE
056400* VALUATION STEPS COSTS NOTHING.  US00688.
056500         PERFORM 7000-SCORE-RISK THRU 7000-EXIT
056600         PERFORM 4100-COMPUTE-CAP-RATE THRU 4100-EXIT
056700         PERFORM 4200-COMPUTE-VALUATION THRU 4200-EXIT
056800         PERFORM 6000-SCORE-SALES-COMPS THRU 6000-EXIT
056900         PERFORM 6100-SIMPLE-SALES-COMPARISON THRU 6100-EXIT
057000         PERFORM 6200-VALUE-ADD-RENT-UPLIFT THRU 6200-EXIT
057100         PERFORM 6300-VALUE-ADD-NOI-BASED THRU 6300-EXIT
057200         PERFORM 7100-RECOMMEND-V1 THRU 7100-EXIT
057300         PERFORM 7200-RECOMMEND-V2 THRU 7200-EXIT
057400         PERFORM 8000-WRITE-RESULT-REC THRU 8000-EXIT
057500         PERFORM 8100-PRINT-REPORT-SECTIONS THRU 8100-EXIT
057600         PERFORM 8200-ACCUMULATE-TOTALS THRU 8200-EXIT.
057700     PERFORM 1000-READ-SUBJECT THRU 1000-EXIT.
057800 0200-EXIT.
057900     EXIT.
058000*
058100 1000-READ-SUBJECT.
058200     READ SUBJPROP-FILE INTO AP1100-REC
058300         AT END MOVE 1 TO WS-EOF-SUBJ.
058400 1000-EXIT.
058500     EXIT.
058600*
058700* RENT COMPS ARE SORTED BY RC-SUBJ-ID.  WE STAY ONE RECORD
058800* AHEAD ON THE COMP FILE AND BUFFER THE MATCHING GROUP FOR
058900* THE CURRENT SUBJECT INTO WT-RC-TABLE.
059000*
059100 1100-LOAD-RENT-COMPS.
059200     MOVE 0 TO WT-RC-COUNT.
059300     IF WS-EOF-RENT = 0 AND RC-SUBJ-ID = SPACES
059400         PERFORM 1110-READ-RENT-COMP THRU 1110-EXIT.
059500     PERFORM 1105-MATCH-RENT-COMP THRU 1105-EXIT
059600         UNTIL RENT-AT-EOF OR RC-SUBJ-ID > AP1100-SUBJ-ID.
059700 1100-EXIT.
059800     EXIT.
059900*
060000 1105-MATCH-RENT-COMP.
060100     IF RC-SUBJ-ID = AP1100-SUBJ-ID
060200         PERFORM 1120-BUFFER-RENT-COMP THRU 1120-EXIT.
060300     PERFORM 1110-READ-RENT-COMP THRU 1110-EXIT.
060400 1105-EXIT.
060500     EXIT.
060600*
060700 1110-READ-RENT-COMP.
060800     READ RENTCOMP-FILE INTO APRCOMP-REC
060900         AT END MOVE 1 TO WS-EOF-RENT.
061000 1110-EXIT.
061100     EXIT.
061200*
061300 1120-BUFFER-RENT-COMP.
061400     IF rc-rent NOT = 0 AND WT-RC-COUNT < 60
061500         ADD 1 TO WT-RC-COUNT
061600         MOVE rc-beds   TO WT-RC-BEDS(WT-RC-COUNT)
061700         MOVE rc-baths  TO WT-RC-BATHS(WT-RC-COUNT)
061800         MOVE rc-sqft   TO WT-RC-SQFT(WT-RC-COUNT)
061900         MOVE rc-rent   TO WT-RC-RENT(WT-RC-COUNT)
062000         MOVE rc-source TO WT-RC-SOURCE(WT-RC-COUNT).
062100 1120-EXIT.
062200     EXIT.
062300*
062400 1200-LOAD-SALES-COMPS.
062500     MOVE 0 TO WT-SC-COUNT.
062600     IF WS-EOF-SALES = 0 AND SC-SUBJ-ID = SPACES
062700         PERFORM 1210-READ-SALES-COMP THRU 1210-EXIT.
062800     PERFORM 1205-MATCH-SALES-COMP THRU 1205-EXIT
062900         UNTIL SALES-AT-EOF OR SC-SUBJ-ID > AP1100-SUBJ-ID.
063000 1200-EXIT.
063100     EXIT.
063200*
063300 1205-MATCH-SALES-COMP.
063400     IF SC-SUBJ-ID = AP1100-SUBJ-ID
063500         PERFORM 1220-BUFFER-SALES-COMP THRU 1220-EXIT.
063600     PERFORM 1210-READ-SALES-COMP THRU 1210-EXIT.
063700 1205-EXIT.
063800     EXIT.
063900*
064000 1210-READ-SALES-COMP.
064100     READ SALESCOMP-FILE INTO APSCOMP-REC
064200         AT END MOVE 1 TO WS-EOF-SALES.
064300 1210-EXIT.
064400     EXIT.
064500*
064600 1220-BUFFER-SALES-COMP.
064700     IF WT-SC-COUNT < 60
064800         ADD 1 TO WT-SC-COUNT
064900         MOVE SC-PRICE     TO WT-SC-PRICE(WT-SC-COUNT)
065000         MOVE SC-SQFT      TO WT-SC-SQFT(WT-SC-COUNT)
065100         MOVE SC-BEDS      TO WT-SC-BEDS(WT-SC-COUNT)
065200         MOVE SC-BATHS     TO WT-SC-BATHS(WT-SC-COUNT)
065300         MOVE SC-NUM-UNITS TO WT-SC-UNITS(WT-SC-COUNT)
065400         MOVE SC-DISTANCE  TO WT-SC-DISTANCE(WT-SC-COUNT)
065500         MOVE SC-PROP-TYPE TO WT-SC-PROP-TYPE(WT-SC-COUNT)
065600         MOVE 'N'          TO WT-SC-PASS-FILTER(WT-SC-COUNT).
065700 1220-EXIT.
065800     EXIT.
065900*
066000 1300-LOAD-FINANCING-PARMS.
066100     MOVE 0.067500 TO FIN-INT-RATE.
066200     MOVE 30       TO FIN-AMORT-YEARS.
066300     MOVE 1.20     TO FIN-MIN-DSCR.
066400     MOVE 0.7500   TO FIN-MAX-LTV.
066500     MOVE 0        TO FIN-DOWN-PAYMENT.
066600     IF WS-EOF-FIN = 0 AND FIN-SUBJ-ID = SPACES
066700         PERFORM 1310-READ-FINANCING-PARM THRU 1310-EXIT.
066800     PERFORM 1310-READ-FINANCING-PARM THRU 1310-EXIT
066900         UNTIL FIN-AT-EOF OR FIN-SUBJ-ID NOT < AP1100-SUBJ-ID.
067000* FIN-SUBJ-ID = SUBJ-ID MEANS THIS SUBJECT HAS ITS OWN PARMS,
067100* OTHERWISE THE DEFAULTS MOVED ABOVE STAY IN EFFECT.
067200 1300-EXIT.
067300     EXIT.
067400*
067500 1310-READ-FINANCING-PARM.
067600     READ FINPARM-FILE INTO APFINP-REC
067700         AT END MOVE 1 TO WS-EOF-FIN.
067800 1310-EXIT.
067900     EXIT.
068000*
068100* ---------------------------------------------------------------
068200* 2000 - ADDRESS NORMALIZER.  SPLITS "STREET, CITY, ST ZIP",
068300* REWRITES DIRECTIONALS AND STREET SUFFIXES TO THE COMMITTEE'S
068400* ABBREVIATIONS, TITLE-CASES THE CITY.
068500* ---------------------------------------------------------------
068600 2000-NORMALIZE-ADDRESS.
068700     MOVE SPACES TO WS-ADDR-STREET WS-ADDR-CITY WS-ADDR-STATE
068800                     WS-ADDR-ZIP WS-ADDR-NORMALIZED.
068900     MOVE 'N' TO WS-ADDR-VALID-SW.
069000     UNSTRING AP1100-ADDRESS DELIMITED BY ', '
069100         INTO WS-ADDR-STREET WS-ADDR-CITY WS-ADDR-RAW.
069200     IF WS-ADDR-CITY NOT = SPACES AND WS-ADDR-RAW NOT = SPACES
069300         MOVE 'Y' TO WS-ADDR-VALID-SW
069400         UNSTRING WS-ADDR-RAW DELIMITED BY ' '
069500             INTO WS-ADDR-STATE WS-ADDR-ZIP
069600         PERFORM 2010-REWRITE-STREET THRU 2010-EXIT
069700         PERFORM 2020-TITLE-CASE-CITY THRU 2020-EXIT
069800         STRING WS-ADDR-STREET DELIMITED BY '  '
069900                ', ' DELIMITED BY SIZE
070000                WS-ADDR-CITY DELIMITED BY '  '
070100                ', ' DELIMITED BY SIZE
070200                WS-ADDR-STATE DELIMITED BY SIZE
070300                ' ' DELIMITED BY SIZE
070400                WS-ADDR-ZIP DELIMITED BY ' '
070500             INTO WS-ADDR-NORMALIZED
070600     ELSE
070700         MOVE AP1100-ADDRESS TO WS-ADDR-STREET WS-ADDR-NORMALIZED.
070800 2000-EXIT.
070900     EXIT.
071000*
071100 2010-REWRITE-STREET.
071200* SPLIT THE STREET LINE INTO UP TO 12 WORDS, RUN EACH ONE
071300* THROUGH THE DIRECTIONAL/SUFFIX TABLE, THEN RESTRING.
071400     MOVE 0 TO WS-ADDR-WORD-COUNT.
071500     UNSTRING WS-ADDR-STREET DELIMITED BY ' '
071600         INTO WS-ADDR-WORD-TABLE(1)  WS-ADDR-WORD-TABLE(2)
071700              WS-ADDR-WORD-TABLE(3)  WS-ADDR-WORD-TABLE(4)
071800              WS-ADDR-WORD-TABLE(5)  WS-ADDR-WORD-TABLE(6)
071900              WS-ADDR-WORD-TABLE(7)  WS-ADDR-WORD-TABLE(8)
072000              WS-ADDR-WORD-TABLE(9)  WS-ADDR-WORD-TABLE(10)
072100              WS-ADDR-WORD-TABLE(11) WS-ADDR-WORD-TABLE(12)
072200         TALLYING IN WS-ADDR-WORD-COUNT.
072300     MOVE 1 TO WS-WORD-IX.
072400     PERFORM 2011-TOKEN-ONE-WORD THRU 2011-EXIT
072500         UNTIL WS-WORD-IX > WS-ADDR-WORD-COUNT.
072600     MOVE SPACES TO WS-ADDR-STREET.
072700     MOVE 1 TO WS-WORD-IX.
072800     PERFORM 2013-RESTRING-ONE-WORD THRU 2013-EXIT
072900         UNTIL WS-WORD-IX > WS-ADDR-WORD-COUNT.
073000 2010-EXIT.
073100     EXIT.
073200*
073300 2011-TOKEN-ONE-WORD.
073400     MOVE 1 TO WS-TOKEN-IX.
073500     PERFORM 2012-TRY-ONE-TOKEN THRU 2012-EXIT
073600         UNTIL WS-TOKEN-IX > 19.
073700     ADD 1 TO WS-WORD-IX.
073800 2011-EXIT.
073900     EXIT.
074000*
074100 2012-TRY-ONE-TOKEN.
074200     IF WS-ADDR-WORD-TABLE(WS-WORD-IX) =
074300                         WS-TOKEN-FROM(WS-TOKEN-IX)
074400         MOVE WS-TOKEN-TO(WS-TOKEN-IX)
074500                  TO WS-ADDR-WORD-TABLE(WS-WORD-IX)
074600         MOVE 18  TO WS-TOKEN-IX
074700     ELSE
074800         ADD 1 TO WS-TOKEN-IX.
074900 2012-EXIT.
075000     EXIT.
075100*
075200 2013-RESTRING-ONE-WORD.
075300     STRING WS-ADDR-STREET DELIMITED BY '  '
075400            ' ' DELIMITED BY SIZE
075500            WS-ADDR-WORD-TABLE(WS-WORD-IX) DELIMITED BY ' '
075600         INTO WS-ADDR-STREET.
075700     ADD 1 TO WS-WORD-IX.
075800 2013-EXIT.
075900     EXIT.
076000*
076100 2020-TITLE-CASE-CITY.
076200* UPPER-CASE STATE, TITLE-CASE THE CITY (FIRST LETTER OF EACH
076300* WORD ONLY - THE REST WAS ALREADY UPPER CASE ON THE MASTER).
076400     INSPECT WS-ADDR-CITY CONVERTING
076500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
076600         'abcdefghijklmnopqrstuvwxyz'.
076700     IF WS-ADDR-CITY(1:1) NOT = SPACE
076800         INSPECT WS-ADDR-CITY(1:1) CONVERTING
076900             'abcdefghijklmnopqrstuvwxyz' TO
077000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
077100     MOVE 2 TO WS-WORD-IX.
077200     PERFORM 2021-TITLE-CASE-ONE-COL THRU 2021-EXIT
077300         UNTIL WS-WORD-IX > 29.
077400 2020-EXIT.
077500     EXIT.
077600*
077700 2021-TITLE-CASE-ONE-COL.
077800     IF WS-ADDR-CITY(WS-WORD-IX:1) = SPACE
077900        AND WS-ADDR-CITY(WS-WORD-IX + 1:1) NOT = SPACE
078000         INSPECT WS-ADDR-CITY(WS-WORD-IX + 1:1) CONVERTING
078100             'abcdefghijklmnopqrstuvwxyz' TO
078200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
078300     ADD 1 TO WS-WORD-IX.
078400 2021-EXIT.
078500     EXIT.
078600*
078700* ---------------------------------------------------------------
078800* 2100 - JURISDICTION CHECKER.
078900* ---------------------------------------------------------------
079000 2100-CLASSIFY-JURISDICTION.
079100* WORKS OFF THE ADDRESS TEXT, NOT THE MASTER'S OWN JURISDICTION
079200* FIELD - THAT FIELD COMES OFF THE ASSESSOR FEED AS-SUPPLIED AND
079300* IS OFTEN STALE OR BLANK, SO THE COMMITTEE HAS US DERIVE IT
079400* FRESH FROM THE STREET ADDRESS EVERY RUN.  US00738.
079500     MOVE SPACES TO WS-JURISDICTION WS-JURIS-REASON.
079600     MOVE 0 TO WS-JURIS-KEYWORD-CT.
079700     INSPECT AP1100-ADDRESS TALLYING WS-JURIS-KEYWORD-CT
079800         FOR ALL 'LOS ANGELES' 'LA CITY' 'CITY OF LA'.
079900     IF WS-JURIS-KEYWORD-CT > 0
080000         MOVE 'LA CITY' TO WS-JURISDICTION
080100     ELSE
080200         MOVE 0 TO WS-JURIS-KEYWORD-CT
080300         INSPECT AP1100-ADDRESS TALLYING WS-JURIS-KEYWORD-CT
080400             FOR ALL 'UNINCORPORATED'
080500         IF WS-JURIS-KEYWORD-CT > 0
080600             MOVE 'LA COUNTY' TO WS-JURISDICTION
080700         ELSE
080800             MOVE WS-ADDR-CITY TO WS-JURIS-CITY-FIELD
080900             IF WS-ADDR-VALID AND WS-JURIS-CITY-FIELD NOT =
081000                                 SPACES
081100                 MOVE 0 TO WS-JURIS-KEYWORD-CT
081200                 INSPECT WS-JURIS-CITY-FIELD TALLYING
081300                     WS-JURIS-KEYWORD-CT FOR ALL 'LOS ANGELES'
081400                 IF WS-JURIS-KEYWORD-CT > 0
081500                     MOVE 'LA CITY' TO WS-JURISDICTION
081600                 ELSE
081700                     MOVE WS-ADDR-CITY TO WS-JURISDICTION
081800                     MOVE 'OTHER CITY - TAKEN FROM ADDRESS'
081900                         TO WS-JURIS-REASON
082000                 END-IF
082100             ELSE
082200                 MOVE 'OTHER CITY' TO WS-JURISDICTION
082300                 MOVE 'UNABLE TO DETERMINE' TO WS-JURIS-REASON
082400             END-IF
082500         END-IF
082600     END-IF.
082700 2100-EXIT.
082800     EXIT.
082900*
083000* ---------------------------------------------------------------
083100* 2200 - PROPERTY TYPE CLASSIFIER.  UNIT COUNT WINS FIRST, THEN
083200* THE FREE-TEXT PROPERTY-TYPE LABEL, THEN THE ZONING CODE.
083300* ---------------------------------------------------------------
083400 2200-CLASSIFY-PROPERTY-TYPE.
083500     MOVE SPACES TO WS-PROP-TYPE-CODE.
083600     EVALUATE TRUE
083700         WHEN AP1100-NUM-UNITS = 1
083800             MOVE 'SFR'                TO WS-PROP-TYPE-CODE
083900         WHEN AP1100-NUM-UNITS = 2
084000             MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
084100         WHEN AP1100-NUM-UNITS = 3
084200             MOVE 'TRIPLEX'            TO WS-PROP-TYPE-CODE
084300         WHEN AP1100-NUM-UNITS = 4
084400             MOVE 'FOURPLEX'           TO WS-PROP-TYPE-CODE
084500         WHEN AP1100-NUM-UNITS >= 5
084600             MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
084700         WHEN AP1100-PROP-TYPE (1:6) = 'SINGLE'
084800             MOVE 'SFR'                TO WS-PROP-TYPE-CODE
084900         WHEN AP1100-PROP-TYPE (1:5) = 'CONDO'
085000             MOVE 'CONDO'              TO WS-PROP-TYPE-CODE
085100         WHEN AP1100-PROP-TYPE (1:8) = 'TOWNHOME'
085200              OR AP1100-PROP-TYPE (1:9) = 'TOWNHOUSE'
085300             MOVE 'TOWNHOME'           TO WS-PROP-TYPE-CODE
085400         WHEN AP1100-PROP-TYPE (1:9) = 'APARTMENT'
085500             MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
085600         WHEN AP1100-PROP-TYPE (1:6) = 'DUPLEX'
085700             MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
085800         WHEN AP1100-PROP-TYPE (1:7) = 'TRIPLEX'
085900             MOVE 'TRIPLEX'            TO WS-PROP-TYPE-CODE
086000         WHEN AP1100-PROP-TYPE (1:8) = 'FOURPLEX'
086100              OR AP1100-PROP-TYPE (1:8) = 'QUADPLEX'
086200             MOVE 'FOURPLEX'           TO WS-PROP-TYPE-CODE
086300         WHEN AP1100-PROP-TYPE (1:5) = 'MULTI'
086400             MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
086500         WHEN AP1100-PROP-TYPE (1:10) = 'COMMERCIAL'
086600             MOVE 'COMMERCIAL'         TO WS-PROP-TYPE-CODE
086700         WHEN AP1100-ZONING (1:2) = 'R1'
086800              OR AP1100-ZONING (1:2) = 'RS'
086900              OR AP1100-ZONING (1:2) = 'RE'
087000             MOVE 'SFR'                TO WS-PROP-TYPE-CODE
087100         WHEN AP1100-ZONING (1:2) = 'RD'
087200             MOVE 'SMALL-MULTIFAMILY'  TO WS-PROP-TYPE-CODE
087300         WHEN AP1100-ZONING (1:2) = 'R2'
087400             MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
087500         WHEN AP1100-ZONING (1:2) = 'R3'
087600             MOVE 'SMALL-MULTIFAMILY'  TO WS-PROP-TYPE-CODE
087700         WHEN AP1100-ZONING (1:2) = 'R4'
087800              OR AP1100-ZONING (1:2) = 'R5'
087900             MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
088000         WHEN AP1100-ZONING (1:1) = 'C'
088100             MOVE 'COMMERCIAL'         TO WS-PROP-TYPE-CODE
088200         WHEN OTHER
088300             MOVE 'UNKNOWN'            TO WS-PROP-TYPE-CODE
088400     END-EVALUATE.
088500     IF WS-PROP-TYPE-CODE = 'COMMERCIAL'
088600         MOVE 'COMMERCIAL' TO WS-PROP-CATEGORY
088700     ELSE
088800         MOVE 'RESIDENTIAL' TO WS-PROP-CATEGORY.
088900 2200-EXIT.
089000     EXIT.
089100*
089200* ---------------------------------------------------------------
089300* 2300 - ZONING INTERPRETER.
089400* ---------------------------------------------------------------
089500 2300-INTERPRET-ZONING.
089600     MOVE SPACES TO WS-ZONE-BASE WS-ZONE-HEIGHT WS-ZONE-DENSITY.
089700     MOVE 'N' TO WS-ZONE-IS-SFR WS-ZONE-IS-MULTI
089800                 WS-ZONE-IS-COML.
089900     UNSTRING AP1100-ZONING DELIMITED BY '-'
090000         INTO WS-ZONE-BASE WS-ZONE-HEIGHT.
090100     EVALUATE TRUE
090200         WHEN WS-ZONE-BASE (1:2) = 'R1'
090300              OR WS-ZONE-BASE (1:2) = 'RE'
090400              OR WS-ZONE-BASE (1:2) = 'RS'
090500             MOVE 'SINGLE-FAMILY'       TO WS-ZONE-DENSITY
090600             MOVE 'Y'                   TO WS-ZONE-IS-SFR
090700         WHEN WS-ZONE-BASE (1:2) = 'R2'
090800             MOVE 'DUPLEX'              TO WS-ZONE-DENSITY
090900             MOVE 'Y'                   TO WS-ZONE-IS-MULTI
091000         WHEN WS-ZONE-BASE (1:2) = 'RD'
091100             MOVE 'SMALL-MULTIFAMILY'   TO WS-ZONE-DENSITY
091200             MOVE 'Y'                   TO WS-ZONE-IS-MULTI
091300         WHEN WS-ZONE-BASE (1:2) = 'R3'
091400             MOVE 'MEDIUM-MULTIFAMILY'  TO WS-ZONE-DENSITY
091500             MOVE 'Y'                   TO WS-ZONE-IS-MULTI
091600         WHEN WS-ZONE-BASE (1:2) = 'R4'
091700             MOVE 'HIGH-MULTIFAMILY'    TO WS-ZONE-DENSITY
091800             MOVE 'Y'                   TO WS-ZONE-IS-MULTI
091900         WHEN WS-ZONE-BASE (1:2) = 'R5'
092000             MOVE 'VERY-HIGH-MULTIFAMILY'
092100                                        TO WS-ZONE-DENSITY
092200             MOVE 'Y'                   TO WS-ZONE-IS-MULTI
092300         WHEN WS-ZONE-BASE (1:1) = 'C'
092400              OR WS-ZONE-BASE (1:2) = 'CM'
092500             MOVE 'COMMERCIAL-MIXED'    TO WS-ZONE-DENSITY
092600             MOVE 'Y'                   TO WS-ZONE-IS-COML
092700         WHEN WS-ZONE-BASE (1:1) = 'M'
092800             MOVE 'COMMERCIAL-MIXED'    TO WS-ZONE-DENSITY
092900             MOVE 'Y'                   TO WS-ZONE-IS-COML
093000         WHEN OTHER
093100             MOVE 'UNKNOWN'             TO WS-ZONE-DENSITY
093200     END-EVALUATE.
093300 2300-EXIT.
093400     EXIT.
093500*
093600* ---------------------------------------------------------------
093700* 2400 - RENT CONTROL CLASSIFIER.  ORDER MATTERS - NEW
093800* CONSTRUCTION TEST FIRST, THEN SFR/CONDO, THEN UNIT COUNT.
093900* ---------------------------------------------------------------
094000 2400-CLASSIFY-RENT-CONTROL.
094100     MOVE SPACES TO WS-RC-STATUS WS-RC-REASON.
094200     IF WS-JURISDICTION = 'LA CITY' OR WS-JURISDICTION =
094300             'LA COUNTY'
094400         IF AP1100-YEAR-BUILT >= 1979
094500             MOVE 'EXEMPT'  TO WS-RC-STATUS
094600             MOVE 'NEW CONSTRUCTION - BUILT 1979 OR LATER'
094700                            TO WS-RC-REASON
094800         ELSE
094900         IF WS-PROP-TYPE-CODE = 'SFR' OR
095000                 WS-PROP-TYPE-CODE = 'CONDO'
095100             MOVE 'EXEMPT'  TO WS-RC-STATUS
095200             MOVE 'SINGLE FAMILY OR CONDOMINIUM'
095300                            TO WS-RC-REASON
095400         ELSE
095500         IF AP1100-NUM-UNITS >= 2
095600             MOVE 'APPLIES' TO WS-RC-STATUS
095700             IF WS-JURISDICTION = 'LA CITY'
095800                 MOVE 'PRE-1979 MULTI-UNIT - RSO APPLIES'
095900                            TO WS-RC-REASON
096000             ELSE
096100                 MOVE 'PRE-1979 MULTI-UNIT - COUNTY ORDINANCE'
096200                            TO WS-RC-REASON
096300             END-IF
096400         ELSE
096500             MOVE 'UNKNOWN' TO WS-RC-STATUS
096600             MOVE 'UNIT COUNT NOT AVAILABLE' TO WS-RC-REASON
096700         END-IF
096800         END-IF
096900         END-IF
097000     ELSE
097100         MOVE 'EXEMPT' TO WS-RC-STATUS
097200         MOVE 'JURISDICTION HAS NO RENT STABILIZATION ORDINANCE'
097300                        TO WS-RC-REASON.
097400 2400-EXIT.
097500     EXIT.
097600*
097700* ---------------------------------------------------------------
097800* 3000 - RENT AGGREGATOR.  BUILDS OVERALL AND PER-BEDROOM RENT
097900* STATISTICS OVER THE BUFFERED RENT COMPS, THEN PICKS THE
098000* RECOMMENDED RENT PER THE RULE RTM DOCUMENTED BACK IN '86.
098100* ---------------------------------------------------------------
098200 3000-AGGREGATE-RENT-COMPS.
098300     MOVE 0 TO WT-BS-COUNT.
098400     MOVE 0 TO WS-BASE-RENT-FOUND WS-RECOMMENDED-RENT
098500               WS-SQFT-EST-N WS-SQFT-EST-SUM WS-SQFT-RENT-EST.
098600     MOVE 'N' TO WS-BASE-RENT-FOUND.
098700     MOVE SPACES TO WS-RENT-METHOD.
098800     PERFORM 3010-BUILD-BED-STAT-TABLE THRU 3010-EXIT.
098900     IF AP1100-BEDS = 0 OR AP1100-BEDS = 99
099000         PERFORM 3020-OVERALL-MEAN-RENT THRU 3020-EXIT
099100         MOVE WS-IA-RENT-UNIT   TO WS-RECOMMENDED-RENT
099200         MOVE 'OVERALL ONLY'    TO WS-RENT-METHOD
099300     ELSE
099400         PERFORM 3030-FIND-EXACT-BED-MEAN THRU 3030-EXIT
099500         IF NOT WS-BASE-RENT-OK
099600             PERFORM 3040-FIND-PLUS-MINUS-1-BED THRU 3040-EXIT
099700         END-IF
099800         IF WS-BASE-RENT-OK
099900             PERFORM 3050-SQFT-BLEND THRU 3050-EXIT
100000         ELSE
100100             PERFORM 3020-OVERALL-MEAN-RENT THRU 3020-EXIT
100200             MOVE WS-IA-RENT-UNIT TO WS-RECOMMENDED-RENT
100300             MOVE 'FALLBACK OVERALL' TO WS-RENT-METHOD
100400         END-IF
100500     END-IF.
100600 3000-EXIT.
100700     EXIT.
100800*
100900 3010-BUILD-BED-STAT-TABLE.
101000     MOVE 1 TO WT-RC-IX.
101100     PERFORM 3011-ADD-ONE-BED-ROW THRU 3011-EXIT
101200         UNTIL WT-RC-IX > WT-RC-COUNT.
101300     MOVE 1 TO WT-RC-IX.
101400     PERFORM 3013-ROLL-ONE-COMP THRU 3013-EXIT
101500         UNTIL WT-RC-IX > WT-RC-COUNT.
101600     MOVE 1 TO WT-BS-IX.
101700     PERFORM 3015-MEAN-ONE-BED-ROW THRU 3015-EXIT
101800         UNTIL WT-BS-IX > WT-BS-COUNT.
101900     PERFORM 3016-BED-MEDIAN-PASS THRU 3016-EXIT.
102000 3010-EXIT.
102100     EXIT.
102200*
102300 3011-ADD-ONE-BED-ROW.
102400     MOVE 1 TO WT-BS-IX.
102500     PERFORM 3012-CHECK-ONE-BED-SLOT THRU 3012-EXIT
102600         UNTIL WT-BS-IX > WT-BS-COUNT.
102700     IF WT-BS-IX NOT = 999 AND WT-BS-COUNT < 12
102800         ADD 1 TO WT-BS-COUNT
102900         MOVE WT-RC-BEDS(WT-RC-IX) TO
103000             WT-BS-BEDS(WT-BS-COUNT)
103100         MOVE 0 TO WT-BS-N(WT-BS-COUNT)
103200         MOVE 0 TO WT-BS-SUM-RENT(WT-BS-COUNT)
103300         MOVE 99999.99 TO WT-BS-MIN-RENT(WT-BS-COUNT)
103400         MOVE 0 TO WT-BS-MAX-RENT(WT-BS-COUNT)
103500     END-IF.
103600     ADD 1 TO WT-RC-IX.
103700 3011-EXIT.
103800     EXIT.
103900*
104000 3012-CHECK-ONE-BED-SLOT.
104100     IF WT-BS-BEDS(WT-BS-IX) = WT-RC-BEDS(WT-RC-IX)
104200         MOVE 999 TO WT-BS-IX
104300     ELSE
104400         ADD 1 TO WT-BS-IX
104500     END-IF.
104600 3012-EXIT.
104700     EXIT.
104800*
104900 3013-ROLL-ONE-COMP.
105000     MOVE 1 TO WT-BS-IX.
105100     PERFORM 3014-ROLL-INTO-ONE-ROW THRU 3014-EXIT
105200         UNTIL WT-BS-IX > WT-BS-COUNT.
105300     ADD 1 TO WT-RC-IX.
105400 3013-EXIT.
105500     EXIT.
105600*
105700 3014-ROLL-INTO-ONE-ROW.
105800     IF WT-BS-BEDS(WT-BS-IX) = WT-RC-BEDS(WT-RC-IX)
105900         ADD 1 TO WT-BS-N(WT-BS-IX)
106000         ADD WT-RC-RENT(WT-RC-IX)
106100             TO WT-BS-SUM-RENT(WT-BS-IX)
106200         IF WT-RC-RENT(WT-RC-IX) <
106300                 WT-BS-MIN-RENT(WT-BS-IX)
106400             MOVE WT-RC-RENT(WT-RC-IX)
106500                 TO WT-BS-MIN-RENT(WT-BS-IX)
106600         END-IF
106700         IF WT-RC-RENT(WT-RC-IX) >
106800                 WT-BS-MAX-RENT(WT-BS-IX)
106900             MOVE WT-RC-RENT(WT-RC-IX)
107000                 TO WT-BS-MAX-RENT(WT-BS-IX)
107100         END-IF
107200     END-IF.
107300     ADD 1 TO WT-BS-IX.
107400 3014-EXIT.
107500     EXIT.
107600*
107700 3015-MEAN-ONE-BED-ROW.
107800     IF WT-BS-N(WT-BS-IX) > 0
107900         COMPUTE WT-BS-MEAN-RENT(WT-BS-IX) ROUNDED =
108000             WT-BS-SUM-RENT(WT-BS-IX) / WT-BS-N(WT-BS-IX)
108100     END-IF.
108200     ADD 1 TO WT-BS-IX.
108300 3015-EXIT.
108400     EXIT.
108500*
108600* MEDIAN RENT PER BED-COUNT ROW - ONE SORT PASS PER ROW OVER
108700* JUST THE COMPS THAT MATCH THAT ROW'S BED COUNT.  RE-USES THE
108800* SAME SORT/MEDIAN SCRATCH AND HELPER PARAGRAPHS AS THE OVERALL
108900* PASS BELOW (3070-3076).
109000 3016-BED-MEDIAN-PASS.
109100     MOVE 1 TO WT-BS-IX.
109200     PERFORM 3017-ONE-BED-MEDIAN THRU 3017-EXIT
109300         UNTIL WT-BS-IX > WT-BS-COUNT.
109400 3016-EXIT.
109500     EXIT.
109600*
109700 3017-ONE-BED-MEDIAN.
109800     MOVE 0 TO WT-RS-COUNT.
109900     MOVE 0 TO WT-BS-MEDIAN-RENT(WT-BS-IX).
110000     MOVE 1 TO WT-RC-IX.
110100     PERFORM 3018-COLLECT-ONE-BED-COMP THRU 3018-EXIT
110200         UNTIL WT-RC-IX > WT-RC-COUNT.
110300     IF WT-RS-COUNT > 0
110400         PERFORM 3070-BUBBLE-RENT-SORT THRU 3070-EXIT
110500         PERFORM 3075-RENT-MEDIAN-FROM-SORT THRU 3075-EXIT
110600         MOVE WS-RENT-MEDIAN-RESULT TO
110700             WT-BS-MEDIAN-RENT(WT-BS-IX)
110800     END-IF.
110900     ADD 1 TO WT-BS-IX.
111000 3017-EXIT.
111100     EXIT.
111200*
111300 3018-COLLECT-ONE-BED-COMP.
111400     IF WT-RC-BEDS(WT-RC-IX) = WT-BS-BEDS(WT-BS-IX)
111500         ADD 1 TO WT-RS-COUNT
111600         MOVE WT-RC-RENT(WT-RC-IX) TO WT-RS-TABLE(WT-RS-COUNT)
111700     END-IF.
111800     ADD 1 TO WT-RC-IX.
111900 3018-EXIT.
112000     EXIT.
112100*
112200* OVERALL RENT STATS - COUNT/MIN/MAX/MEAN/MEDIAN ACROSS EVERY
112300* BUFFERED RENT COMP.  MEAN STAYS IN WS-IA-RENT-UNIT (PICKED UP
112400* AS THE BASE RENT WHEN BEDS ARE UNKNOWN OR NO BED MATCH IS
112500* FOUND) AND IS ALSO COPIED TO WS-RENT-OA-MEAN FOR REPORTING.
112600 3020-OVERALL-MEAN-RENT.
112700     MOVE 0 TO WS-IA-RENT-UNIT.
112800     MOVE 0 TO WS-RENT-OA-COUNT WS-RENT-OA-MIN
112900               WS-RENT-OA-MAX WS-RENT-OA-MEAN
113000               WS-RENT-OA-MEDIAN.
113100     IF WT-RC-COUNT > 0
113200         MOVE 0 TO WT-BS-SUM-RENT(1)
113300         MOVE 99999.99 TO WS-RENT-OA-MIN
113400         MOVE 1 TO WT-RC-IX
113500         MOVE 0 TO WT-RS-COUNT
113600         PERFORM 3021-ADD-ONE-RENT THRU 3021-EXIT
113700             UNTIL WT-RC-IX > WT-RC-COUNT
113800         COMPUTE WS-IA-RENT-UNIT ROUNDED =
113900             WT-BS-SUM-RENT(1) / WT-RC-COUNT
114000         MOVE WS-IA-RENT-UNIT TO WS-RENT-OA-MEAN
114100         MOVE WT-RC-COUNT TO WS-RENT-OA-COUNT
114200         PERFORM 3070-BUBBLE-RENT-SORT THRU 3070-EXIT
114300         PERFORM 3075-RENT-MEDIAN-FROM-SORT THRU 3075-EXIT
114400         MOVE WS-RENT-MEDIAN-RESULT TO WS-RENT-OA-MEDIAN
114500     END-IF.
114600 3020-EXIT.
114700     EXIT.
114800*
114900 3021-ADD-ONE-RENT.
115000     ADD WT-RC-RENT(WT-RC-IX) TO WT-BS-SUM-RENT(1).
115100     IF WT-RC-RENT(WT-RC-IX) < WS-RENT-OA-MIN
115200         MOVE WT-RC-RENT(WT-RC-IX) TO WS-RENT-OA-MIN
115300     END-IF.
115400     IF WT-RC-RENT(WT-RC-IX) > WS-RENT-OA-MAX
115500         MOVE WT-RC-RENT(WT-RC-IX) TO WS-RENT-OA-MAX
115600     END-IF.
115700     ADD 1 TO WT-RS-COUNT.
115800     MOVE WT-RC-RENT(WT-RC-IX) TO WT-RS-TABLE(WT-RS-COUNT).
115900     ADD 1 TO WT-RC-IX.
116000 3021-EXIT.
116100     EXIT.
116200*
116300 3030-FIND-EXACT-BED-MEAN.
116400     MOVE 'N' TO WS-BASE-RENT-FOUND.
116500     MOVE 1 TO WT-BS-IX.
116600     PERFORM 3031-CHECK-ONE-BED-ROW THRU 3031-EXIT
116700         UNTIL WT-BS-IX > WT-BS-COUNT.
116800 3030-EXIT.
116900     EXIT.
117000*
117100 3031-CHECK-ONE-BED-ROW.
117200     IF WT-BS-BEDS(WT-BS-IX) = AP1100-BEDS
117300         MOVE WT-BS-MEAN-RENT(WT-BS-IX) TO WS-IA-RENT-UNIT
117400         MOVE 'Y' TO WS-BASE-RENT-FOUND
117500         MOVE 'EXACT BED MATCH' TO WS-RENT-METHOD
117600     END-IF.
117700     ADD 1 TO WT-BS-IX.
117800 3031-EXIT.
117900     EXIT.
118000*
118100 3040-FIND-PLUS-MINUS-1-BED.
118200     MOVE 0 TO WT-BS-N(12).
118300     MOVE 0 TO WT-BS-SUM-RENT(12).
118400     MOVE 1 TO WT-RC-IX.
118500     PERFORM 3041-CHECK-ONE-COMP THRU 3041-EXIT
118600         UNTIL WT-RC-IX > WT-RC-COUNT.
118700     IF WT-BS-N(12) > 0
118800         COMPUTE WS-IA-RENT-UNIT ROUNDED =
118900             WT-BS-SUM-RENT(12) / WT-BS-N(12)
119000         MOVE 'Y' TO WS-BASE-RENT-FOUND
119100         MOVE '+/- ONE BED' TO WS-RENT-METHOD
119200     END-IF.
119300 3040-EXIT.
119400     EXIT.
119500*
119600 3041-CHECK-ONE-COMP.
119700     IF (WT-RC-BEDS(WT-RC-IX) = AP1100-BEDS + 1
119800             OR WT-RC-BEDS(WT-RC-IX) = AP1100-BEDS - 1)
119900         ADD 1 TO WT-BS-N(12)
120000         ADD WT-RC-RENT(WT-RC-IX) TO WT-BS-SUM-RENT(12)
120100     END-IF.
120200     ADD 1 TO WT-RC-IX.
120300 3041-EXIT.
120400     EXIT.
120500*
120600 3050-SQFT-BLEND.
120700     MOVE WS-IA-RENT-UNIT TO WS-RECOMMENDED-RENT.
120800     IF AP1100-SQFT > 0
120900         MOVE 0 TO WS-SQFT-EST-N.
121000         MOVE 0 TO WS-SQFT-EST-SUM.
121100         MOVE 1 TO WT-RC-IX
121200         PERFORM 3051-ADD-ONE-SQFT-EST THRU 3051-EXIT
121300             UNTIL WT-RC-IX > WT-RC-COUNT
121400         IF WS-SQFT-EST-N > 0
121500             COMPUTE WS-SQFT-RENT-EST ROUNDED =
121600                 (WS-SQFT-EST-SUM / WS-SQFT-EST-N) *
121700                 AP1100-SQFT
121800             COMPUTE WS-RECOMMENDED-RENT ROUNDED =
121900                 (WS-IA-RENT-UNIT + WS-SQFT-RENT-EST) / 2
122000         END-IF
122100     END-IF.
122200 3050-EXIT.
122300     EXIT.
122400*
122500 3051-ADD-ONE-SQFT-EST.
122600     IF WT-RC-SQFT(WT-RC-IX) > 0
122700         ADD 1 TO WS-SQFT-EST-N
122800         COMPUTE WS-SQFT-EST-SUM =
122900             WS-SQFT-EST-SUM +
123000             (WT-RC-RENT(WT-RC-IX) /
123100              WT-RC-SQFT(WT-RC-IX))
123200     END-IF.
123300     ADD 1 TO WT-RC-IX.
123400 3051-EXIT.
123500     EXIT.
123600*
123700* ---------------------------------------------------------------
123800* 3100 - FMR/RENT-COMP BLEND.  COMMITTEE MOVED THIS FROM A
123900* STRAIGHT 50/50 SPLIT TO 40 FMR / 60 COMPS IN 1995.  US00512.
124000* ---------------------------------------------------------------
124100 3100-BLEND-FMR-RENT.
124200     MOVE 0 TO WS-FMR-BLEND-RENT.
124300     IF AP1100-HUD-FMR > 0
124400         COMPUTE WS-FMR-BLEND-RENT ROUNDED =
124500             AP1100-HUD-FMR * 1.05
124600         IF WT-RC-COUNT > 0
124700             COMPUTE WS-FMR-BLEND-RENT ROUNDED =
124800                 (0.4 * WS-FMR-BLEND-RENT) +
124900                 (0.6 * WS-RECOMMENDED-RENT)
125000         END-IF
125100     ELSE
125200         IF WT-RC-COUNT > 0
125300             MOVE WS-RECOMMENDED-RENT TO WS-FMR-BLEND-RENT
125400         END-IF
125500     END-IF.
125600 3100-EXIT.
125700     EXIT.
125800*
125900* ---------------------------------------------------------------
126000* 3070 - BUBBLE-SORT WT-RS-TABLE(1..WT-RS-COUNT) ASCENDING, THEN
126100* PULL THE MEDIAN OFF IT.  SHARED BY THE OVERALL RENT PASS
126200* (3020) AND EACH PER-BED-COUNT PASS (3017) - THE CALLER LOADS
126300* WT-RS-TABLE/WT-RS-COUNT FIRST, THEN PERFORMS THIS GROUP.
126400* ---------------------------------------------------------------
126500 3070-BUBBLE-RENT-SORT.
126600     MOVE 1 TO WT-RS-IX.
126700     PERFORM 3071-OUTER-RENT-PASS THRU 3071-EXIT
126800         UNTIL WT-RS-IX > WT-RS-COUNT - 1.
126900 3070-EXIT.
127000     EXIT.
127100*
127200 3071-OUTER-RENT-PASS.
127300     MOVE 1 TO WT-RS-JX.
127400     PERFORM 3072-INNER-RENT-COMPARE THRU 3072-EXIT
127500         UNTIL WT-RS-JX > WT-RS-COUNT - WT-RS-IX.
127600     ADD 1 TO WT-RS-IX.
127700 3071-EXIT.
127800     EXIT.
127900*
128000 3072-INNER-RENT-COMPARE.
128100     IF WT-RS-TABLE(WT-RS-JX) > WT-RS-TABLE(WT-RS-JX + 1)
128200         MOVE WT-RS-TABLE(WT-RS-JX)     TO WT-RS-SWAP
128300         MOVE WT-RS-TABLE(WT-RS-JX + 1) TO WT-RS-TABLE(WT-RS-JX)
128400         MOVE WT-RS-SWAP TO WT-RS-TABLE(WT-RS-JX + 1)
128500     END-IF.
128600     ADD 1 TO WT-RS-JX.
128700 3072-EXIT.
128800     EXIT.
128900*
129000 3075-RENT-MEDIAN-FROM-SORT.
129100     PERFORM 3076-RENT-EVEN-ODD-CHECK THRU 3076-EXIT.
129200     IF WS-RENT-COUNT-IS-EVEN
129300         COMPUTE WS-RENT-MEDIAN-RESULT ROUNDED =
129400             (WT-RS-TABLE(WT-RS-COUNT / 2) +
129500              WT-RS-TABLE(WT-RS-COUNT / 2 + 1)) / 2
129600     ELSE
129700         MOVE WT-RS-TABLE((WT-RS-COUNT + 1) / 2)
129800             TO WS-RENT-MEDIAN-RESULT
129900     END-IF.
130000 3075-EXIT.
130100     EXIT.
130200*
130300* EVEN/ODD SWITCH ON WT-RS-COUNT WITHOUT AN INTRINSIC REMAINDER
130400* FUNCTION - SAME TRICK AS 6065-EVEN-ODD-CHECK ON THE SALES-COMP
130500* SIDE, DIVIDE THEN TEST THE HALF BACK AGAINST THE COUNT.
130600 3076-RENT-EVEN-ODD-CHECK.
130700     MOVE 'N' TO WS-RENT-EVEN-SW.
130800     COMPUTE WS-RENT-HALF-CT = WT-RS-COUNT / 2.
130900     IF WS-RENT-HALF-CT * 2 = WT-RS-COUNT
131000         MOVE 'Y' TO WS-RENT-EVEN-SW.
131100 3076-EXIT.
131200     EXIT.
131300*
131400* ---------------------------------------------------------------
131500* 3600 - INCOME SCENARIOS.  MARKET, DOWNSIDE (10 PCT HAIRCUT)
131600* AND VOUCHER (HUD FMR) NOI'S ARE ALL COMPUTED HERE OFF THE
131700* SAME INCOME-APPROACH MATH SO 7000-SCORE-RISK CAN MEASURE THE
131800* INCOME DROP BETWEEN MARKET AND DOWNSIDE.  MARKET RUNS OFF THE
131900* FMR-BLENDED RENT FROM 3100, NOT THE RAW RENT-AGGREGATOR FIGURE,
132000* SO EVERYTHING DOWNSTREAM OF HERE (CAP RATE, LOAN SIZING,
132100* UNDERWRITING, RISK, BOTH RECOMMENDATIONS) SEES THE SAME
132200* RECOMMENDED RENT THAT LANDS ON AR-REC-RENT.  ADDED WHEN THE
132300* FMR BLEND WAS FIRST BUILT - SEE 3100'S OWN HISTORY.  US00512.
132400* ---------------------------------------------------------------
132500 3600-COMPUTE-INCOME-SCENARIOS.
132600     MOVE AP1100-NUM-UNITS TO WS-IA-UNITS.
132700     IF WS-IA-UNITS = 0
132800         MOVE 1 TO WS-IA-UNITS.
132900     MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
133000     PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
133100     MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
133200     COMPUTE WS-IA-RENT-UNIT ROUNDED =
133300         WS-FMR-BLEND-RENT * (1 - WS-SCN-DOWNSIDE-PCT).
133400     PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
133500     MOVE WS-IA-NOI TO WS-SCN-DOWNSIDE-NOI.
133600     IF AP1100-HUD-FMR > 0
133700         MOVE AP1100-HUD-FMR TO WS-IA-RENT-UNIT
133800         PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT
133900         MOVE WS-IA-NOI TO WS-SCN-VOUCHER-NOI
134000     ELSE
134100         MOVE 0 TO WS-SCN-VOUCHER-NOI.
134200     MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
134300     PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
134400 3600-EXIT.
134500     EXIT.
134600*
134700* ---------------------------------------------------------------
134800* 3610 - INCOME APPROACH.  CALLED WITH WS-IA-RENT-UNIT AND
134900* WS-IA-UNITS ALREADY SET; LEAVES GSR/EGI/OPEX/NOI IN THE SAME
135000* GROUP FOR THE CALLER TO PICK UP.
135100* ---------------------------------------------------------------
135200 3610-RUN-INCOME-APPROACH.
135300     COMPUTE WS-IA-GSR =
135400         WS-IA-RENT-UNIT * WS-IA-UNITS * 12.
135500     COMPUTE WS-IA-VACANCY-LOSS ROUNDED =
135600         WS-IA-GSR * WS-IA-VACANCY-RATE.
135700     COMPUTE WS-IA-EGI = WS-IA-GSR - WS-IA-VACANCY-LOSS.
135800     COMPUTE WS-IA-OPEX ROUNDED = WS-IA-EGI * WS-IA-OPEX-RATIO.
135900     COMPUTE WS-IA-NOI = WS-IA-EGI - WS-IA-OPEX.
136000 3610-EXIT.
136100     EXIT.
136200*
136300* ---------------------------------------------------------------
136400* 4000 - CAP RATE BUCKET.  UNIT COUNT WINS, THEN A KEYWORD SCAN
136500* OF THE RAW PROPERTY-TYPE LABEL, THEN DEFAULT TO 5+ PER THE
136600* COMMITTEE'S 2003 GRID LOOKUP CHANGE.  US00702.
136700* ---------------------------------------------------------------
136800 4000-DETERMINE-CAP-RATE-BUCKET.
136900     MOVE SPACES TO WS-CAP-TYPE-BUCKET.
137000     EVALUATE TRUE
137100         WHEN AP1100-NUM-UNITS >= 5
137200             MOVE '5+        ' TO WS-CAP-TYPE-BUCKET
137300         WHEN AP1100-NUM-UNITS >= 2
137400             MOVE '2-4       ' TO WS-CAP-TYPE-BUCKET
137500         WHEN OTHER
137600             MOVE 0 TO WS-JURIS-KEYWORD-CT
137700             INSPECT AP1100-PROP-TYPE TALLYING
137800                 WS-JURIS-KEYWORD-CT FOR ALL 'RETAIL'
137900             IF WS-JURIS-KEYWORD-CT > 0
138000                 MOVE 'RETAIL    ' TO WS-CAP-TYPE-BUCKET
138100             ELSE
138200                 MOVE 0 TO WS-JURIS-KEYWORD-CT
138300                 INSPECT AP1100-PROP-TYPE TALLYING
138400                     WS-JURIS-KEYWORD-CT FOR ALL 'OFFICE'
138500                 IF WS-JURIS-KEYWORD-CT > 0
138600                     MOVE 'OFFICE    ' TO WS-CAP-TYPE-BUCKET
138700                 ELSE
138800                     MOVE 0 TO WS-JURIS-KEYWORD-CT
138900                     INSPECT AP1100-PROP-TYPE TALLYING
139000                         WS-JURIS-KEYWORD-CT FOR ALL
139100                         'INDUSTRIAL'
139200                     IF WS-JURIS-KEYWORD-CT > 0
139300                         MOVE 'INDUSTRIAL' TO
139400                             WS-CAP-TYPE-BUCKET
139500                     ELSE
139600                         MOVE 0 TO WS-JURIS-KEYWORD-CT
139700                         INSPECT AP1100-PROP-TYPE TALLYING
139800                             WS-JURIS-KEYWORD-CT FOR ALL 'MIXED'
139900                         IF WS-JURIS-KEYWORD-CT > 0
140000                             MOVE 'MIXED_USE ' TO
140100                                 WS-CAP-TYPE-BUCKET
140200                         ELSE
140300                             MOVE 'SFR       ' TO
140400                                 WS-CAP-TYPE-BUCKET
140500                         END-IF
140600                     END-IF
140700                 END-IF
140800             END-IF
140900     END-EVALUATE.
141000 4000-EXIT.
141100     EXIT.
141200*
141300* ---------------------------------------------------------------
141400* 4100 - CAP RATE MODEL.  GRID LOOKUP PLUS RISK-SCORE AND RENT-
141500* CONTROL ADJUSTMENTS.  0200 NOW RUNS 7000-SCORE-RISK AHEAD OF
141600* THIS PARAGRAPH SO WS-RISK-FINAL IS ON HAND FOR THE TABLE IN
141700* 4110 BELOW.  US00688.
141800* ---------------------------------------------------------------
141900 4100-COMPUTE-CAP-RATE.
142000     MOVE SPACES TO WS-SUBMARKET-LOOKUP.
142100     MOVE AP1100-SUBMARKET TO WS-SUBMARKET-LOOKUP.
142200     IF WS-SUBMARKET-LOOKUP = SPACES
142300         MOVE 'STABLE' TO WS-SUBMARKET-LOOKUP.
142400     MOVE 0 TO WT-CG-IX.
142500     MOVE 1 TO WS-IX.
142600     PERFORM 4105-CHECK-ONE-GRID-ROW THRU 4105-EXIT
142700         UNTIL WS-IX > 8.
142800     IF WT-CG-IX = 0
142900         MOVE 3 TO WT-CG-IX.
143000     EVALUATE WS-SUBMARKET-LOOKUP
143100         WHEN 'PRIME       ' MOVE WT-CAP-PRIME(WT-CG-IX)
143200                                 TO WS-CAP-BASE-RATE
143300         WHEN 'CORE        ' MOVE WT-CAP-CORE(WT-CG-IX)
143400                                 TO WS-CAP-BASE-RATE
143500         WHEN 'TRANSITIONAL' MOVE WT-CAP-TRANS(WT-CG-IX)
143600                                 TO WS-CAP-BASE-RATE
143700         WHEN 'DISTRESSED  ' MOVE WT-CAP-DISTRESSED(WT-CG-IX)
143800                                 TO WS-CAP-BASE-RATE
143900         WHEN OTHER          MOVE WT-CAP-STABLE(WT-CG-IX)
144000                                 TO WS-CAP-BASE-RATE
144100     END-EVALUATE.
144200     PERFORM 4110-APPLY-RISK-ADJUSTMENT THRU 4110-EXIT.
144300     MOVE 0 TO WS-CAP-RC-ADJ.
144400     IF WS-RC-APPLIES
144500         IF WS-CAP-BASE-RATE <= 0.0400
144600             MOVE 0.0030 TO WS-CAP-RC-ADJ
144700         ELSE
144800         IF WS-CAP-BASE-RATE <= 0.0500
144900             MOVE 0.0040 TO WS-CAP-RC-ADJ
145000         ELSE
145100             MOVE 0.0050 TO WS-CAP-RC-ADJ.
145200     COMPUTE WS-CAP-FINAL-RATE ROUNDED =
145300         WS-CAP-BASE-RATE + WS-CAP-RISK-ADJ + WS-CAP-RC-ADJ.
145400 4100-EXIT.
145500     EXIT.
145600*
145700 4105-CHECK-ONE-GRID-ROW.
145800     IF WT-CAP-TYPE(WS-IX) = WS-CAP-TYPE-BUCKET
145900         MOVE WS-IX TO WT-CG-IX
146000     END-IF.
146100     ADD 1 TO WS-IX.
146200 4105-EXIT.
146300     EXIT.
146400*
146500* ---------------------------------------------------------------
146600* 4110 - RISK-SCORE ADJUSTMENT OFF THE COMMITTEE'S TABLE.  SCORE
146700* IS CLAMPED TO 0-100 FIRST SINCE A SUBJECT WITH NO USABLE RISK
146800* INPUTS STILL CARRIES A ZERO WS-RISK-FINAL, WHICH FALLS IN THE
146900* BOTTOM BUCKET THE SAME AS A GENUINELY BAD SCORE WOULD.
147000* ---------------------------------------------------------------
147100 4110-APPLY-RISK-ADJUSTMENT.
147200     MOVE WS-RISK-FINAL TO WS-CAP-RISK-SCORE-CL.
147300     IF WS-CAP-RISK-SCORE-CL < 0
147400         MOVE 0 TO WS-CAP-RISK-SCORE-CL.
147500     IF WS-CAP-RISK-SCORE-CL > 100
147600         MOVE 100 TO WS-CAP-RISK-SCORE-CL.
147700     EVALUATE TRUE
147800         WHEN WS-CAP-RISK-SCORE-CL < 20
147900             MOVE -0.0010 TO WS-CAP-RISK-ADJ
148000         WHEN WS-CAP-RISK-SCORE-CL < 40
148100             MOVE -0.0005 TO WS-CAP-RISK-ADJ
148200         WHEN WS-CAP-RISK-SCORE-CL < 60
148300             MOVE 0       TO WS-CAP-RISK-ADJ
148400         WHEN WS-CAP-RISK-SCORE-CL < 80
148500             MOVE 0.0020  TO WS-CAP-RISK-ADJ
148600         WHEN OTHER
148700             MOVE 0.0075  TO WS-CAP-RISK-ADJ
148800     END-EVALUATE.
148900 4110-EXIT.
149000     EXIT.
149100*
149200* ---------------------------------------------------------------
149300* 4200 - VALUATION.  AS-IS AND STABILIZED VALUE OFF THE FINAL
149400* CAP RATE COMPUTED IN 4100.  STABILIZED USES THE VALUE-ADD-
149500* MODEL-A STABILIZED NOI ONCE 6200 HAS RUN; UNTIL THEN IT
149600* TRACKS THE MARKET NOI THE SAME AS AS-IS.
149700* ---------------------------------------------------------------
149800 4200-COMPUTE-VALUATION.
149900     MOVE 0 TO WS-VAL-AS-IS WS-VAL-STABILIZED.
150000     IF WS-CAP-FINAL-RATE > 0
150100         COMPUTE WS-VAL-AS-IS ROUNDED =
150200             WS-SCN-MARKET-NOI / WS-CAP-FINAL-RATE
150300         MOVE WS-VAL-AS-IS TO WS-VAL-STABILIZED
150400     END-IF.
150500 4200-EXIT.
150600     EXIT.
150700*
150800* ---------------------------------------------------------------
150900* 5000 - DSCR LOAN MODEL.  SIZES THE LOAN TWO WAYS - OFF THE
151000* LENDER'S MINIMUM DSCR AND OFF THE MAXIMUM LTV - AND TAKES
151100* WHICHEVER IS SMALLER, PER DKC'S 1994 CHANGE.  US00470.
151200* ---------------------------------------------------------------
151300 5000-SIZE-DSCR-LOAN.
151400     MOVE FIN-INT-RATE     TO WS-LOAN-RATE-ANNUAL.
151500     MOVE FIN-AMORT-YEARS  TO WS-LOAN-YEARS.
151600     MOVE FIN-MIN-DSCR     TO WS-LOAN-MIN-DSCR.
151700     MOVE FIN-MAX-LTV      TO WS-LOAN-MAX-LTV.
151800     COMPUTE WS-LOAN-RATE-MONTHLY = WS-LOAN-RATE-ANNUAL / 12.
151900     COMPUTE WS-LOAN-N-PMTS = WS-LOAN-YEARS * 12.
152000     MOVE 0 TO WS-LOAN-BY-DSCR WS-LOAN-BY-LTV WS-LOAN-FINAL.
152100     IF WS-SCN-MARKET-NOI > 0 AND WS-LOAN-MIN-DSCR > 0
152200         COMPUTE WS-LOAN-ADS ROUNDED =
152300             WS-SCN-MARKET-NOI / WS-LOAN-MIN-DSCR
152400         PERFORM 5010-LOAN-FROM-ADS THRU 5010-EXIT
152500     END-IF.
152600     IF AP1100-PRICE > 0 AND WS-LOAN-MAX-LTV > 0
152700         COMPUTE WS-LOAN-BY-LTV ROUNDED =
152800             AP1100-PRICE * WS-LOAN-MAX-LTV
152900     END-IF.
153000     EVALUATE TRUE
153100         WHEN WS-LOAN-BY-DSCR > 0 AND WS-LOAN-BY-LTV > 0
153200             IF WS-LOAN-BY-DSCR < WS-LOAN-BY-LTV
153300                 MOVE WS-LOAN-BY-DSCR TO WS-LOAN-FINAL
153400             ELSE
153500                 MOVE WS-LOAN-BY-LTV  TO WS-LOAN-FINAL
153600             END-IF
153700         WHEN WS-LOAN-BY-DSCR > 0
153800             MOVE WS-LOAN-BY-DSCR TO WS-LOAN-FINAL
153900         WHEN WS-LOAN-BY-LTV > 0
154000             MOVE WS-LOAN-BY-LTV  TO WS-LOAN-FINAL
154100         WHEN OTHER
154200             MOVE 0 TO WS-LOAN-FINAL
154300     END-EVALUATE.
154400     PERFORM 5020-PAYMENT-FROM-LOAN THRU 5020-EXIT.
154500     COMPUTE WS-LOAN-ADS ROUNDED = WS-LOAN-MONTHLY-PMT * 12.
154600     MOVE 0 TO WS-LOAN-DSCR WS-LOAN-LTV.
154700     IF WS-LOAN-ADS > 0
154800         COMPUTE WS-LOAN-DSCR ROUNDED =
154900             WS-SCN-MARKET-NOI / WS-LOAN-ADS
155000     END-IF.
155100     IF AP1100-PRICE > 0
155200         COMPUTE WS-LOAN-LTV ROUNDED =
155300             WS-LOAN-FINAL / AP1100-PRICE
155400     END-IF.
155500     MOVE 'N' TO WS-LOAN-MEETS-MIN-SW.
155600     IF WS-LOAN-DSCR >= WS-LOAN-MIN-DSCR
155700         MOVE 'Y' TO WS-LOAN-MEETS-MIN-SW.
155800     IF FIN-DOWN-PAYMENT > 0
155900         MOVE FIN-DOWN-PAYMENT TO WS-LOAN-DOWN-PAYMENT
156000     ELSE
156100         COMPUTE WS-LOAN-DOWN-PAYMENT =
156200             AP1100-PRICE - WS-LOAN-FINAL.
156300 5000-EXIT.
156400     EXIT.
156500*
156600* ---------------------------------------------------------------
156700* 5010 - LOAN AMOUNT FROM A GIVEN ANNUAL DEBT SERVICE (ADS).
156800* L = MONTHLY x ((1+R)**N - 1) / (R x (1+R)**N); R = 0 MEANS
156900* L = MONTHLY x N.
157000* ---------------------------------------------------------------
157100 5010-LOAN-FROM-ADS.
157200     IF WS-LOAN-RATE-MONTHLY = 0
157300         COMPUTE WS-LOAN-BY-DSCR ROUNDED =
157400             (WS-LOAN-ADS / 12) * WS-LOAN-N-PMTS
157500     ELSE
157600         COMPUTE WS-LOAN-ONE-PLUS-R-N =
157700             (1 + WS-LOAN-RATE-MONTHLY) ** WS-LOAN-N-PMTS
157800         COMPUTE WS-LOAN-BY-DSCR ROUNDED =
157900             (WS-LOAN-ADS / 12) *
158000             (WS-LOAN-ONE-PLUS-R-N - 1) /
158100             (WS-LOAN-RATE-MONTHLY * WS-LOAN-ONE-PLUS-R-N)
158200     END-IF.
158300 5010-EXIT.
158400     EXIT.
158500*
158600* ---------------------------------------------------------------
158700* 5020 - MONTHLY PAYMENT FROM THE FINAL LOAN AMOUNT.
158800* P = L x R(1+R)**N / ((1+R)**N - 1); R = 0 MEANS P = L / N.
158900* ---------------------------------------------------------------
159000 5020-PAYMENT-FROM-LOAN.
159100     MOVE 0 TO WS-LOAN-MONTHLY-PMT.
159200     IF WS-LOAN-FINAL > 0
159300         IF WS-LOAN-RATE-MONTHLY = 0
159400             COMPUTE WS-LOAN-MONTHLY-PMT ROUNDED =
159500                 WS-LOAN-FINAL / WS-LOAN-N-PMTS
159600         ELSE
159700             COMPUTE WS-LOAN-ONE-PLUS-R-N =
159800                 (1 + WS-LOAN-RATE-MONTHLY) ** WS-LOAN-N-PMTS
159900             COMPUTE WS-LOAN-MONTHLY-PMT ROUNDED =
160000                 WS-LOAN-FINAL * WS-LOAN-RATE-MONTHLY *
160100                 WS-LOAN-ONE-PLUS-R-N /
160200                 (WS-LOAN-ONE-PLUS-R-N - 1)
160300         END-IF
160400     END-IF.
160500 5020-EXIT.
160600     EXIT.
160700*
160800* ---------------------------------------------------------------
160900* 5100 - UNDERWRITING METRICS.
161000* ---------------------------------------------------------------
161100 5100-COMPUTE-UNDERWRITING.
161200     MOVE 0 TO WS-UW-CASH-FLOW WS-UW-CASH-ON-CASH.
161300     COMPUTE WS-UW-CASH-FLOW =
161400         WS-SCN-MARKET-NOI - WS-LOAN-ADS.
161500     MOVE WS-LOAN-DOWN-PAYMENT TO WS-UW-CASH-INVESTED.
161600     IF WS-UW-CASH-INVESTED NOT = 0
161700         COMPUTE WS-UW-CASH-ON-CASH ROUNDED =
161800             WS-UW-CASH-FLOW / WS-UW-CASH-INVESTED
161900     END-IF.
162000 5100-EXIT.
162100     EXIT.
162200*
162300* ---------------------------------------------------------------
162400* 5200 - PROPERTY TAX ESTIMATOR.  1.00 PCT BASE PLUS A 0.25
162500* PCT LOCAL ADD-ON UNTIL THE COMMITTEE SUPPLIES A CUSTOM RATE
162600* ON THE FINANCING-PARMS FILE.  US00491.
162700* ---------------------------------------------------------------
162800 5200-ESTIMATE-PROPERTY-TAX.
162900     COMPUTE WS-TAX-ANNUAL ROUNDED =
163000         AP1100-PRICE * 0.0125.
163100     COMPUTE WS-TAX-MONTHLY ROUNDED = WS-TAX-ANNUAL / 12.
163200 5200-EXIT.
163300     EXIT.
163400*
163500* ---------------------------------------------------------------
163600* 6000 - SALES COMP MODEL.  FILTER, SCORE, SORT DESCENDING BY
163700* SIMILARITY, KEEP TOP 6 (HARD-CODED PER US00671), THEN COMPUTE
163800* MEDIAN/LOW/HIGH PPSF AND PPU AND THE VALUE ESTIMATES.
163900* DKC ADDED THE SQFT-RATIO BAND IN 1996.  US00548.
164000* ---------------------------------------------------------------
164100 6000-SCORE-SALES-COMPS.
164200     MOVE 0 TO WS-SC-FILTERED-CT.
164300     MOVE 1 TO WT-SC-IX.
164400     PERFORM 6010-FILTER-ONE-COMP THRU 6010-EXIT
164500         UNTIL WT-SC-IX > WT-SC-COUNT.
164600     PERFORM 6020-SORT-BY-SIMILARITY THRU 6020-EXIT.
164700     PERFORM 6030-BUILD-KEPT-TABLE THRU 6030-EXIT.
164800     PERFORM 6040-PPSF-PPU-STATS THRU 6040-EXIT.
164900     PERFORM 6050-COMP-VALUE-ESTIMATES THRU 6050-EXIT.
165000 6000-EXIT.
165100     EXIT.
165200*
165300 6010-FILTER-ONE-COMP.
165400     MOVE 'N' TO WT-SC-PASS-FILTER(WT-SC-IX).
165500     IF WT-SC-PRICE(WT-SC-IX) > 0 AND
165600             WT-SC-SQFT(WT-SC-IX) > 0
165700         IF WT-SC-DISTANCE(WT-SC-IX) = 0 OR
165800                 WT-SC-DISTANCE(WT-SC-IX) <= 2.00
165900             IF AP1100-SQFT = 0
166000                 MOVE 'Y' TO WT-SC-PASS-FILTER(WT-SC-IX)
166100             ELSE
166200                 COMPUTE WS-SC-PPSF-MEDIAN =
166300                     WT-SC-SQFT(WT-SC-IX) / AP1100-SQFT
166400                 IF WS-SC-PPSF-MEDIAN >= 0.5 AND
166500                         WS-SC-PPSF-MEDIAN <= 1.5
166600                     MOVE 'Y' TO WT-SC-PASS-FILTER(WT-SC-IX)
166700                 END-IF
166800             END-IF
166900         END-IF
167000     END-IF.
167100     IF WT-SC-PASSES(WT-SC-IX)
167200         ADD 1 TO WS-SC-FILTERED-CT
167300         PERFORM 6015-SCORE-SIMILARITY THRU 6015-EXIT
167400     END-IF.
167500     ADD 1 TO WT-SC-IX.
167600 6010-EXIT.
167700     EXIT.
167800*
167900* SIMILARITY - START AT 100, SUBTRACT PENALTIES, CLAMP 0-100.
168000 6015-SCORE-SIMILARITY.
168100     MOVE 100 TO WT-SC-SIMILARITY(WT-SC-IX).
168200     IF AP1100-BEDS NOT = 0 AND WT-SC-BEDS(WT-SC-IX) NOT = 99
168300         COMPUTE WS-DIFF-WORK =
168400             WT-SC-BEDS(WT-SC-IX) - AP1100-BEDS
168500         PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
168600         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
168700             WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 5)
168800     END-IF.
168900     IF AP1100-BATHS NOT = 0 AND WT-SC-BATHS(WT-SC-IX) NOT = 0
169000         COMPUTE WS-DIFF-WORK =
169100             WT-SC-BATHS(WT-SC-IX) - AP1100-BATHS
169200         PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
169300         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
169400             WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 4)
169500     END-IF.
169600     IF AP1100-SQFT > 0 AND WT-SC-SQFT(WT-SC-IX) > 0
169700         COMPUTE WS-DIFF-WORK =
169800             1 - (WT-SC-SQFT(WT-SC-IX) / AP1100-SQFT)
169900         PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
170000         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
170100             WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 30)
170200     END-IF.
170300     IF AP1100-NUM-UNITS > 0 AND WT-SC-UNITS(WT-SC-IX) > 0
170400         COMPUTE WS-DIFF-WORK =
170500             WT-SC-UNITS(WT-SC-IX) - AP1100-NUM-UNITS
170600         PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
170700         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
170800             WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 3)
170900     END-IF.
171000     IF AP1100-PROP-TYPE NOT = SPACES AND
171100             WT-SC-PROP-TYPE(WT-SC-IX) NOT = SPACES
171200         IF WT-SC-PROP-TYPE(WT-SC-IX) NOT = AP1100-PROP-TYPE
171300             COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
171400                 WT-SC-SIMILARITY(WT-SC-IX) - 10
171500         END-IF
171600     END-IF.
171700     IF WT-SC-DISTANCE(WT-SC-IX) > 5
171800         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
171900             WT-SC-SIMILARITY(WT-SC-IX) - 10
172000     ELSE
172100         COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
172200             WT-SC-SIMILARITY(WT-SC-IX) -
172300             (WT-SC-DISTANCE(WT-SC-IX) * 2)
172400     END-IF.
172500     IF WT-SC-SIMILARITY(WT-SC-IX) < 0
172600         MOVE 0 TO WT-SC-SIMILARITY(WT-SC-IX).
172700     IF WT-SC-SIMILARITY(WT-SC-IX) > 100
172800         MOVE 100 TO WT-SC-SIMILARITY(WT-SC-IX).
172900     IF WT-SC-SQFT(WT-SC-IX) > 0
173000         COMPUTE WT-SC-PPSF(WT-SC-IX) ROUNDED =
173100             WT-SC-PRICE(WT-SC-IX) / WT-SC-SQFT(WT-SC-IX)
173200     END-IF.
173300     IF WT-SC-UNITS(WT-SC-IX) > 0
173400         COMPUTE WT-SC-PPU(WT-SC-IX) ROUNDED =
173500             WT-SC-PRICE(WT-SC-IX) / WT-SC-UNITS(WT-SC-IX)
173600     END-IF.
173700 6015-EXIT.
173800     EXIT.
173900*
174000* SHOP-STANDARD ABSOLUTE-VALUE ROUTINE - WORKS OFF WS-DIFF-WORK,
174100* RETURNS WS-ABS-WORK.  CARRIED FROM THE OLD VARIANCE-CHECK
174200* PARAGRAPHS IN THE MBP RECONCILIATION RUNS.
174300 6016-ABSOLUTE-VALUE.
174400     IF WS-DIFF-WORK < 0
174500         COMPUTE WS-ABS-WORK = WS-DIFF-WORK * -1
174600     ELSE
174700         MOVE WS-DIFF-WORK TO WS-ABS-WORK.
174800 6016-EXIT.
174900     EXIT.
175000*
175100* BUBBLE SORT DESCENDING ON SIMILARITY - THE COMP TABLE NEVER
175200* RUNS MORE THAN 60 ROWS SO THE OLD SLOW SORT IS FINE HERE.
175300 6020-SORT-BY-SIMILARITY.
175400     MOVE 1 TO WT-SC-IX.
175500     PERFORM 6021-OUTER-SIMILARITY-PASS THRU 6021-EXIT
175600         UNTIL WT-SC-IX > WT-SC-COUNT - 1.
175700 6020-EXIT.
175800     EXIT.
175900*
176000 6021-OUTER-SIMILARITY-PASS.
176100     MOVE 1 TO WT-SC-JX.
176200     PERFORM 6022-INNER-SIMILARITY-COMPARE THRU 6022-EXIT
176300         UNTIL WT-SC-JX > WT-SC-COUNT - WT-SC-IX.
176400     ADD 1 TO WT-SC-IX.
176500 6021-EXIT.
176600     EXIT.
176700*
176800 6022-INNER-SIMILARITY-COMPARE.
176900     IF WT-SC-SIMILARITY(WT-SC-JX) <
177000             WT-SC-SIMILARITY(WT-SC-JX + 1)
177100         PERFORM 6025-SWAP-SC-ROWS THRU 6025-EXIT
177200     END-IF.
177300     ADD 1 TO WT-SC-JX.
177400 6022-EXIT.
177500     EXIT.
177600*
177700 6025-SWAP-SC-ROWS.
177800     MOVE WT-SC-PRICE(WT-SC-JX)      TO WS-SWAP-PRICE.
177900     MOVE WT-SC-SQFT(WT-SC-JX)       TO WS-SWAP-SQFT.
178000     MOVE WT-SC-BEDS(WT-SC-JX)       TO WS-SWAP-BEDS.
178100     MOVE WT-SC-BATHS(WT-SC-JX)      TO WS-SWAP-BATHS.
178200     MOVE WT-SC-UNITS(WT-SC-JX)      TO WS-SWAP-UNITS.
178300     MOVE WT-SC-DISTANCE(WT-SC-JX)   TO WS-SWAP-DISTANCE.
178400     MOVE WT-SC-PROP-TYPE(WT-SC-JX)  TO WS-SWAP-PROP-TYPE.
178500     MOVE WT-SC-SIMILARITY(WT-SC-JX) TO WS-SWAP-SIMILARITY.
178600     MOVE WT-SC-PPSF(WT-SC-JX)       TO WS-SWAP-PPSF.
178700     MOVE WT-SC-PPU(WT-SC-JX)        TO WS-SWAP-PPU.
178800     MOVE WT-SC-PASS-FILTER(WT-SC-JX) TO WS-SWAP-PASS-FILTER.
178900     MOVE WT-SC-TABLE(WT-SC-JX + 1)  TO WT-SC-TABLE(WT-SC-JX).
179000     MOVE WS-SWAP-PRICE      TO WT-SC-PRICE(WT-SC-JX + 1).
179100     MOVE WS-SWAP-SQFT       TO WT-SC-SQFT(WT-SC-JX + 1).
179200     MOVE WS-SWAP-BEDS       TO WT-SC-BEDS(WT-SC-JX + 1).
179300     MOVE WS-SWAP-BATHS      TO WT-SC-BATHS(WT-SC-JX + 1).
179400     MOVE WS-SWAP-UNITS      TO WT-SC-UNITS(WT-SC-JX + 1).
179500     MOVE WS-SWAP-DISTANCE   TO WT-SC-DISTANCE(WT-SC-JX + 1).
179600     MOVE WS-SWAP-PROP-TYPE  TO WT-SC-PROP-TYPE(WT-SC-JX + 1).
179700     MOVE WS-SWAP-SIMILARITY TO WT-SC-SIMILARITY(WT-SC-JX + 1).
179800     MOVE WS-SWAP-PPSF       TO WT-SC-PPSF(WT-SC-JX + 1).
179900     MOVE WS-SWAP-PPU        TO WT-SC-PPU(WT-SC-JX + 1).
180000     MOVE WS-SWAP-PASS-FILTER
180100                             TO WT-SC-PASS-FILTER(WT-SC-JX + 1).
180200 6025-EXIT.
180300     EXIT.
180400*
180500* TOP 6 COMPS THAT PASSED THE FILTER, IN SIMILARITY ORDER, GO
180600* INTO WT-KEPT-TABLE FOR THE STATS PARAGRAPH BELOW.
180700 6030-BUILD-KEPT-TABLE.
180800     MOVE 0 TO WT-SC-KEPT-COUNT.
180900     MOVE 1 TO WT-SC-IX.
181000     PERFORM 6031-KEEP-ONE-COMP THRU 6031-EXIT
181100         UNTIL WT-SC-IX > WT-SC-COUNT OR WT-SC-KEPT-COUNT = 6.
181200 6030-EXIT.
181300     EXIT.
181400*
181500 6031-KEEP-ONE-COMP.
181600     IF WT-SC-PASSES(WT-SC-IX)
181700         ADD 1 TO WT-SC-KEPT-COUNT
181800         MOVE 'N' TO WT-KEPT-HAS-PPSF(WT-SC-KEPT-COUNT)
181900         MOVE 'N' TO WT-KEPT-HAS-PPU(WT-SC-KEPT-COUNT)
182000         IF WT-SC-SQFT(WT-SC-IX) > 0
182100             MOVE WT-SC-PPSF(WT-SC-IX) TO
182200                 WT-KEPT-PPSF(WT-SC-KEPT-COUNT)
182300             MOVE 'Y' TO
182400                 WT-KEPT-HAS-PPSF(WT-SC-KEPT-COUNT)
182500         END-IF
182600         IF WT-SC-UNITS(WT-SC-IX) > 0
182700             MOVE WT-SC-PPU(WT-SC-IX) TO
182800                 WT-KEPT-PPU(WT-SC-KEPT-COUNT)
182900             MOVE 'Y' TO
183000                 WT-KEPT-HAS-PPU(WT-SC-KEPT-COUNT)
183100         END-IF
183200     END-IF.
183300     ADD 1 TO WT-SC-IX.
183400 6031-EXIT.
183500     EXIT.
183600*
183700* MEDIAN/LOW(20TH)/HIGH(80TH) OVER THE KEPT PPSF AND PPU LISTS.
183800 6040-PPSF-PPU-STATS.
183900     MOVE 0 TO WS-SC-PPSF-MEDIAN WS-SC-PPU-MEDIAN
184000               WS-SC-PPSF-LOW WS-SC-PPSF-HIGH
184100               WS-SC-PPU-LOW WS-SC-PPU-HIGH.
184200     MOVE 0 TO WT-SC-KX.
184300     MOVE 1 TO WT-SC-IX.
184400     PERFORM 6041-COPY-ONE-PPSF THRU 6041-EXIT
184500         UNTIL WT-SC-IX > WT-SC-KEPT-COUNT.
184600     MOVE WT-SC-KX TO WS-SC-VALUE-COUNT.
184700     PERFORM 6045-BUBBLE-PPSF THRU 6045-EXIT.
184800     IF WS-SC-VALUE-COUNT > 0
184900         PERFORM 6046-STATS-FROM-PPSF THRU 6046-EXIT.
185000     MOVE 0 TO WT-SC-KX.
185100     MOVE 1 TO WT-SC-IX.
185200     PERFORM 6042-COPY-ONE-PPU THRU 6042-EXIT
185300         UNTIL WT-SC-IX > WT-SC-KEPT-COUNT.
185400     MOVE WT-SC-KX TO WS-SC-VALUE-COUNT.
185500     PERFORM 6047-BUBBLE-PPU THRU 6047-EXIT.
185600     IF WS-SC-VALUE-COUNT > 0
185700         PERFORM 6048-STATS-FROM-PPU THRU 6048-EXIT.
185800 6040-EXIT.
185900     EXIT.
186000*
186100 6041-COPY-ONE-PPSF.
186200     IF WT-KEPT-HAS-PPSF(WT-SC-IX) = 'Y'
186300         ADD 1 TO WT-SC-KX
186400         MOVE WT-KEPT-PPSF(WT-SC-IX) TO
186500             WT-PPSF-SORT-TABLE(WT-SC-KX)
186600     END-IF.
186700     ADD 1 TO WT-SC-IX.
186800 6041-EXIT.
186900     EXIT.
187000*
187100 6042-COPY-ONE-PPU.
187200     IF WT-KEPT-HAS-PPU(WT-SC-IX) = 'Y'
187300         ADD 1 TO WT-SC-KX
187400         MOVE WT-KEPT-PPU(WT-SC-IX) TO
187500             WT-PPU-SORT-TABLE(WT-SC-KX)
187600     END-IF.
187700     ADD 1 TO WT-SC-IX.
187800 6042-EXIT.
187900     EXIT.
188000*
188100 6045-BUBBLE-PPSF.
188200     MOVE 1 TO WT-SC-IX.
188300     PERFORM 6043-OUTER-PPSF-PASS THRU 6043-EXIT
188400         UNTIL WT-SC-IX > WS-SC-VALUE-COUNT - 1.
188500 6045-EXIT.
188600     EXIT.
188700*
188800 6043-OUTER-PPSF-PASS.
188900     MOVE 1 TO WT-SC-JX.
189000     PERFORM 6044-INNER-PPSF-COMPARE THRU 6044-EXIT
189100         UNTIL WT-SC-JX > WS-SC-VALUE-COUNT - WT-SC-IX.
189200     ADD 1 TO WT-SC-IX.
189300 6043-EXIT.
189400     EXIT.
189500*
189600 6044-INNER-PPSF-COMPARE.
189700     IF WT-PPSF-SORT-TABLE(WT-SC-JX) >
189800             WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
189900         MOVE WT-PPSF-SORT-TABLE(WT-SC-JX)
190000             TO WS-SC-PPSF-SWAP
190100         MOVE WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
190200             TO WT-PPSF-SORT-TABLE(WT-SC-JX)
190300         MOVE WS-SC-PPSF-SWAP
190400             TO WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
190500     END-IF.
190600     ADD 1 TO WT-SC-JX.
190700 6044-EXIT.
190800     EXIT.
190900*
191000 6046-STATS-FROM-PPSF.
191100     PERFORM 6060-CALC-INDEXES THRU 6060-EXIT.
191200     PERFORM 6065-EVEN-ODD-CHECK THRU 6065-EXIT.
191300     IF WS-SC-COUNT-IS-EVEN
191400         COMPUTE WS-SC-PPSF-MEDIAN ROUNDED =
191500             (WT-PPSF-SORT-TABLE(WS-SC-VALUE-COUNT / 2) +
191600              WT-PPSF-SORT-TABLE(WS-SC-VALUE-COUNT / 2 + 1)) / 2
191700     ELSE
191800         MOVE WT-PPSF-SORT-TABLE((WS-SC-VALUE-COUNT + 1) / 2)
191900             TO WS-SC-PPSF-MEDIAN
192000     END-IF.
192100     MOVE WT-PPSF-SORT-TABLE(WS-SC-IDX-LOW)  TO WS-SC-PPSF-LOW.
192200     MOVE WT-PPSF-SORT-TABLE(WS-SC-IDX-HIGH) TO WS-SC-PPSF-HIGH.
192300 6046-EXIT.
192400     EXIT.
192500*
192600 6047-BUBBLE-PPU.
192700     MOVE 1 TO WT-SC-IX.
192800     PERFORM 6049-OUTER-PPU-PASS THRU 6049-EXIT
192900         UNTIL WT-SC-IX > WS-SC-VALUE-COUNT - 1.
193000 6047-EXIT.
193100     EXIT.
193200*
193300 6049-OUTER-PPU-PASS.
193400     MOVE 1 TO WT-SC-JX.
193500     PERFORM 6069-INNER-PPU-COMPARE THRU 6069-EXIT
193600         UNTIL WT-SC-JX > WS-SC-VALUE-COUNT - WT-SC-IX.
193700     ADD 1 TO WT-SC-IX.
193800 6049-EXIT.
193900     EXIT.
194000*
194100 6069-INNER-PPU-COMPARE.
194200     IF WT-PPU-SORT-TABLE(WT-SC-JX) >
194300             WT-PPU-SORT-TABLE(WT-SC-JX + 1)
194400         MOVE WT-PPU-SORT-TABLE(WT-SC-JX)
194500             TO WS-SC-PPU-SWAP
194600         MOVE WT-PPU-SORT-TABLE(WT-SC-JX + 1)
194700             TO WT-PPU-SORT-TABLE(WT-SC-JX)
194800         MOVE WS-SC-PPU-SWAP
194900             TO WT-PPU-SORT-TABLE(WT-SC-JX + 1)
195000     END-IF.
195100     ADD 1 TO WT-SC-JX.
195200 6069-EXIT.
195300     EXIT.
195400*
195500 6048-STATS-FROM-PPU.
195600     PERFORM 6060-CALC-INDEXES THRU 6060-EXIT.
195700     PERFORM 6065-EVEN-ODD-CHECK THRU 6065-EXIT.
195800     IF WS-SC-COUNT-IS-EVEN
195900         COMPUTE WS-SC-PPU-MEDIAN ROUNDED =
196000             (WT-PPU-SORT-TABLE(WS-SC-VALUE-COUNT / 2) +
196100              WT-PPU-SORT-TABLE(WS-SC-VALUE-COUNT / 2 + 1)) / 2
196200     ELSE
196300         MOVE WT-PPU-SORT-TABLE((WS-SC-VALUE-COUNT + 1) / 2)
196400             TO WS-SC-PPU-MEDIAN
196500     END-IF.
196600     MOVE WT-PPU-SORT-TABLE(WS-SC-IDX-LOW)  TO WS-SC-PPU-LOW.
196700     MOVE WT-PPU-SORT-TABLE(WS-SC-IDX-HIGH) TO WS-SC-PPU-HIGH.
196800 6048-EXIT.
196900     EXIT.
197000*
197100* LOW = ELEMENT AT (1-BASED) INT(M*0.20) - INDEX MATH DONE IN
197200* INTEGER COMP FIELDS TO MATCH THE SPEC'S TRUNCATING INTENT.
197300* COMPUTE TRUNCATES TOWARD ZERO WHEN THE TARGET IS AN INTEGER
197400* COMP ITEM WITH NO ROUNDED CLAUSE, SO NO SEPARATE TRUNC STEP
197500* IS NEEDED.
197600 6060-CALC-INDEXES.
197700     COMPUTE WS-SC-PCT-WORK = WS-SC-VALUE-COUNT * 0.20.
197800     COMPUTE WS-SC-IDX-LOW = WS-SC-PCT-WORK.
197900     IF WS-SC-IDX-LOW < 1
198000         MOVE 1 TO WS-SC-IDX-LOW.
198100     COMPUTE WS-SC-PCT-WORK = WS-SC-VALUE-COUNT * 0.80.
198200     COMPUTE WS-SC-IDX-HIGH = WS-SC-PCT-WORK.
198300     ADD 1 TO WS-SC-IDX-HIGH.
198400     IF WS-SC-IDX-HIGH > WS-SC-VALUE-COUNT
198500         MOVE WS-SC-VALUE-COUNT TO WS-SC-IDX-HIGH.
198600 6060-EXIT.
198700     EXIT.
198800*
198900* SETS THE EVEN/ODD SWITCH ON WS-SC-VALUE-COUNT WITHOUT AN
199000* INTRINSIC REMAINDER FUNCTION - DIVIDE THEN TEST THE HALF
199100* BACK AGAINST THE ORIGINAL COUNT.
199200 6065-EVEN-ODD-CHECK.
199300     MOVE 'N' TO WS-SC-EVEN-SW.
199400     COMPUTE WS-SC-HALF-CT = WS-SC-VALUE-COUNT / 2.
199500     IF WS-SC-HALF-CT * 2 = WS-SC-VALUE-COUNT
199600         MOVE 'Y' TO WS-SC-EVEN-SW.
199700 6065-EXIT.
199800     EXIT.
199900*
200000* VALUE-BY-PPSF x SUBJECT SQFT, VALUE-BY-PPU x SUBJECT UNITS,
200100* BASE = MEAN OF WHICHEVER EXIST, LOW/HIGH OFF THE LOW/HIGH
200200* PPSF AND PPU (MIN OF THE TWO LOWS, MAX OF THE TWO HIGHS).
200300 6050-COMP-VALUE-ESTIMATES.
200400     MOVE 0 TO WS-SC-VALUE-BASE WS-SC-VALUE-LOW
200500               WS-SC-VALUE-HIGH.
200600     IF WS-SC-PPSF-MEDIAN > 0 AND AP1100-SQFT > 0
200700         COMPUTE WS-SC-VALUE-BASE ROUNDED =
200800             WS-SC-PPSF-MEDIAN * AP1100-SQFT
200900         COMPUTE WS-SC-VALUE-LOW ROUNDED =
201000             WS-SC-PPSF-LOW * AP1100-SQFT
201100         COMPUTE WS-SC-VALUE-HIGH ROUNDED =
201200             WS-SC-PPSF-HIGH * AP1100-SQFT
201300     END-IF.
201400     IF WS-SC-PPU-MEDIAN > 0 AND WS-IA-UNITS > 0
201500         IF WS-SC-VALUE-BASE > 0
201600             COMPUTE WS-SC-VALUE-BASE ROUNDED =
201700                 (WS-SC-VALUE-BASE +
201800                  (WS-SC-PPU-MEDIAN * WS-IA-UNITS)) / 2
201900             COMPUTE WS-PPU-LOW-EXT ROUNDED =
202000                 WS-SC-PPU-LOW * WS-IA-UNITS
202100             IF WS-PPU-LOW-EXT < WS-SC-VALUE-LOW
202200                 MOVE WS-PPU-LOW-EXT TO WS-SC-VALUE-LOW
202300             END-IF
202400             COMPUTE WS-PPU-HIGH-EXT ROUNDED =
202500                 WS-SC-PPU-HIGH * WS-IA-UNITS
202600             IF WS-PPU-HIGH-EXT > WS-SC-VALUE-HIGH
202700                 MOVE WS-PPU-HIGH-EXT TO WS-SC-VALUE-HIGH
202800             END-IF
202900         ELSE
203000             COMPUTE WS-SC-VALUE-BASE ROUNDED =
203100                 WS-SC-PPU-MEDIAN * WS-IA-UNITS
203200             COMPUTE WS-SC-VALUE-LOW ROUNDED =
203300                 WS-SC-PPU-LOW * WS-IA-UNITS
203400             COMPUTE WS-SC-VALUE-HIGH ROUNDED =
203500                 WS-SC-PPU-HIGH * WS-IA-UNITS
203600         END-IF
203700     END-IF.
203800 6050-EXIT.
203900     EXIT.
204000*
204100* ---------------------------------------------------------------
204200* 6100 - SALES-COMPARISON-SIMPLE.  A SEPARATE, PLAINER MODEL
204300* OFF PPSF ONLY, 20/50/80 PERCENTILE WITH LINEAR INTERPOLATION,
204400* KEPT ALONGSIDE 6000'S FULL MODEL FOR COMMITTEE REVIEW.
204500* ---------------------------------------------------------------
204600 6100-SIMPLE-SALES-COMPARISON.
204700     MOVE 0 TO WT-SIMPLE-COUNT.
204800     MOVE 0 TO WS-SIMPLE-LOW WS-SIMPLE-BASE WS-SIMPLE-HIGH.
204900     MOVE 1 TO WT-SC-IX.
205000     PERFORM 6101-ADD-ONE-SIMPLE-PPSF THRU 6101-EXIT
205100         UNTIL WT-SC-IX > WT-SC-COUNT.
205200     IF WT-SIMPLE-COUNT > 0
205300         PERFORM 6110-BUBBLE-SIMPLE-PPSF THRU 6110-EXIT
205400         PERFORM 6120-SIMPLE-PERCENTILES THRU 6120-EXIT
205500     END-IF.
205600 6100-EXIT.
205700     EXIT.
205800*
205900 6101-ADD-ONE-SIMPLE-PPSF.
206000     IF WT-SC-SQFT(WT-SC-IX) > 0 AND
206100             WT-SIMPLE-COUNT < 60
206200         ADD 1 TO WT-SIMPLE-COUNT
206300         COMPUTE WT-SIMPLE-PPSF-TABLE(WT-SIMPLE-COUNT)
206400             ROUNDED =
206500             WT-SC-PRICE(WT-SC-IX) / WT-SC-SQFT(WT-SC-IX)
206600     END-IF.
206700     ADD 1 TO WT-SC-IX.
206800 6101-EXIT.
206900     EXIT.
207000*
207100 6110-BUBBLE-SIMPLE-PPSF.
207200     MOVE 1 TO WT-SC-IX.
207300     PERFORM 6111-OUTER-SIMPLE-PASS THRU 6111-EXIT
207400         UNTIL WT-SC-IX > WT-SIMPLE-COUNT - 1.
207500 6110-EXIT.
207600     EXIT.
207700*
207800 6111-OUTER-SIMPLE-PASS.
207900     MOVE 1 TO WT-SC-JX.
208000     PERFORM 6112-INNER-SIMPLE-COMPARE THRU 6112-EXIT
208100         UNTIL WT-SC-JX > WT-SIMPLE-COUNT - WT-SC-IX.
208200     ADD 1 TO WT-SC-IX.
208300 6111-EXIT.
208400     EXIT.
208500*
208600 6112-INNER-SIMPLE-COMPARE.
208700     IF WT-SIMPLE-PPSF-TABLE(WT-SC-JX) >
208800             WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
208900         MOVE WT-SIMPLE-PPSF-TABLE(WT-SC-JX)
209000             TO WS-SC-PPSF-SWAP
209100         MOVE WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
209200             TO WT-SIMPLE-PPSF-TABLE(WT-SC-JX)
209300         MOVE WS-SC-PPSF-SWAP
209400             TO WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
209500     END-IF.
209600     ADD 1 TO WT-SC-JX.
209700 6112-EXIT.
209800     EXIT.
209900*
210000* 20TH/50TH/80TH PERCENTILE, LINEAR INTERPOLATION BETWEEN THE
210100* TWO CLOSEST RANKS, EACH x SUBJECT SQFT, ROUNDED TO WHOLE $.
210200 6120-SIMPLE-PERCENTILES.
210300     MOVE 20 TO WS-SIMPLE-PCT.
210400     PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
210500     COMPUTE WS-SIMPLE-LOW ROUNDED =
210600         WS-SIMPLE-RESULT * AP1100-SQFT.
210700     MOVE 50 TO WS-SIMPLE-PCT.
210800     PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
210900     COMPUTE WS-SIMPLE-BASE ROUNDED =
211000         WS-SIMPLE-RESULT * AP1100-SQFT.
211100     MOVE 80 TO WS-SIMPLE-PCT.
211200     PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
211300     COMPUTE WS-SIMPLE-HIGH ROUNDED =
211400         WS-SIMPLE-RESULT * AP1100-SQFT.
211500 6120-EXIT.
211600     EXIT.
211700*
211800 6130-INTERPOLATE.
211900     COMPUTE WS-SIMPLE-RANK ROUNDED =
212000         (WS-SIMPLE-PCT / 100) * (WT-SIMPLE-COUNT - 1) + 1.
212100     MOVE WS-SIMPLE-RANK TO WS-SC-IDX-LOW.
212200     COMPUTE WS-SC-IDX-HIGH = WS-SC-IDX-LOW + 1.
212300     IF WS-SC-IDX-HIGH > WT-SIMPLE-COUNT
212400         MOVE WT-SIMPLE-COUNT TO WS-SC-IDX-HIGH.
212500     COMPUTE WS-SIMPLE-FRACTION =
212600         WS-SIMPLE-RANK - WS-SC-IDX-LOW.
212700     COMPUTE WS-SIMPLE-RESULT ROUNDED =
212800         WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-LOW) +
212900         (WS-SIMPLE-FRACTION *
213000          (WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-HIGH) -
213100           WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-LOW))).
213200 6130-EXIT.
213300     EXIT.
213400*
213500* ---------------------------------------------------------------
213600* 6200 - VALUE-ADD MODEL A (RENT UPLIFT).  STABILIZED RENT IS
213700* TAKEN AS 115 PCT OF THE FMR-BLENDED RECOMMENDED RENT UNTIL A
213800* REHAB PLAN FEEDS A REAL NUMBER IN FROM THE FINANCING-PARMS
213900* FILE.
214000* ---------------------------------------------------------------
214100 6200-VALUE-ADD-RENT-UPLIFT.
214200     COMPUTE WS-VA-STAB-RENT-UNIT ROUNDED =
214300         WS-FMR-BLEND-RENT * 1.15.
214400     COMPUTE WS-VA-UPLIFT =
214500         WS-VA-STAB-RENT-UNIT - WS-FMR-BLEND-RENT.
214600     MOVE WS-IA-UNITS TO WS-IA-UNITS.
214700     MOVE WS-VA-STAB-RENT-UNIT TO WS-IA-RENT-UNIT.
214800     PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
214900     MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
215000     MOVE WS-IA-NOI TO WS-VA-STABILIZED-NOI.
215100     IF WS-CAP-FINAL-RATE > 0
215200         COMPUTE WS-VA-ARV ROUNDED =
215300             WS-IA-NOI / WS-CAP-FINAL-RATE
215400         MOVE WS-VA-ARV TO WS-VAL-STABILIZED
215500     END-IF.
215600     COMPUTE WS-VA-TOTAL-COST =
215700         AP1100-PRICE + WS-VA-REHAB-COST + WS-VA-CLOSING-COST.
215800     COMPUTE WS-VA-CREATED-EQUITY = WS-VA-ARV - WS-VA-TOTAL-COST.
215900     MOVE 0 TO WS-VA-RETURN-ON-COST.
216000     IF WS-VA-TOTAL-COST NOT = 0
216100         COMPUTE WS-VA-RETURN-ON-COST ROUNDED =
216200             WS-VA-CREATED-EQUITY / WS-VA-TOTAL-COST
216300     END-IF.
216400* RESTORE MARKET NOI FOR THE PARAGRAPHS THAT FOLLOW.  THE
216500* STABILIZED FIGURE STAYS BEHIND IN WS-VA-STABILIZED-NOI FOR
216600* 6300 AND THE IRR CASH-FLOW STREAM TO PICK UP LATER.
216700     MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
216800     PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
216900     MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
217000 6200-EXIT.
217100     EXIT.
217200*
217300* ---------------------------------------------------------------
217400* 6300 - VALUE-ADD MODEL B (NOI-BASED), INCLUDING THE BISECTION
217500* IRR SOLVER JGP ADDED IN 1990.  US00332.
217600* ---------------------------------------------------------------
217700 6300-VALUE-ADD-NOI-BASED.
217800     COMPUTE WS-VA-TOTAL-COST =
217900         AP1100-PRICE + WS-VA-REHAB-COST.
218000     MOVE 0 TO WS-VB-GOING-IN-CAP WS-VB-YIELD-ON-COST.
218100     IF AP1100-PRICE > 0
218200         COMPUTE WS-VB-GOING-IN-CAP ROUNDED =
218300             WS-SCN-MARKET-NOI / AP1100-PRICE
218400     END-IF.
218500     IF WS-VA-TOTAL-COST NOT = 0
218600         COMPUTE WS-VB-YIELD-ON-COST ROUNDED =
218700             WS-VA-STABILIZED-NOI / WS-VA-TOTAL-COST
218800     END-IF.
218900     MOVE WS-CAP-FINAL-RATE TO WS-VB-EXIT-CAP.
219000     MOVE 0 TO WS-VB-EXIT-VALUE WS-VB-EQUITY-CREATION.
219100     IF WS-VB-EXIT-CAP > 0
219200         COMPUTE WS-VB-EXIT-VALUE ROUNDED =
219300             WS-VA-STABILIZED-NOI / WS-VB-EXIT-CAP
219400         COMPUTE WS-VB-EQUITY-CREATION ROUNDED =
219500             WS-VB-EXIT-VALUE - WS-VA-TOTAL-COST
219600     END-IF.
219700     PERFORM 6310-SOLVE-IRR-BISECTION THRU 6310-EXIT.
219800 6300-EXIT.
219900     EXIT.
220000*
220100* SIMPLE IRR - CF0 = -TOTAL COST, YEAR 1 = MARKET NOI, YEARS
220200* 2..H = STABILIZED (VALUE-ADD) NOI, EXIT VALUE ADDED IN YEAR H.
220300* 60 ITERATIONS OF BISECTION ON RATE IN [-0.50, +0.50].
220400 6310-SOLVE-IRR-BISECTION.
220500     MOVE -0.5000 TO WS-IRR-LOW.
220600     MOVE  0.5000 TO WS-IRR-HIGH.
220700     MOVE 1 TO WS-IRR-ITER.
220800     PERFORM 6315-ONE-BISECTION-STEP THRU 6315-EXIT
220900         UNTIL WS-IRR-ITER > 60.
221000     COMPUTE WS-VB-IRR ROUNDED = (WS-IRR-LOW + WS-IRR-HIGH) / 2.
221100 6310-EXIT.
221200     EXIT.
221300*
221400 6315-ONE-BISECTION-STEP.
221500     COMPUTE WS-IRR-MID ROUNDED =
221600         (WS-IRR-LOW + WS-IRR-HIGH) / 2.
221700     PERFORM 6320-NPV-AT-RATE THRU 6320-EXIT.
221800     IF WS-IRR-NPV > 0
221900         MOVE WS-IRR-MID TO WS-IRR-LOW
222000     ELSE
222100         MOVE WS-IRR-MID TO WS-IRR-HIGH
222200     END-IF.
222300     ADD 1 TO WS-IRR-ITER.
222400 6315-EXIT.
222500     EXIT.
222600*
222700 6320-NPV-AT-RATE.
222800     COMPUTE WS-IRR-NPV = 0 - WS-VA-TOTAL-COST.
222900     MOVE 1 TO WS-IRR-YEAR.
223000     PERFORM 6325-ONE-YEAR-DISCOUNT THRU 6325-EXIT
223100         UNTIL WS-IRR-YEAR > WS-VB-HOLD-YEARS.
223200 6320-EXIT.
223300     EXIT.
223400*
223500 6325-ONE-YEAR-DISCOUNT.
223600     IF WS-IRR-YEAR = 1
223700         MOVE WS-SCN-MARKET-NOI TO WS-IRR-CASH-FLOW
223800     ELSE
223900         MOVE WS-VA-STABILIZED-NOI TO WS-IRR-CASH-FLOW
224000     END-IF.
224100     IF WS-IRR-YEAR = WS-VB-HOLD-YEARS
224200         ADD WS-VB-EXIT-VALUE TO WS-IRR-CASH-FLOW
224300     END-IF.
224400     COMPUTE WS-IRR-DISCOUNT-FACTOR =
224500         (1 + WS-IRR-MID) ** WS-IRR-YEAR.
224600     COMPUTE WS-IRR-NPV = WS-IRR-NPV +
224700         (WS-IRR-CASH-FLOW / WS-IRR-DISCOUNT-FACTOR).
224800     ADD 1 TO WS-IRR-YEAR.
224900 6325-EXIT.
225000     EXIT.
225100*
225200* ---------------------------------------------------------------
225300* 7000 - RISK SCORING.  SEVEN WEIGHTED COMPONENTS, 0-100 SCORE,
225400* HIGHER = LOWER RISK.  JGP RAISED THE HAZARD FLOOR IN 1999.
225500* US00619.
225600* ---------------------------------------------------------------
225700 7000-SCORE-RISK.
225800     PERFORM 7010-SCORE-HAZARDS      THRU 7010-EXIT.
225900     PERFORM 7020-SCORE-RENT-CTRL    THRU 7020-EXIT.
226000     PERFORM 7030-SCORE-JURISDICTION THRU 7030-EXIT.
226100     PERFORM 7040-SCORE-UNDERWRITING THRU 7040-EXIT.
226200     PERFORM 7050-SCORE-AGE          THRU 7050-EXIT.
226300     PERFORM 7060-SCORE-PROP-TYPE    THRU 7060-EXIT.
226400     PERFORM 7070-SCORE-VOLATILITY   THRU 7070-EXIT.
226500     COMPUTE WS-RISK-FINAL ROUNDED =
226600         (WS-RISK-HAZARDS      * 0.15) +
226700         (WS-RISK-RENT-CTRL    * 0.15) +
226800         (WS-RISK-JURISDICTION * 0.10) +
226900         (WS-RISK-UNDERWRITING * 0.25) +
227000         (WS-RISK-AGE          * 0.10) +
227100         (WS-RISK-TYPE         * 0.10) +
227200         (WS-RISK-VOLATILITY   * 0.15).
227300     EVALUATE TRUE
227400         WHEN WS-RISK-FINAL >= 85  MOVE 'A' TO WS-RISK-GRADE
227500         WHEN WS-RISK-FINAL >= 75  MOVE 'B' TO WS-RISK-GRADE
227600         WHEN WS-RISK-FINAL >= 65  MOVE 'C' TO WS-RISK-GRADE
227700         WHEN OTHER                MOVE 'D' TO WS-RISK-GRADE
227800     END-EVALUATE.
227900 7000-EXIT.
228000     EXIT.
228100*
228200* NO EXPLICIT HAZARD FLAGS ON THE SUBJECT-PROPERTY MASTER (NONE
228300* WERE EVER ADDED TO THE FEED), SO THE PENALTY NEVER FIRES AND
228400* THE COMPONENT STAYS AT THE FLOOR RAISED TO 100 - HELD HERE AS
228500* THE COMMITTEE STILL WANTS THE COLUMN CARRIED ON THE REPORT.
228600 7010-SCORE-HAZARDS.
228700     MOVE 100 TO WS-RISK-HAZARDS.
228800     IF WS-HAZARD-CONFIRMED
228900         COMPUTE WS-RISK-HAZARDS = WS-RISK-HAZARDS - 20
229000         IF WS-RISK-HAZARDS < 40
229100             MOVE 40 TO WS-RISK-HAZARDS.
229200 7010-EXIT.
229300     EXIT.
229400*
229500 7020-SCORE-RENT-CTRL.
229600     EVALUATE TRUE
229700         WHEN WS-RC-APPLIES  MOVE 55 TO WS-RISK-RENT-CTRL
229800         WHEN WS-RC-EXEMPT   MOVE 85 TO WS-RISK-RENT-CTRL
229900         WHEN OTHER          MOVE 70 TO WS-RISK-RENT-CTRL
230000     END-EVALUATE.
230100 7020-EXIT.
230200     EXIT.
230300*
230400 7030-SCORE-JURISDICTION.
230500     EVALUATE WS-JURISDICTION
230600         WHEN 'LA CITY'   MOVE 70 TO WS-RISK-JURISDICTION
230700         WHEN 'LA COUNTY' MOVE 80 TO WS-RISK-JURISDICTION
230800         WHEN OTHER       MOVE 85 TO WS-RISK-JURISDICTION
230900     END-EVALUATE.
231000 7030-EXIT.
231100     EXIT.
231200*
231300 7040-SCORE-UNDERWRITING.
231400     MOVE 80 TO WS-RISK-UNDERWRITING.
231500     IF WS-LOAN-DSCR < 1.100
231600         COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 25
231700     ELSE
231800     IF WS-LOAN-DSCR < 1.200
231900         COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 15
232000     ELSE
232100     IF WS-LOAN-DSCR < 1.300
232200         COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 5.
232300     IF WS-UW-CASH-FLOW < 0
232400         COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 20.
232500     IF WS-RISK-UNDERWRITING < 40
232600         MOVE 40 TO WS-RISK-UNDERWRITING.
232700     IF WS-RISK-UNDERWRITING > 95
232800         MOVE 95 TO WS-RISK-UNDERWRITING.
232900 7040-EXIT.
233000     EXIT.
233100*
233200 7050-SCORE-AGE.
233300     EVALUATE TRUE
233400         WHEN AP1100-YEAR-BUILT = 0    MOVE 75 TO WS-RISK-AGE
233500         WHEN AP1100-YEAR-BUILT < 1940 MOVE 55 TO WS-RISK-AGE
233600         WHEN AP1100-YEAR-BUILT < 1978 MOVE 65 TO WS-RISK-AGE
233700         WHEN AP1100-YEAR-BUILT < 2000 MOVE 75 TO WS-RISK-AGE
233800         WHEN OTHER                    MOVE 85 TO WS-RISK-AGE
233900     END-EVALUATE.
234000 7050-EXIT.
234100     EXIT.
234200*
234300 7060-SCORE-PROP-TYPE.
234400     EVALUATE WS-PROP-TYPE-CODE
234500         WHEN 'COMMERCIAL'
234600         WHEN 'MIXED_USE'          MOVE 65 TO WS-RISK-TYPE
234700         WHEN 'MULTIFAMILY-5PLUS'  MOVE 75 TO WS-RISK-TYPE
234800         WHEN 'DUPLEX'
234900         WHEN 'TRIPLEX'
235000         WHEN 'FOURPLEX'           MOVE 80 TO WS-RISK-TYPE
235100         WHEN 'SFR'                MOVE 85 TO WS-RISK-TYPE
235200         WHEN OTHER                MOVE 70 TO WS-RISK-TYPE
235300     END-EVALUATE.
235400 7060-EXIT.
235500     EXIT.
235600*
235700 7070-SCORE-VOLATILITY.
235800     MOVE 0 TO WS-INCOME-DROP-PCT.
235900     IF WS-SCN-MARKET-NOI NOT = 0
236000         COMPUTE WS-INCOME-DROP-PCT ROUNDED =
236100             (WS-SCN-MARKET-NOI - WS-SCN-DOWNSIDE-NOI) /
236200             WS-SCN-MARKET-NOI
236300     END-IF.
236400     EVALUATE TRUE
236500         WHEN WS-SCN-MARKET-NOI = 0    MOVE 70 TO
236600                                            WS-RISK-VOLATILITY
236700         WHEN WS-INCOME-DROP-PCT > 0.20 MOVE 60 TO
236800                                            WS-RISK-VOLATILITY
236900         WHEN WS-INCOME-DROP-PCT > 0.10 MOVE 70 TO
237000                                            WS-RISK-VOLATILITY
237100         WHEN OTHER                    MOVE 80 TO
237200                                            WS-RISK-VOLATILITY
237300     END-EVALUATE.
237400 7070-EXIT.
237500     EXIT.
237600*
237700* ---------------------------------------------------------------
237800* 7100 - RECOMMENDATION V1.  BUY/WATCH/PASS POINT ACCUMULATOR,
237900* ORIGINAL MODEL FROM '86 WITH THE PRICE-VS-VALUE AND CASH-ON-
238000* CASH RULES ADDED LATER.
238100* ---------------------------------------------------------------
238200 7100-RECOMMEND-V1.
238300     MOVE 0 TO WS-V1-BUY-SCORE WS-V1-WATCH-SCORE
238400               WS-V1-PASS-SCORE.
238500     EVALUATE TRUE
238600         WHEN WS-RISK-FINAL < 25
238700             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 2.0
238800         WHEN WS-RISK-FINAL < 50
238900             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
239000         WHEN WS-RISK-FINAL < 70
239100             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
239200         WHEN WS-RISK-FINAL < 85
239300             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
239400         WHEN OTHER
239500             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 2.5
239600     END-EVALUATE.
239700     EVALUATE WS-RISK-GRADE
239800         WHEN 'A'
239900         WHEN 'B'
240000             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
240100         WHEN 'C'
240200             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
240300         WHEN OTHER
240400             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
240500     END-EVALUATE.
240600     EVALUATE TRUE
240700         WHEN WS-LOAN-DSCR >= 1.400
240800             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
240900         WHEN WS-LOAN-DSCR >= 1.200
241000             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
241100         WHEN WS-LOAN-DSCR >= 1.100
241200             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
241300         WHEN OTHER
241400             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
241500     END-EVALUATE.
241600     EVALUATE TRUE
241700         WHEN WS-LOAN-LTV <= 0.650
241800             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 0.5
241900         WHEN WS-LOAN-LTV <= 0.750
242000             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
242100         WHEN OTHER
242200             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
242300     END-EVALUATE.
242400     MOVE 0 TO WS-PRICE-DISCOUNT-ASIS WS-PRICE-DISCOUNT-STAB.
242500     IF WS-VAL-AS-IS > 0
242600         COMPUTE WS-PRICE-DISCOUNT-ASIS ROUNDED =
242700             (WS-VAL-AS-IS - AP1100-PRICE) / WS-VAL-AS-IS
242800     END-IF.
242900     IF WS-VAL-STABILIZED > 0
243000         COMPUTE WS-PRICE-DISCOUNT-STAB ROUNDED =
243100             (WS-VAL-STABILIZED - AP1100-PRICE) /
243200             WS-VAL-STABILIZED
243300     END-IF.
243400     EVALUATE TRUE
243500         WHEN WS-PRICE-DISCOUNT-ASIS >= 0.10
243600             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
243700         WHEN WS-PRICE-DISCOUNT-ASIS >= 0.05
243800             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
243900         WHEN WS-PRICE-DISCOUNT-ASIS >= 0
244000             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
244100         WHEN OTHER
244200             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
244300     END-EVALUATE.
244400     IF WS-PRICE-DISCOUNT-STAB >= 0.15
244500         COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0.
244600     COMPUTE WS-CAP-SPREAD =
244700         WS-CAP-FINAL-RATE - WS-CAP-BASE-RATE.
244800     EVALUATE TRUE
244900         WHEN WS-CAP-SPREAD >= 0.005
245000             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
245100         WHEN WS-CAP-SPREAD >= 0
245200             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
245300         WHEN OTHER
245400             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
245500     END-EVALUATE.
245600     EVALUATE TRUE
245700         WHEN WS-UW-CASH-ON-CASH >= 0.08
245800             COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
245900         WHEN WS-UW-CASH-ON-CASH >= 0.05
246000             COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.75
246100         WHEN OTHER
246200             COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
246300     END-EVALUATE.
246400     IF WS-RC-APPLIES
246500         COMPUTE WS-V1-PASS-SCORE  = WS-V1-PASS-SCORE  + 0.25
246600         COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.25.
246700     IF WS-V1-BUY-SCORE >= WS-V1-WATCH-SCORE AND
246800             WS-V1-BUY-SCORE >= WS-V1-PASS-SCORE
246900         MOVE 'BUY  ' TO WS-V1-DECISION
247000     ELSE
247100     IF WS-V1-PASS-SCORE >= WS-V1-BUY-SCORE AND
247200             WS-V1-PASS-SCORE >= WS-V1-WATCH-SCORE
247300         MOVE 'PASS ' TO WS-V1-DECISION
247400     ELSE
247500         MOVE 'WATCH' TO WS-V1-DECISION.
247600 7100-EXIT.
247700     EXIT.
247800*
247900* ---------------------------------------------------------------
248000* 7200 - RECOMMENDATION V2.  A SECOND, INDEPENDENT SCORE-CARD
248100* MODEL ADDED IN 1992 SO THE COMMITTEE COULD COMPARE THE TWO
248200* SIDE BY SIDE ON THE REPORT BEFORE RETIRING V1.  IT NEVER GOT
248300* RETIRED.  US00418, US00583.
248400* ---------------------------------------------------------------
248500 7200-RECOMMEND-V2.
248600     MOVE 0 TO WS-V2-SCORE-SUM WS-V2-SCORE-N.
248700     MOVE 0 TO WS-V2-COMP-SCORE WS-V2-CAP-SCORE
248800               WS-V2-DSCR-SCORE WS-V2-COC-SCORE.
248900     IF WT-SC-KEPT-COUNT > 0 AND AP1100-PRICE > 0 AND
249000             WS-SC-VALUE-BASE > 0
249100         COMPUTE WS-V2-COMP-PCT ROUNDED =
249200             (WS-SC-VALUE-BASE - AP1100-PRICE) / AP1100-PRICE
249300         EVALUATE TRUE
249400             WHEN WS-V2-COMP-PCT >= 0.20  MOVE 5 TO
249500                                               WS-V2-COMP-SCORE
249600             WHEN WS-V2-COMP-PCT >= 0.10  MOVE 4 TO
249700                                               WS-V2-COMP-SCORE
249800             WHEN WS-V2-COMP-PCT >= -0.05 MOVE 3 TO
249900                                               WS-V2-COMP-SCORE
250000             WHEN WS-V2-COMP-PCT >= -0.15 MOVE 2 TO
250100                                               WS-V2-COMP-SCORE
250200             WHEN OTHER                   MOVE 1 TO
250300                                               WS-V2-COMP-SCORE
250400         END-EVALUATE
250500         ADD WS-V2-COMP-SCORE TO WS-V2-SCORE-SUM
250600         ADD 1 TO WS-V2-SCORE-N
250700     END-IF.
250800     EVALUATE TRUE
250900         WHEN WS-CAP-FINAL-RATE >= 0.06 MOVE 4 TO WS-V2-CAP-SCORE
251000         WHEN WS-CAP-FINAL-RATE >= 0.05 MOVE 3 TO WS-V2-CAP-SCORE
251100         WHEN OTHER                     MOVE 2 TO WS-V2-CAP-SCORE
251200     END-EVALUATE.
251300     ADD WS-V2-CAP-SCORE TO WS-V2-SCORE-SUM.
251400     ADD 1 TO WS-V2-SCORE-N.
251500     IF WS-LOAN-MEETS-MIN
251600         MOVE 4 TO WS-V2-DSCR-SCORE
251700     ELSE
251800         MOVE 1 TO WS-V2-DSCR-SCORE.
251900     ADD WS-V2-DSCR-SCORE TO WS-V2-SCORE-SUM.
252000     ADD 1 TO WS-V2-SCORE-N.
252100     EVALUATE TRUE
252200         WHEN WS-UW-CASH-ON-CASH >= 0.07 MOVE 4 TO
252300                                              WS-V2-COC-SCORE
252400         WHEN WS-UW-CASH-ON-CASH >= 0.05 MOVE 3 TO
252500                                              WS-V2-COC-SCORE
252600         WHEN WS-UW-CASH-ON-CASH >= 0.03 MOVE 2 TO
252700                                              WS-V2-COC-SCORE
252800         WHEN OTHER                      MOVE 1 TO
252900                                              WS-V2-COC-SCORE
253000     END-EVALUATE.
253100     ADD WS-V2-COC-SCORE TO WS-V2-SCORE-SUM.
253200     ADD 1 TO WS-V2-SCORE-N.
253300     MOVE 0 TO WS-V2-BLENDED-SCORE.
253400     IF WS-V2-SCORE-N > 0
253500         COMPUTE WS-V2-BLENDED-SCORE ROUNDED =
253600             WS-V2-SCORE-SUM / WS-V2-SCORE-N
253700     END-IF.
253800     EVALUATE TRUE
253900         WHEN WS-V2-BLENDED-SCORE >= 4.200
254000             MOVE 'BUY  ' TO WS-V2-DECISION
254100         WHEN WS-V2-BLENDED-SCORE >= 3.200
254200             MOVE 'WATCH' TO WS-V2-DECISION
254300         WHEN OTHER
254400             MOVE 'PASS ' TO WS-V2-DECISION
254500     END-EVALUATE.
254600 7200-EXIT.
254700     EXIT.
254800*
254900* ---------------------------------------------------------------
255000* 8000 - WRITE THE APPRAISAL-RESULT OUTPUT RECORD.  ONE RECORD
255100* PER APPRAISED SUBJECT, KEYED ON THE SUBJECT ID.
255200* ---------------------------------------------------------------
255300 8000-WRITE-RESULT-REC.
255400     MOVE SPACES TO APRESLT-REC.
255500     MOVE AP1100-SUBJ-ID     TO AR-SUBJ-ID.
255600     MOVE WS-FMR-BLEND-RENT  TO AR-REC-RENT.
255700     MOVE WS-IA-GSR          TO AR-GSR.
255800     MOVE WS-SCN-MARKET-NOI  TO AR-NOI.
255900     MOVE WS-CAP-FINAL-RATE  TO AR-CAP-RATE.
256000     MOVE WS-VAL-AS-IS       TO AR-AS-IS-VALUE.
256100     MOVE WS-SC-VALUE-BASE   TO AR-COMP-VALUE.
256200     MOVE WS-LOAN-FINAL      TO AR-LOAN-AMOUNT.
256300     MOVE WS-LOAN-MONTHLY-PMT TO AR-MONTHLY-PMT.
256400     MOVE WS-LOAN-DSCR       TO AR-DSCR.
256500     MOVE WS-LOAN-LTV        TO AR-LTV.
256600     MOVE WS-RISK-FINAL      TO AR-RISK-SCORE.
256700     MOVE WS-RISK-GRADE      TO AR-RISK-GRADE.
256800     MOVE WS-V1-DECISION     TO AR-DECISION.
256900     WRITE APRESLT-REC.
257000     IF WS-RSLT-STATUS NOT = '00'
257100         DISPLAY 'APPR2000 - APPRSLT WRITE ERROR STATUS '
257200                 WS-RSLT-STATUS ' SUBJ ' AP1100-SUBJ-ID.
257300 8000-EXIT.
257400     EXIT.
257500*
257600* ---------------------------------------------------------------
257700* 8100 - LAY OUT THE NINE-SECTION APPRAISAL WRITE-UP ON THE
257800* REPORT FILE.  EACH SECTION IS ITS OWN REDEFINES OF THE PRINT
257900* LINE, SO WE BUILD ONE, WRITE IT, CLEAR IT, BUILD THE NEXT.
258000* ---------------------------------------------------------------
258100 8100-PRINT-REPORT-SECTIONS.
258200     PERFORM 8110-PRINT-HEADING    THRU 8110-EXIT.
258300     PERFORM 8120-PRINT-SNAPSHOT   THRU 8120-EXIT.
258400     PERFORM 8130-PRINT-ZONING     THRU 8130-EXIT.
258500     PERFORM 8140-PRINT-RENTCTRL   THRU 8140-EXIT.
258600     PERFORM 8150-PRINT-SALESCOMP  THRU 8150-EXIT.
258700     PERFORM 8160-PRINT-INCOME     THRU 8160-EXIT.
258800     PERFORM 8170-PRINT-FINANCING  THRU 8170-EXIT.
258900     PERFORM 8180-PRINT-CASHFLOW   THRU 8180-EXIT.
259000     PERFORM 8190-PRINT-RISK       THRU 8190-EXIT.
259100     PERFORM 8195-PRINT-RECOMMEND  THRU 8195-EXIT.
259200 8100-EXIT.
259300     EXIT.
259400*
259500 8110-PRINT-HEADING.
259600     MOVE SPACES TO APRPTLN-REC.
259700     MOVE AP1100-SUBJ-ID       TO RLH-SUBJ-ID.
259800     MOVE WS-ADDR-NORMALIZED   TO RLH-ADDRESS.
259900     WRITE APRPTLN-REC.
260000 8110-EXIT.
260100     EXIT.
260200*
260300 8120-PRINT-SNAPSHOT.
260400     MOVE SPACES TO APRPTLN-REC.
260500     MOVE AP1100-PRICE         TO RLS-PRICE.
260600     MOVE AP1100-BEDS          TO RLS-BEDS.
260700     MOVE AP1100-BATHS         TO RLS-BATHS.
260800     MOVE AP1100-SQFT          TO RLS-SQFT.
260900     MOVE AP1100-LOT-SQFT      TO RLS-LOT-SQFT.
261000     MOVE AP1100-YEAR-BUILT    TO RLS-YEAR-BUILT.
261100     WRITE APRPTLN-REC.
261200 8120-EXIT.
261300     EXIT.
261400*
261500 8130-PRINT-ZONING.
261600     MOVE SPACES TO APRPTLN-REC.
261700     MOVE AP1100-ZONING        TO RLZ-ZONING.
261800     IF WS-ZONE-IS-SFR
261900         MOVE 'SFR-YES'        TO RLZ-SFR-FLAG
262000     ELSE
262100         MOVE 'SFR-NO '        TO RLZ-SFR-FLAG.
262200     IF WS-ZONE-IS-MULTI
262300         MOVE 'MULTIFAMILY-YES' TO RLZ-MULTI-FLAG
262400     ELSE
262500         MOVE 'MULTIFAMILY-NO ' TO RLZ-MULTI-FLAG.
262600     IF WS-ZONE-IS-COML
262700         MOVE 'COML-YES'       TO RLZ-COML-FLAG
262800     ELSE
262900         MOVE 'COML-NO '       TO RLZ-COML-FLAG.
263000     WRITE APRPTLN-REC.
263100 8130-EXIT.
263200     EXIT.
263300*
263400 8140-PRINT-RENTCTRL.
263500     MOVE SPACES TO APRPTLN-REC.
263600     MOVE WS-JURISDICTION      TO RLR-JURISDICTION.
263700     IF WS-RC-APPLIES
263800         MOVE 'YES'            TO RLR-RSO-APPLIES
263900     ELSE
264000         MOVE 'NO '            TO RLR-RSO-APPLIES.
264100     MOVE WS-RC-REASON         TO RLR-REASON.
264200     WRITE APRPTLN-REC.
264300 8140-EXIT.
264400     EXIT.
264500*
264600 8150-PRINT-SALESCOMP.
264700     MOVE SPACES TO APRPTLN-REC.
264800     MOVE WS-SC-VALUE-LOW      TO RLC-LOW-VALUE.
264900     MOVE WS-SC-VALUE-BASE     TO RLC-BASE-VALUE.
265000     MOVE WS-SC-VALUE-HIGH     TO RLC-HIGH-VALUE.
265100     WRITE APRPTLN-REC.
265200 8150-EXIT.
265300     EXIT.
265400*
265500 8160-PRINT-INCOME.
265600     MOVE SPACES TO APRPTLN-REC.
265700     MOVE WS-IA-GSR            TO RLI-GSR.
265800     MOVE WS-SCN-MARKET-NOI    TO RLI-NOI.
265900     COMPUTE WS-EDIT-PCT ROUNDED = WS-CAP-FINAL-RATE * 100.
266000     MOVE WS-EDIT-PCT          TO RLI-CAP-RATE.
266100     MOVE WS-VAL-AS-IS         TO RLI-INCOME-VALUE.
266200     WRITE APRPTLN-REC.
266300 8160-EXIT.
266400     EXIT.
266500*
266600 8170-PRINT-FINANCING.
266700     MOVE SPACES TO APRPTLN-REC.
266800     MOVE WS-LOAN-FINAL        TO RLF-LOAN-AMOUNT.
266900     MOVE WS-LOAN-MONTHLY-PMT  TO RLF-MONTHLY-PMT.
267000     MOVE WS-LOAN-ADS          TO RLF-ANNUAL-DEBT-SVC.
267100     WRITE APRPTLN-REC.
267200 8170-EXIT.
267300     EXIT.
267400*
267500 8180-PRINT-CASHFLOW.
267600     MOVE SPACES TO APRPTLN-REC.
267700     MOVE WS-LOAN-DSCR         TO RLK-DSCR.
267800     MOVE WS-UW-CASH-FLOW      TO RLK-CASHFLOW.
267900     COMPUTE WS-EDIT-PCT ROUNDED = WS-UW-CASH-ON-CASH * 100.
268000     MOVE WS-EDIT-PCT          TO RLK-CASH-ON-CASH.
268100     WRITE APRPTLN-REC.
268200 8180-EXIT.
268300     EXIT.
268400*
268500 8190-PRINT-RISK.
268600     MOVE SPACES TO APRPTLN-REC.
268700     MOVE WS-RISK-FINAL        TO RLM-RISK-SCORE.
268800     MOVE WS-RISK-GRADE        TO RLM-RISK-GRADE.
268900     STRING 'HAZ=' WS-RISK-HAZARDS ' RC=' WS-RISK-RENT-CTRL
269000            ' JUR=' WS-RISK-JURISDICTION ' UW='
269100            WS-RISK-UNDERWRITING ' AGE=' WS-RISK-AGE
269200         DELIMITED BY SIZE INTO RLM-COMPONENTS.
269300     WRITE APRPTLN-REC.
269400 8190-EXIT.
269500     EXIT.
269600*
269700 8195-PRINT-RECOMMEND.
269800     MOVE SPACES TO APRPTLN-REC.
269900     MOVE WS-V1-DECISION       TO RLD-DECISION-V1.
270000     MOVE WS-V2-BLENDED-SCORE  TO RLD-SCORE-V2.
270100     MOVE WS-V2-DECISION       TO RLD-DECISION-V2.
270200     WRITE APRPTLN-REC.
270300 8195-EXIT.
270400     EXIT.
270500*
270600* ---------------------------------------------------------------
270700* 8200 - ROLL THIS SUBJECT'S FIGURES INTO THE RUN'S CONTROL
270800* TOTALS FOR THE TAIL OF THE REPORT.
270900* ---------------------------------------------------------------
271000 8200-ACCUMULATE-TOTALS.
271100     ADD 1 TO WS-SUBJ-APPR-CT.
271200     ADD WS-SCN-MARKET-NOI TO WS-SUM-NOI.
271300     ADD WS-LOAN-FINAL     TO WS-SUM-LOAN.
271400     EVALUATE WS-V1-DECISION
271500         WHEN 'BUY  '  ADD 1 TO WS-BUY-CT
271600         WHEN 'WATCH'  ADD 1 TO WS-WATCH-CT
271700         WHEN OTHER    ADD 1 TO WS-PASS-CT
271800     END-EVALUATE.
271900 8200-EXIT.
272000     EXIT.
272100*
272200* ---------------------------------------------------------------
272300* 9000 - SKIP A SUBJECT THAT HAS NEITHER RENT COMPS NOR A HUD
272400* FMR TO WORK FROM.  A SHORT RESULT RECORD GOES OUT SO THE
272500* DOWNSTREAM RECONCILIATION COUNT TIES TO SUBJPROP, PLUS ONE
272600* REPORT LINE ON THE HEADING REDEFINE SO THE ANALYST SEES WHY
272700* THE SUBJECT DROPPED OUT.  US00527.
272800* ---------------------------------------------------------------
272900 9000-SKIP-SUBJECT.
273000     ADD 1 TO WS-SUBJ-SKIP-CT.
273100     MOVE SPACES TO APRESLT-REC.
273200     MOVE AP1100-SUBJ-ID TO AR-SUBJ-ID.
273300     MOVE 'SKIPP' TO AR-DECISION.
273400     WRITE APRESLT-REC.
273500     MOVE SPACES TO APRPTLN-REC.
273600     MOVE AP1100-SUBJ-ID     TO RLH-SUBJ-ID.
273700     MOVE WS-ADDR-NORMALIZED TO RLH-ADDRESS.
273800     MOVE 'SKIPPED - NO RENT COMPS, NO HUD FMR ON FILE'
273900         TO RLH-LABEL.
274000     WRITE APRPTLN-REC.
274100 9000-EXIT.
274200     EXIT.
274300*
274400* ---------------------------------------------------------------
274500* 9800 - END OF JOB.  PRINT THE TWO CONTROL-TOTAL LINES, CLOSE
274600* THE FILE SET, DISPLAY THE CONSOLE SUMMARY.  SAME LAYOUT THE
274700* SHOP HAS USED ON EVERY OVERNIGHT DRIVER SINCE THE MBP DAYS.
274800* ---------------------------------------------------------------
274900 9800-END-OF-JOB.
275000     MOVE SPACES TO APRPTLN-REC.
275100     MOVE WS-SUBJ-READ-CT   TO RLT-SUBJ-READ.
275200     MOVE WS-SUBJ-APPR-CT   TO RLT-SUBJ-APPRAISED.
275300     MOVE WS-SUBJ-SKIP-CT   TO RLT-SUBJ-SKIPPED.
275400     WRITE APRPTLN-REC.
275500     MOVE SPACES TO APRPTLN-REC.
275600     MOVE WS-SUM-NOI        TO RLU-SUM-NOI.
275700     MOVE WS-SUM-LOAN       TO RLU-SUM-LOAN.
275800     MOVE WS-BUY-CT         TO RLU-BUY-COUNT.
275900     MOVE WS-WATCH-CT       TO RLU-WATCH-COUNT.
276000     MOVE WS-PASS-CT        TO RLU-PASS-COUNT.
276100     WRITE APRPTLN-REC.
276200     CLOSE SUBJPROP-FILE
276300           RENTCOMP-FILE
276400           SALESCOMP-FILE
276500           FINPARM-FILE
276600           APPRSLT-FILE
276700           APPRRPT-FILE.
276800     DISPLAY 'APPR2000 - RUN COMPLETE'.
276900     DISPLAY 'APPR2000 - SUBJECTS READ      ' WS-SUBJ-READ-CT.
277000     DISPLAY 'APPR2000 - SUBJECTS APPRAISED  ' WS-SUBJ-APPR-CT.
277100     DISPLAY 'APPR2000 - SUBJECTS SKIPPED    ' WS-SUBJ-SKIP-CT.
277200     DISPLAY 'APPR2000 - BUY/WATCH/PASS      ' WS-BUY-CT '/'
277300             WS-WATCH-CT '/' WS-PASS-CT.
277400 9800-EXIT.
277500     EXIT.
277600*
277700 9999-STOP-RUN.
277800     STOP RUN.
