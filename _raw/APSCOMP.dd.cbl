      *****************************************************************
      * APSCOMP.DD.CBL  -  SALES-COMP RECORD, ONE PER COMPARABLE SALE *
      * SORTED BY SC-SUBJ-ID, MATCHED SEQUENTIALLY AGAINST THE        *
      * SUBJECT-PROPERTY MASTER IN 1200-LOAD-SALES-COMPS.             *
      *****************************************************************
       01  APSCOMP-REC.
           05  SC-SUBJ-ID                  PIC X(8).
           05  SC-PRICE                    PIC S9(9)V99    COMP-3.
           05  SC-SQFT                     PIC 9(6).
           05  SC-BEDS                     PIC 9(2).
      * 99 = UNKNOWN BED COUNT
           05  SC-BATHS                    PIC 9(2)V9.
           05  SC-NUM-UNITS                PIC 9(3).
      * ZERO IS TREATED AS 1 UNIT BY 6000-SCORE-SALES-COMPS
           05  SC-DISTANCE                 PIC 9(2)V99.
      * MILES FROM SUBJECT
           05  SC-PROP-TYPE                PIC X(20).
           05  FILLER                      PIC X(13).
