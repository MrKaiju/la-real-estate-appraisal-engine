      *****************************************************************
      * APPR2000.CBL                                                 *
      * LA REAL ESTATE - SUBJECT PROPERTY APPRAISAL BATCH DRIVER.    *
      * READS THE SUBJECT-PROPERTY MASTER ONE RECORD AT A TIME,      *
      * MATCHES THE RENT, SALES AND FINANCING COMPARABLE FILES ON    *
      * SUBJ-ID (ALL FOUR FILES ARE SORTED ASCENDING ON THAT KEY),   *
      * RUNS THE INCOME, VALUATION, FINANCING, RISK AND RECOMMEND-   *
      * ATION MODELS FOR EACH SUBJECT, WRITES ONE APPRAISAL-RESULT   *
      * RECORD PER SUBJECT AND ONE NINE-SECTION WRITE-UP TO THE      *
      * APPRAISAL-REPORT PRINT FILE, THEN PRINTS THE END-OF-JOB      *
      * CONTROL TOTALS.                                              *
      *****************************************************************
      *****************************************************************
      * CHANGE LOG                                                   *
      *   09/14/1986  RTM  ORIGINAL PROGRAM.  US00114.               *
      *   03/02/1987  RTM  ADDED SALES-COMP SCORING SECTION 6.       *
      *   11/19/1987  DKC  FIXED CAP RATE GRID - INDUSTRIAL ROW HAD  *
      *                    OFFICE COLUMNS TRANSPOSED.  US00188.      *
      *   06/08/1988  RTM  ADDED VOUCHER (FMR) INCOME SCENARIO.      *
      *                    US00241.                                  *
      *   02/27/1989  DKC  RENT CONTROL CLASSIFIER NOW CHECKS YEAR   *
      *                    BUILT BEFORE UNIT COUNT.  US00277.        *
      *   10/03/1990  JGP  VALUE-ADD MODEL B - IRR SOLVER ADDED.     *
      *                    US00332.                                  *
      *   04/22/1991  RTM  RISK SCORE - CLAMPED UNDERWRITING SCORE   *
      *                    TO 40-95 PER APPRAISAL COMMITTEE.         *
      *                    US00355.                                  *
      *   01/09/1992  DKC  ADDRESS NORMALIZER - ADDED NE/NW/SE/SW    *
      *                    DIRECTIONAL TOKENS.  US00401.              *
      *   08/17/1992  JGP  RECOMMENDATION V2 SCORING ADDED ALONG-    *
      *                    SIDE THE ORIGINAL V1 MODEL.  US00418.      *
      *   05/05/1993  RTM  ZONING INTERPRETER SPLIT OUT OF THE       *
      *                    JURISDICTION PARAGRAPH.  US00447.         *
      *   02/14/1994  DKC  DSCR LOAN SIZING NOW TAKES THE LESSER OF  *
      *                    THE DSCR AND LTV LOAN AMOUNTS.  US00470.  *
      *   09/30/1994  JGP  ADDED PROPERTY TAX ESTIMATOR PARAGRAPH.   *
      *                    US00491.                                  *
      *   06/19/1995  RTM  FMR/RENT-COMP BLEND FORMULA CORRECTED -   *
      *                    WAS 50/50, COMMITTEE WANTS 40/60.         *
      *                    US00512.                                  *
      *   03/11/1996  DKC  SALES COMP FILTER - ADDED SQFT RATIO      *
      *                    BAND (0.5 TO 1.5) PER APPRAISAL REVIEW.   *
      *                    US00548.                                  *
      *   12/02/1996  JGP  SKIPPED-SUBJECT COUNT ADDED TO END-OF-JOB *
      *                    TOTALS.  US00560.                         *
      *   07/08/1997  RTM  CASH-ON-CASH ADDED TO RECOMMENDATION V2   *
      *                    SCORING.  US00583.                        *
      *   01/26/1998  DKC  Y2K REMEDIATION - ALL DATE-BEARING WORK   *
      *                    FIELDS REVIEWED, NONE OF THIS PROGRAM'S   *
      *                    FIELDS CARRY A TWO-DIGIT YEAR SO NO       *
      *                    WINDOWING WAS REQUIRED.  SIGNED OFF BY    *
      *                    THE Y2K PROJECT OFFICE.  US00601.         *
      *   11/09/1998  DKC  Y2K - CONFIRMED DATE-COMPILED FIELD IS    *
      *                    COMPILER-SUPPLIED AND FOUR-DIGIT-YEAR ON  *
      *                    THIS PLATFORM.  US00601.                 *
      *   06/21/1999  JGP  RISK SCORE - HAZARD FLOOR RAISED FROM 30  *
      *                    TO 40 PER UNDERWRITING.  US00619.         *
      *   02/03/2000  RTM  VALUE-ADD MODEL A ROUNDING CORRECTED TO   *
      *                    TWO DECIMALS ON ALL DOLLAR RESULTS.       *
      *                    US00644.                                  *
      *   10/17/2001  DKC  SALES COMP TOP-N NOW HARD-CODED AT 6      *
      *                    COMPS PER APPRAISAL COMMITTEE.  US00671.  *
      *   05/06/2003  JGP  ADDED SUBMARKET DEFAULT OF 'STABLE' AND   *
      *                    PROPERTY TYPE DEFAULT OF '5+' TO THE CAP  *
      *                    RATE GRID LOOKUP.  US00702.                *
      *   08/12/2005  RTM  REPORT NOW SHOWS BOTH V1 DECISION AND V2  *
      *                    BLENDED SCORE SIDE BY SIDE.  US00738.     *
      *   02/28/2009  DKC  END-OF-JOB TOTALS SPLIT ONTO TWO PRINT    *
      *                    LINES - BUDGET COMMITTEE REQUEST.         *
      *                    US00781.                                  *
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    APPR2000.
       AUTHOR.        R T MASADA.
       INSTALLATION.  COUNTY APPRAISAL SYSTEMS DIVISION.
       DATE-WRITTEN.  09/14/1986.
       DATE-COMPILED.
       SECURITY.      COUNTY INTERNAL USE ONLY - NOT FOR RELEASE
                       OUTSIDE THE APPRAISAL SYSTEMS DIVISION.
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CONSOLE IS CRT
           CLASS DIGITS IS '0' THRU '9'
           UPSI-0 IS APPR-TEST-RUN-SW.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SUBJPROP-FILE  ASSIGN TO SUBJPROP
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-SUBJ-STATUS.
           SELECT RENTCOMP-FILE  ASSIGN TO RENTCOMP
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-RENT-STATUS.
           SELECT SALESCOMP-FILE ASSIGN TO SALESCOMP
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-SALES-STATUS.
           SELECT FINPARM-FILE   ASSIGN TO FINPARM
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-FIN-STATUS.
           SELECT APPRSLT-FILE   ASSIGN TO APPRSLT
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-RSLT-STATUS.
           SELECT APPRRPT-FILE   ASSIGN TO APPRRPT
                  ORGANIZATION IS RECORD SEQUENTIAL
                  FILE STATUS IS WS-RPT-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  SUBJPROP-FILE
           RECORD CONTAINS 180 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SUBJPROP-REC.
       01  SUBJPROP-REC                PIC X(180).
       FD  RENTCOMP-FILE
           RECORD CONTAINS 40 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS RENTCOMP-REC.
       01  RENTCOMP-REC                PIC X(40).
       FD  SALESCOMP-FILE
           RECORD CONTAINS 70 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS SALESCOMP-REC.
       01  SALESCOMP-REC               PIC X(70).
       FD  FINPARM-FILE
           RECORD CONTAINS 45 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS FINPARM-REC.
       01  FINPARM-REC                 PIC X(45).
       FD  APPRSLT-FILE
           RECORD CONTAINS 140 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS APRESLT-REC.
           COPY APRESLT.
       FD  APPRRPT-FILE
           RECORD CONTAINS 132 CHARACTERS
           LABEL RECORDS ARE STANDARD
           DATA RECORD IS APRPTLN-REC.
           COPY APRPTLN.
       WORKING-STORAGE SECTION.
      *
      * SUBJECT-PROPERTY MASTER, RENT/SALES COMP AND FINANCING-PARMS
      * COPY MEMBERS - SEE THE COPYBOOK LIBRARY FOR FIELD LAYOUTS.
      *
           COPY AP1100.
           COPY APRCOMP.
           COPY APSCOMP.
           COPY APFINP.
           COPY APWORK.
      *
       01  WS-EOF-SWITCHES.
           05  WS-EOF-SUBJ             PIC 9(1)  VALUE 0.
               88  SUBJ-AT-EOF                   VALUE 1.
           05  WS-EOF-RENT             PIC 9(1)  VALUE 0.
               88  RENT-AT-EOF                   VALUE 1.
           05  WS-EOF-SALES            PIC 9(1)  VALUE 0.
               88  SALES-AT-EOF                  VALUE 1.
           05  WS-EOF-FIN              PIC 9(1)  VALUE 0.
               88  FIN-AT-EOF                    VALUE 1.
       01  WS-FILE-STATUS-FIELDS.
           05  WS-SUBJ-STATUS          PIC X(2).
           05  WS-RENT-STATUS          PIC X(2).
           05  WS-SALES-STATUS         PIC X(2).
           05  WS-FIN-STATUS           PIC X(2).
           05  WS-RSLT-STATUS          PIC X(2).
           05  WS-RPT-STATUS           PIC X(2).
      * STANDALONE SUBSCRIPTS - NOT PART OF ANY TABLE GROUP, SO THEY
      * SIT AT THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS DECLARED A
      * LOOSE COUNTER OR SWITCH THAT NO OTHER FIELD REDEFINES.
       77  WS-IX                       PIC S9(4)  COMP.
       77  WS-JX                       PIC S9(4)  COMP.
       77  WS-KX                       PIC S9(4)  COMP.
       77  WS-IRR-ITER                 PIC S9(4)  COMP.
       77  WS-WORD-IX                  PIC S9(4)  COMP.
      * SKIP SWITCH FOR THE CURRENT SUBJECT - NOT PART OF ANY GROUP,
      * SO IT SITS AT THE 77 LEVEL LIKE THE SUBSCRIPTS ABOVE.
       77  WS-SKIP-SW                  PIC X(1)   VALUE 'N'.
           88  WS-SKIP-SUBJECT                    VALUE 'Y'.
       01  WS-RUN-CONTROL.
           05  WS-SKIP-REASON          PIC X(30)  VALUE SPACES.
           05  WS-SUBJ-READ-CT         PIC S9(7)  COMP  VALUE 0.
           05  WS-SUBJ-APPR-CT         PIC S9(7)  COMP  VALUE 0.
           05  WS-SUBJ-SKIP-CT         PIC S9(7)  COMP  VALUE 0.
           05  WS-BUY-CT               PIC S9(7)  COMP  VALUE 0.
           05  WS-WATCH-CT             PIC S9(7)  COMP  VALUE 0.
           05  WS-PASS-CT              PIC S9(7)  COMP  VALUE 0.
           05  WS-SUM-NOI              PIC S9(11)V99  COMP-3  VALUE 0.
           05  WS-SUM-LOAN             PIC S9(11)V99  COMP-3  VALUE 0.
       01  WS-ADDRESS-WORK.
           05  WS-ADDR-RAW             PIC X(60).
           05  WS-ADDR-STREET          PIC X(60).
           05  WS-ADDR-CITY            PIC X(30).
           05  WS-ADDR-STATE           PIC X(2).
           05  WS-ADDR-ZIP             PIC X(10).
           05  WS-ADDR-NORMALIZED      PIC X(60).
           05  WS-ADDR-VALID-SW        PIC X(1)   VALUE 'N'.
               88  WS-ADDR-VALID                  VALUE 'Y'.
           05  WS-ADDR-WORD-TABLE OCCURS 12 TIMES PIC X(15).
           05  WS-ADDR-WORD-COUNT      PIC S9(4)  COMP.
           05  WS-ADDR-OUT-LEN         PIC S9(4)  COMP.
      * DIRECTIONAL AND STREET-SUFFIX SUBSTITUTION TABLE - RESTATED
      * IN THE APPRAISAL COMMITTEE'S PREFERRED ABBREVIATIONS.
       01  WS-TOKEN-MAP-TABLE.
           05  WS-TOKEN-MAP-ENTRY OCCURS 19 TIMES
                                   INDEXED BY WS-TOKEN-IX.
               10  WS-TOKEN-FROM       PIC X(11).
               10  WS-TOKEN-TO         PIC X(5).
       01  WS-TOKEN-MAP-VALUES.
           05  FILLER PIC X(16) VALUE 'NORTH      N    '.
           05  FILLER PIC X(16) VALUE 'SOUTH      S    '.
           05  FILLER PIC X(16) VALUE 'EAST       E    '.
           05  FILLER PIC X(16) VALUE 'WEST       W    '.
           05  FILLER PIC X(16) VALUE 'NORTHEAST  NE   '.
           05  FILLER PIC X(16) VALUE 'NORTHWEST  NW   '.
           05  FILLER PIC X(16) VALUE 'SOUTHEAST  SE   '.
           05  FILLER PIC X(16) VALUE 'SOUTHWEST  SW   '.
           05  FILLER PIC X(16) VALUE 'STREET     ST   '.
           05  FILLER PIC X(16) VALUE 'AVENUE     AVE  '.
           05  FILLER PIC X(16) VALUE 'BOULEVARD  BLVD '.
           05  FILLER PIC X(16) VALUE 'ROAD       RD   '.
           05  FILLER PIC X(16) VALUE 'DRIVE      DR   '.
           05  FILLER PIC X(16) VALUE 'LANE       LN   '.
           05  FILLER PIC X(16) VALUE 'COURT      CT   '.
           05  FILLER PIC X(16) VALUE 'PLACE      PL   '.
           05  FILLER PIC X(16) VALUE 'TERRACE    TER  '.
           05  FILLER PIC X(16) VALUE 'WAY        WAY  '.
           05  FILLER PIC X(16) VALUE 'HIGHWAY     HWY '.
       01  FILLER REDEFINES WS-TOKEN-MAP-VALUES.
           05  WS-TOKEN-MAP-LOAD OCCURS 19 TIMES.
               10  WS-TML-FROM         PIC X(11).
               10  WS-TML-TO           PIC X(5).
       01  WS-RENT-COMP-RESULT.
           05  WS-RECOMMENDED-RENT     PIC 9(5)V99    COMP-3  VALUE 0.
           05  WS-RENT-METHOD          PIC X(16)      VALUE SPACES.
           05  WS-BASE-RENT-FOUND      PIC X(1)       VALUE 'N'.
               88  WS-BASE-RENT-OK                     VALUE 'Y'.
           05  WS-SQFT-RENT-EST        PIC 9(5)V99    COMP-3  VALUE 0.
           05  WS-SQFT-EST-N           PIC S9(4)      COMP    VALUE 0.
           05  WS-SQFT-EST-SUM         PIC S9(7)V9999 COMP-3  VALUE 0.
           05  WS-FMR-BLEND-RENT       PIC 9(5)V99    COMP-3  VALUE 0.
      * OVERALL RENT STATS - COUNT/MIN/MAX/MEAN/MEDIAN OVER ALL
      * BUFFERED RENT COMPS, KEPT SEPARATE FROM WS-IA-RENT-UNIT (WHICH
      * DOUBLES AS THE WORKING MEAN DURING THE RECOMMENDED-RENT CALC).
           05  WS-RENT-OA-COUNT        PIC S9(4)      COMP.
           05  WS-RENT-OA-MIN          PIC 9(5)V99    COMP-3.
           05  WS-RENT-OA-MAX          PIC 9(5)V99    COMP-3.
           05  WS-RENT-OA-MEAN         PIC 9(5)V99    COMP-3.
           05  WS-RENT-OA-MEDIAN       PIC 9(5)V99    COMP-3.
      * SCRATCH FOR THE RENT-SORT/MEDIAN HELPERS - SHARED BY THE
      * OVERALL PASS AND EACH PER-BED-COUNT PASS IN TURN.
           05  WS-RENT-MEDIAN-RESULT   PIC 9(5)V99    COMP-3.
           05  WS-RENT-EVEN-SW         PIC X(1)       VALUE 'N'.
               88  WS-RENT-COUNT-IS-EVEN               VALUE 'Y'.
           05  WS-RENT-HALF-CT         PIC S9(4)      COMP.
       01  WS-JURISDICTION-WORK.
           05  WS-JURISDICTION         PIC X(20)      VALUE SPACES.
           05  WS-JURIS-REASON         PIC X(30)      VALUE SPACES.
           05  WS-JURIS-KEYWORD-CT     PIC S9(4)  COMP.
           05  WS-JURIS-CITY-FIELD     PIC X(30)      VALUE SPACES.
       01  WS-PROPERTY-CLASS-WORK.
           05  WS-PROP-TYPE-CODE       PIC X(20)      VALUE SPACES.
           05  WS-PROP-CATEGORY        PIC X(11)      VALUE SPACES.
           05  WS-CAP-TYPE-BUCKET      PIC X(10)      VALUE SPACES.
       01  WS-ZONING-WORK.
           05  WS-ZONE-BASE            PIC X(6)       VALUE SPACES.
           05  WS-ZONE-HEIGHT          PIC X(4)       VALUE SPACES.
           05  WS-ZONE-DENSITY         PIC X(20)      VALUE SPACES.
           05  WS-ZONE-IS-SFR          PIC X(1)       VALUE 'N'.
           05  WS-ZONE-IS-MULTI        PIC X(1)       VALUE 'N'.
           05  WS-ZONE-IS-COML         PIC X(1)       VALUE 'N'.
       01  WS-RENT-CTRL-WORK.
           05  WS-RC-STATUS            PIC X(12)      VALUE SPACES.
               88  WS-RC-APPLIES                      VALUE 'APPLIES'.
               88  WS-RC-EXEMPT                        VALUE 'EXEMPT'.
               88  WS-RC-UNKNOWN                       VALUE 'UNKNOWN'.
           05  WS-RC-REASON            PIC X(40)      VALUE SPACES.
       01  WS-INCOME-WORK.
           05  WS-IA-RENT-UNIT         PIC 9(5)V99    COMP-3.
           05  WS-IA-UNITS             PIC 9(3)       VALUE 0.
           05  WS-IA-VACANCY-RATE      PIC 9V9999     COMP-3  VALUE
                                                       0.0500.
           05  WS-IA-OPEX-RATIO        PIC 9V9999     COMP-3  VALUE
                                                       0.3500.
           05  WS-IA-GSR               PIC S9(9)V99   COMP-3.
           05  WS-IA-VACANCY-LOSS      PIC S9(9)V99   COMP-3.
           05  WS-IA-EGI               PIC S9(9)V99   COMP-3.
           05  WS-IA-OPEX              PIC S9(9)V99   COMP-3.
           05  WS-IA-NOI               PIC S9(9)V99   COMP-3.
           05  WS-IA-CAP-RATE          PIC 9V9(4)     COMP-3.
           05  WS-IA-VALUE             PIC S9(11)V99  COMP-3.
       01  WS-SCENARIO-WORK.
           05  WS-SCN-MARKET-NOI       PIC S9(9)V99   COMP-3.
           05  WS-SCN-DOWNSIDE-NOI     PIC S9(9)V99   COMP-3.
           05  WS-SCN-VOUCHER-NOI      PIC S9(9)V99   COMP-3.
           05  WS-SCN-DOWNSIDE-PCT     PIC 9V9999     COMP-3  VALUE
                                                       0.1000.
       01  WS-CAP-RATE-WORK.
           05  WS-SUBMARKET-LOOKUP     PIC X(12)      VALUE SPACES.
           05  WS-CAP-BASE-RATE        PIC 9V9(4)     COMP-3.
           05  WS-CAP-RISK-ADJ         PIC S9V9(4)    COMP-3.
           05  WS-CAP-RISK-SCORE-CL    PIC S9(3)V99   COMP-3.
           05  WS-CAP-RC-ADJ           PIC S9V9(4)    COMP-3.
           05  WS-CAP-FINAL-RATE       PIC 9V9(4)     COMP-3.
       01  WS-VALUATION-WORK.
           05  WS-VAL-AS-IS            PIC S9(11)V99  COMP-3.
           05  WS-VAL-STABILIZED       PIC S9(11)V99  COMP-3.
       01  WS-LOAN-WORK.
           05  WS-LOAN-RATE-ANNUAL     PIC 9V9(6)     COMP-3.
           05  WS-LOAN-RATE-MONTHLY    PIC 9V9(8)     COMP-3.
           05  WS-LOAN-YEARS           PIC 9(2).
           05  WS-LOAN-N-PMTS          PIC 9(4)       COMP.
           05  WS-LOAN-MIN-DSCR        PIC 9V99       COMP-3.
           05  WS-LOAN-MAX-LTV         PIC 9V9(4)     COMP-3.
           05  WS-LOAN-BY-DSCR         PIC S9(9)V99   COMP-3.
           05  WS-LOAN-BY-LTV          PIC S9(9)V99   COMP-3.
           05  WS-LOAN-FINAL           PIC S9(9)V99   COMP-3.
           05  WS-LOAN-MONTHLY-PMT     PIC S9(7)V99   COMP-3.
           05  WS-LOAN-ADS             PIC S9(9)V99   COMP-3.
           05  WS-LOAN-DSCR            PIC 9V999      COMP-3.
           05  WS-LOAN-LTV             PIC 9V999      COMP-3.
           05  WS-LOAN-MEETS-MIN-SW    PIC X(1)       VALUE 'N'.
               88  WS-LOAN-MEETS-MIN               VALUE 'Y'.
           05  WS-LOAN-ONE-PLUS-R-N    PIC 9(4)V9(9)  COMP-3.
           05  WS-LOAN-DOWN-PAYMENT    PIC S9(9)V99   COMP-3.
       01  WS-UNDERWRITING-WORK.
           05  WS-UW-CASH-FLOW         PIC S9(9)V99   COMP-3.
           05  WS-UW-CASH-INVESTED     PIC S9(9)V99   COMP-3.
           05  WS-UW-CASH-ON-CASH      PIC S9V9(4)    COMP-3.
       01  WS-TAX-WORK.
           05  WS-TAX-ANNUAL           PIC S9(9)V99   COMP-3.
           05  WS-TAX-MONTHLY          PIC S9(7)V99   COMP-3.
       01  WS-SALES-COMP-WORK-2.
           05  WS-SC-FILTERED-CT       PIC S9(4)  COMP  VALUE 0.
           05  WS-SC-PPSF-MEDIAN       PIC S9(5)V9999 COMP-3.
           05  WS-SC-PPU-MEDIAN        PIC S9(9)V99   COMP-3.
           05  WS-SC-PPSF-LOW          PIC S9(5)V9999 COMP-3.
           05  WS-SC-PPSF-HIGH         PIC S9(5)V9999 COMP-3.
           05  WS-SC-PPU-LOW           PIC S9(9)V99   COMP-3.
           05  WS-SC-PPU-HIGH          PIC S9(9)V99   COMP-3.
           05  WS-SC-VALUE-BASE        PIC S9(11)V99  COMP-3.
           05  WS-SC-VALUE-LOW         PIC S9(11)V99  COMP-3.
           05  WS-SC-VALUE-HIGH        PIC S9(11)V99  COMP-3.
           05  WS-SC-VALUE-COUNT       PIC S9(4)  COMP  VALUE 0.
           05  WS-SC-IDX-LOW           PIC S9(4)  COMP.
           05  WS-SC-IDX-HIGH          PIC S9(4)  COMP.
           05  WS-PPU-LOW-EXT          PIC S9(11)V99  COMP-3.
           05  WS-PPU-HIGH-EXT         PIC S9(11)V99  COMP-3.
           05  WS-SC-HALF-CT           PIC S9(4)  COMP.
           05  WS-SC-EVEN-SW           PIC X(1)       VALUE 'N'.
               88  WS-SC-COUNT-IS-EVEN                VALUE 'Y'.
           05  WS-SC-PCT-WORK          PIC S9(7)V9999 COMP-3.
           05  WS-SC-IDX-MID           PIC S9(4)  COMP.
           05  WS-SC-PPSF-SWAP         PIC S9(5)V9999 COMP-3.
           05  WS-SC-PPU-SWAP          PIC S9(9)V99   COMP-3.
      * SWAP AREA FOR THE 6020 BUBBLE SORT - MIRRORS WT-SC-TABLE ROW.
       01  WS-SC-SWAP-ROW.
           05  WS-SWAP-PRICE           PIC S9(9)V99   COMP-3.
           05  WS-SWAP-SQFT            PIC 9(6).
           05  WS-SWAP-BEDS            PIC 9(2).
           05  WS-SWAP-BATHS           PIC 9(2)V9.
           05  WS-SWAP-UNITS           PIC 9(3).
           05  WS-SWAP-DISTANCE        PIC 9(2)V99.
           05  WS-SWAP-PROP-TYPE       PIC X(20).
           05  WS-SWAP-SIMILARITY      PIC S9(3)V99   COMP-3.
           05  WS-SWAP-PPSF            PIC S9(5)V9999 COMP-3.
           05  WS-SWAP-PPU             PIC S9(9)V99   COMP-3.
           05  WS-SWAP-PASS-FILTER     PIC X.
      * WORK TABLE FOR THE SIMPLE (PPSF-ONLY) SALES COMPARISON MODEL
      * KEPT ALONGSIDE 6000'S FULL MODEL - THIS ONE RUNS OVER EVERY
      * COMP WITH SQFT PRESENT, NOT JUST THE TOP-6 FILTERED SET.
       01  WT-SIMPLE-COMP-WORK.
           05  WT-SIMPLE-COUNT         PIC S9(4)  COMP  VALUE 0.
           05  WT-SIMPLE-PPSF-TABLE OCCURS 60 TIMES
                                       PIC S9(5)V9999 COMP-3.
           05  WS-SIMPLE-PCT           PIC 9(3)       COMP.
           05  WS-SIMPLE-RANK          PIC S9(4)V99   COMP-3.
           05  WS-SIMPLE-FRACTION      PIC S9V99      COMP-3.
           05  WS-SIMPLE-RESULT        PIC S9(5)V9999 COMP-3.
           05  WS-SIMPLE-LOW           PIC S9(9)      COMP-3.
           05  WS-SIMPLE-BASE          PIC S9(9)      COMP-3.
           05  WS-SIMPLE-HIGH          PIC S9(9)      COMP-3.
       01  WS-VALUE-ADD-WORK.
           05  WS-VA-REHAB-COST        PIC S9(9)V99   COMP-3  VALUE 0.
           05  WS-VA-CLOSING-COST      PIC S9(9)V99   COMP-3  VALUE 0.
           05  WS-VA-STAB-RENT-UNIT    PIC 9(5)V99    COMP-3.
           05  WS-VA-UPLIFT            PIC S9(5)V99   COMP-3.
           05  WS-VA-ARV               PIC S9(11)V99  COMP-3.
           05  WS-VA-STABILIZED-NOI    PIC S9(9)V99   COMP-3.
           05  WS-VA-TOTAL-COST        PIC S9(9)V99   COMP-3.
           05  WS-VA-CREATED-EQUITY    PIC S9(11)V99  COMP-3.
           05  WS-VA-RETURN-ON-COST    PIC S9V9(4)    COMP-3.
           05  WS-VB-GOING-IN-CAP      PIC 9V9(4)     COMP-3.
           05  WS-VB-YIELD-ON-COST     PIC 9V9(4)     COMP-3.
           05  WS-VB-EXIT-CAP          PIC 9V9(4)     COMP-3.
           05  WS-VB-EXIT-VALUE        PIC S9(11)V99  COMP-3.
           05  WS-VB-EQUITY-CREATION   PIC S9(11)V99  COMP-3.
           05  WS-VB-HOLD-YEARS        PIC 9(2)       VALUE 5.
           05  WS-VB-IRR               PIC S9V9(4)    COMP-3.
           05  WS-IRR-LOW              PIC S9V9(4)    COMP-3.
           05  WS-IRR-HIGH             PIC S9V9(4)    COMP-3.
           05  WS-IRR-MID              PIC S9V9(4)    COMP-3.
           05  WS-IRR-NPV              PIC S9(11)V99  COMP-3.
           05  WS-IRR-DISCOUNT-FACTOR  PIC S9(4)V9(6) COMP-3.
           05  WS-IRR-YEAR             PIC S9(4)  COMP.
           05  WS-IRR-CASH-FLOW        PIC S9(11)V99  COMP-3.
       01  WS-RISK-WORK.
           05  WS-RISK-HAZARDS         PIC S9(3)V99   COMP-3.
           05  WS-RISK-RENT-CTRL       PIC S9(3)V99   COMP-3.
           05  WS-RISK-JURISDICTION    PIC S9(3)V99   COMP-3.
           05  WS-RISK-UNDERWRITING    PIC S9(3)V99   COMP-3.
           05  WS-RISK-AGE             PIC S9(3)V99   COMP-3.
           05  WS-RISK-TYPE            PIC S9(3)V99   COMP-3.
           05  WS-RISK-VOLATILITY      PIC S9(3)V99   COMP-3.
           05  WS-RISK-FINAL           PIC 9(3)V99    COMP-3.
           05  WS-RISK-GRADE           PIC X(1).
           05  WS-HAZARD-FLAG-SW       PIC X(1)       VALUE 'N'.
               88  WS-HAZARD-CONFIRMED                 VALUE 'Y'.
           05  WS-INCOME-DROP-PCT      PIC S9V9(4)    COMP-3.
       01  WS-RECOMMEND-WORK.
           05  WS-V1-BUY-SCORE         PIC S9(3)V99   COMP-3  VALUE 0.
           05  WS-V1-WATCH-SCORE       PIC S9(3)V99   COMP-3  VALUE 0.
           05  WS-V1-PASS-SCORE        PIC S9(3)V99   COMP-3  VALUE 0.
           05  WS-V1-DECISION          PIC X(5)       VALUE SPACES.
           05  WS-PRICE-DISCOUNT-ASIS  PIC S9V9(4)    COMP-3.
           05  WS-PRICE-DISCOUNT-STAB  PIC S9V9(4)    COMP-3.
           05  WS-CAP-SPREAD           PIC S9V9(4)    COMP-3.
           05  WS-V2-COMP-PCT          PIC S9V9(4)    COMP-3  VALUE 0.
           05  WS-V2-COMP-SCORE        PIC 9V9        COMP-3  VALUE 0.
           05  WS-V2-CAP-SCORE         PIC 9V9        COMP-3  VALUE 0.
           05  WS-V2-DSCR-SCORE        PIC 9V9        COMP-3  VALUE 0.
           05  WS-V2-COC-SCORE         PIC 9V9        COMP-3  VALUE 0.
           05  WS-V2-SCORE-SUM         PIC 9(3)V9     COMP-3  VALUE 0.
           05  WS-V2-SCORE-N           PIC S9(4)      COMP    VALUE 0.
           05  WS-V2-BLENDED-SCORE     PIC 9V999      COMP-3  VALUE 0.
           05  WS-V2-DECISION          PIC X(5)       VALUE SPACES.
       01  WS-EDIT-FIELDS.
           05  WS-COMPONENT-LINE       PIC X(90)      VALUE SPACES.
           05  WS-EDIT-PCT             PIC 999V99     COMP-3  VALUE 0.
           05  WS-DIFF-WORK            PIC S9(7)V9999 COMP-3  VALUE 0.
           05  WS-ABS-WORK             PIC S9(7)V9999 COMP-3  VALUE 0.
      *
       PROCEDURE DIVISION.
      *
       0000-MAINLINE.
           PERFORM 0100-INITIALIZE THRU 0100-EXIT.
           PERFORM 0200-PROCESS-ONE-SUBJECT THRU 0200-EXIT
               UNTIL SUBJ-AT-EOF.
           PERFORM 9800-END-OF-JOB THRU 9800-EXIT.
           GO TO 9999-STOP-RUN.
      *
       0100-INITIALIZE.
           DISPLAY SPACES UPON CRT.
           DISPLAY '* * * *  B E G I N   A P P R 2 0 0 0  * * * *'
               UPON CRT AT 0101.
           PERFORM 0150-LOAD-CAP-RATE-GRID THRU 0150-EXIT.
           PERFORM 0160-LOAD-TOKEN-MAP THRU 0160-EXIT.
           OPEN INPUT  SUBJPROP-FILE
                       RENTCOMP-FILE
                       SALESCOMP-FILE
                       FINPARM-FILE.
           OPEN OUTPUT APPRSLT-FILE
                       APPRRPT-FILE.
           PERFORM 1000-READ-SUBJECT THRU 1000-EXIT.
       0100-EXIT.
           EXIT.
      *
       0150-LOAD-CAP-RATE-GRID.
      * BASE CAP RATES BY PROPERTY-TYPE BUCKET AND SUBMARKET, PER THE
      * APPRAISAL COMMITTEE GRID ON FILE WITH THIS PROGRAM.
           MOVE 'SFR       '  TO WT-CAP-TYPE(1).
           MOVE 0.0350        TO WT-CAP-PRIME(1).
           MOVE 0.0400        TO WT-CAP-CORE(1).
           MOVE 0.0425        TO WT-CAP-STABLE(1).
           MOVE 0.0450        TO WT-CAP-TRANS(1).
           MOVE 0.0500        TO WT-CAP-DISTRESSED(1).
           MOVE '2-4       '  TO WT-CAP-TYPE(2).
           MOVE 0.0375        TO WT-CAP-PRIME(2).
           MOVE 0.0425        TO WT-CAP-CORE(2).
           MOVE 0.0450        TO WT-CAP-STABLE(2).
           MOVE 0.0475        TO WT-CAP-TRANS(2).
           MOVE 0.0525        TO WT-CAP-DISTRESSED(2).
           MOVE '5+        '  TO WT-CAP-TYPE(3).
           MOVE 0.0400        TO WT-CAP-PRIME(3).
           MOVE 0.0450        TO WT-CAP-CORE(3).
           MOVE 0.0475        TO WT-CAP-STABLE(3).
           MOVE 0.0500        TO WT-CAP-TRANS(3).
           MOVE 0.0550        TO WT-CAP-DISTRESSED(3).
           MOVE 'MIXED_USE '  TO WT-CAP-TYPE(4).
           MOVE 0.0425        TO WT-CAP-PRIME(4).
           MOVE 0.0475        TO WT-CAP-CORE(4).
           MOVE 0.0500        TO WT-CAP-STABLE(4).
           MOVE 0.0525        TO WT-CAP-TRANS(4).
           MOVE 0.0575        TO WT-CAP-DISTRESSED(4).
           MOVE 'RETAIL    '  TO WT-CAP-TYPE(5).
           MOVE 0.0450        TO WT-CAP-PRIME(5).
           MOVE 0.0500        TO WT-CAP-CORE(5).
           MOVE 0.0525        TO WT-CAP-STABLE(5).
           MOVE 0.0550        TO WT-CAP-TRANS(5).
           MOVE 0.0600        TO WT-CAP-DISTRESSED(5).
           MOVE 'OFFICE    '  TO WT-CAP-TYPE(6).
           MOVE 0.0500        TO WT-CAP-PRIME(6).
           MOVE 0.0550        TO WT-CAP-CORE(6).
           MOVE 0.0600        TO WT-CAP-STABLE(6).
           MOVE 0.0650        TO WT-CAP-TRANS(6).
           MOVE 0.0700        TO WT-CAP-DISTRESSED(6).
           MOVE 'INDUSTRIAL'  TO WT-CAP-TYPE(7).
           MOVE 0.0400        TO WT-CAP-PRIME(7).
           MOVE 0.0450        TO WT-CAP-CORE(7).
           MOVE 0.0475        TO WT-CAP-STABLE(7).
           MOVE 0.0500        TO WT-CAP-TRANS(7).
           MOVE 0.0550        TO WT-CAP-DISTRESSED(7).
           MOVE 'LAND      '  TO WT-CAP-TYPE(8).
           MOVE 0.0200        TO WT-CAP-PRIME(8).
           MOVE 0.0250        TO WT-CAP-CORE(8).
           MOVE 0.0300        TO WT-CAP-STABLE(8).
           MOVE 0.0350        TO WT-CAP-TRANS(8).
           MOVE 0.0400        TO WT-CAP-DISTRESSED(8).
       0150-EXIT.
           EXIT.
      *
       0160-LOAD-TOKEN-MAP.
           MOVE 1 TO WS-IX.
           PERFORM 0165-LOAD-ONE-TOKEN THRU 0165-EXIT
               UNTIL WS-IX > 19.
       0160-EXIT.
           EXIT.
      *
       0165-LOAD-ONE-TOKEN.
           MOVE WS-TML-FROM(WS-IX) TO WS-TOKEN-FROM(WS-IX).
           MOVE WS-TML-TO(WS-IX)   TO WS-TOKEN-TO(WS-IX).
           ADD 1 TO WS-IX.
       0165-EXIT.
           EXIT.
      *
       0200-PROCESS-ONE-SUBJECT.
           ADD 1 TO WS-SUBJ-READ-CT.
           MOVE 'N' TO WS-SKIP-SW.
           MOVE SPACES TO WS-SKIP-REASON.
           PERFORM 2000-NORMALIZE-ADDRESS THRU 2000-EXIT.
           PERFORM 1100-LOAD-RENT-COMPS THRU 1100-EXIT.
           PERFORM 3000-AGGREGATE-RENT-COMPS THRU 3000-EXIT.
           IF WS-RECOMMENDED-RENT = 0 AND AP1100-HUD-FMR = 0
               MOVE 'Y' TO WS-SKIP-SW
               MOVE 'NO RENT COMPS AND NO HUD FMR' TO WS-SKIP-REASON.
           IF WS-SKIP-SUBJECT
               PERFORM 9000-SKIP-SUBJECT THRU 9000-EXIT
           ELSE
               PERFORM 2100-CLASSIFY-JURISDICTION THRU 2100-EXIT
               PERFORM 2200-CLASSIFY-PROPERTY-TYPE THRU 2200-EXIT
               PERFORM 2300-INTERPRET-ZONING THRU 2300-EXIT
               PERFORM 2400-CLASSIFY-RENT-CONTROL THRU 2400-EXIT
               PERFORM 3100-BLEND-FMR-RENT THRU 3100-EXIT
               PERFORM 1200-LOAD-SALES-COMPS THRU 1200-EXIT
               PERFORM 1300-LOAD-FINANCING-PARMS THRU 1300-EXIT
               PERFORM 3600-COMPUTE-INCOME-SCENARIOS THRU 3600-EXIT
               PERFORM 4000-DETERMINE-CAP-RATE-BUCKET THRU 4000-EXIT
               PERFORM 5000-SIZE-DSCR-LOAN THRU 5000-EXIT
               PERFORM 5100-COMPUTE-UNDERWRITING THRU 5100-EXIT
               PERFORM 5200-ESTIMATE-PROPERTY-TAX THRU 5200-EXIT
      * RISK SCORE HAS TO BE ON HAND BEFORE THE CAP RATE GRID LOOKUP
      * SINCE THE COMMITTEE'S TABLE ADJUSTS THE CAP RATE OFF OF IT -
      * EVERYTHING 7000 NEEDS (DSCR, CASH FLOW, THE SCENARIO NOIS,
      * THE CLASSIFIER FLAGS) IS ALREADY ON HAND BY THIS POINT IN THE
      * SUBJECT'S PASS, SO SCORING RISK HERE INSTEAD OF AFTER THE
      * VALUATION STEPS COSTS NOTHING.  US00688.
               PERFORM 7000-SCORE-RISK THRU 7000-EXIT
               PERFORM 4100-COMPUTE-CAP-RATE THRU 4100-EXIT
               PERFORM 4200-COMPUTE-VALUATION THRU 4200-EXIT
               PERFORM 6000-SCORE-SALES-COMPS THRU 6000-EXIT
               PERFORM 6100-SIMPLE-SALES-COMPARISON THRU 6100-EXIT
               PERFORM 6200-VALUE-ADD-RENT-UPLIFT THRU 6200-EXIT
               PERFORM 6300-VALUE-ADD-NOI-BASED THRU 6300-EXIT
               PERFORM 7100-RECOMMEND-V1 THRU 7100-EXIT
               PERFORM 7200-RECOMMEND-V2 THRU 7200-EXIT
               PERFORM 8000-WRITE-RESULT-REC THRU 8000-EXIT
               PERFORM 8100-PRINT-REPORT-SECTIONS THRU 8100-EXIT
               PERFORM 8200-ACCUMULATE-TOTALS THRU 8200-EXIT.
           PERFORM 1000-READ-SUBJECT THRU 1000-EXIT.
       0200-EXIT.
           EXIT.
      *
       1000-READ-SUBJECT.
           READ SUBJPROP-FILE INTO AP1100-REC
               AT END MOVE 1 TO WS-EOF-SUBJ.
       1000-EXIT.
           EXIT.
      *
      * RENT COMPS ARE SORTED BY RC-SUBJ-ID.  WE STAY ONE RECORD
      * AHEAD ON THE COMP FILE AND BUFFER THE MATCHING GROUP FOR
      * THE CURRENT SUBJECT INTO WT-RC-TABLE.
      *
       1100-LOAD-RENT-COMPS.
           MOVE 0 TO WT-RC-COUNT.
           IF WS-EOF-RENT = 0 AND RC-SUBJ-ID = SPACES
               PERFORM 1110-READ-RENT-COMP THRU 1110-EXIT.
           PERFORM 1105-MATCH-RENT-COMP THRU 1105-EXIT
               UNTIL RENT-AT-EOF OR RC-SUBJ-ID > AP1100-SUBJ-ID.
       1100-EXIT.
           EXIT.
      *
       1105-MATCH-RENT-COMP.
           IF RC-SUBJ-ID = AP1100-SUBJ-ID
               PERFORM 1120-BUFFER-RENT-COMP THRU 1120-EXIT.
           PERFORM 1110-READ-RENT-COMP THRU 1110-EXIT.
       1105-EXIT.
           EXIT.
      *
       1110-READ-RENT-COMP.
           READ RENTCOMP-FILE INTO APRCOMP-REC
               AT END MOVE 1 TO WS-EOF-RENT.
       1110-EXIT.
           EXIT.
      *
       1120-BUFFER-RENT-COMP.
           IF rc-rent NOT = 0 AND WT-RC-COUNT < 60
               ADD 1 TO WT-RC-COUNT
               MOVE rc-beds   TO WT-RC-BEDS(WT-RC-COUNT)
               MOVE rc-baths  TO WT-RC-BATHS(WT-RC-COUNT)
               MOVE rc-sqft   TO WT-RC-SQFT(WT-RC-COUNT)
               MOVE rc-rent   TO WT-RC-RENT(WT-RC-COUNT)
               MOVE rc-source TO WT-RC-SOURCE(WT-RC-COUNT).
       1120-EXIT.
           EXIT.
      *
       1200-LOAD-SALES-COMPS.
           MOVE 0 TO WT-SC-COUNT.
           IF WS-EOF-SALES = 0 AND SC-SUBJ-ID = SPACES
               PERFORM 1210-READ-SALES-COMP THRU 1210-EXIT.
           PERFORM 1205-MATCH-SALES-COMP THRU 1205-EXIT
               UNTIL SALES-AT-EOF OR SC-SUBJ-ID > AP1100-SUBJ-ID.
       1200-EXIT.
           EXIT.
      *
       1205-MATCH-SALES-COMP.
           IF SC-SUBJ-ID = AP1100-SUBJ-ID
               PERFORM 1220-BUFFER-SALES-COMP THRU 1220-EXIT.
           PERFORM 1210-READ-SALES-COMP THRU 1210-EXIT.
       1205-EXIT.
           EXIT.
      *
       1210-READ-SALES-COMP.
           READ SALESCOMP-FILE INTO APSCOMP-REC
               AT END MOVE 1 TO WS-EOF-SALES.
       1210-EXIT.
           EXIT.
      *
       1220-BUFFER-SALES-COMP.
           IF WT-SC-COUNT < 60
               ADD 1 TO WT-SC-COUNT
               MOVE SC-PRICE     TO WT-SC-PRICE(WT-SC-COUNT)
               MOVE SC-SQFT      TO WT-SC-SQFT(WT-SC-COUNT)
               MOVE SC-BEDS      TO WT-SC-BEDS(WT-SC-COUNT)
               MOVE SC-BATHS     TO WT-SC-BATHS(WT-SC-COUNT)
               MOVE SC-NUM-UNITS TO WT-SC-UNITS(WT-SC-COUNT)
               MOVE SC-DISTANCE  TO WT-SC-DISTANCE(WT-SC-COUNT)
               MOVE SC-PROP-TYPE TO WT-SC-PROP-TYPE(WT-SC-COUNT)
               MOVE 'N'          TO WT-SC-PASS-FILTER(WT-SC-COUNT).
       1220-EXIT.
           EXIT.
      *
       1300-LOAD-FINANCING-PARMS.
           MOVE 0.067500 TO FIN-INT-RATE.
           MOVE 30       TO FIN-AMORT-YEARS.
           MOVE 1.20     TO FIN-MIN-DSCR.
           MOVE 0.7500   TO FIN-MAX-LTV.
           MOVE 0        TO FIN-DOWN-PAYMENT.
           IF WS-EOF-FIN = 0 AND FIN-SUBJ-ID = SPACES
               PERFORM 1310-READ-FINANCING-PARM THRU 1310-EXIT.
           PERFORM 1310-READ-FINANCING-PARM THRU 1310-EXIT
               UNTIL FIN-AT-EOF OR FIN-SUBJ-ID NOT < AP1100-SUBJ-ID.
      * FIN-SUBJ-ID = SUBJ-ID MEANS THIS SUBJECT HAS ITS OWN PARMS,
      * OTHERWISE THE DEFAULTS MOVED ABOVE STAY IN EFFECT.
       1300-EXIT.
           EXIT.
      *
       1310-READ-FINANCING-PARM.
           READ FINPARM-FILE INTO APFINP-REC
               AT END MOVE 1 TO WS-EOF-FIN.
       1310-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 2000 - ADDRESS NORMALIZER.  SPLITS "STREET, CITY, ST ZIP",
      * REWRITES DIRECTIONALS AND STREET SUFFIXES TO THE COMMITTEE'S
      * ABBREVIATIONS, TITLE-CASES THE CITY.
      * ---------------------------------------------------------------
       2000-NORMALIZE-ADDRESS.
           MOVE SPACES TO WS-ADDR-STREET WS-ADDR-CITY WS-ADDR-STATE
                           WS-ADDR-ZIP WS-ADDR-NORMALIZED.
           MOVE 'N' TO WS-ADDR-VALID-SW.
           UNSTRING AP1100-ADDRESS DELIMITED BY ', '
               INTO WS-ADDR-STREET WS-ADDR-CITY WS-ADDR-RAW.
           IF WS-ADDR-CITY NOT = SPACES AND WS-ADDR-RAW NOT = SPACES
               MOVE 'Y' TO WS-ADDR-VALID-SW
               UNSTRING WS-ADDR-RAW DELIMITED BY ' '
                   INTO WS-ADDR-STATE WS-ADDR-ZIP
               PERFORM 2010-REWRITE-STREET THRU 2010-EXIT
               PERFORM 2020-TITLE-CASE-CITY THRU 2020-EXIT
               STRING WS-ADDR-STREET DELIMITED BY '  '
                      ', ' DELIMITED BY SIZE
                      WS-ADDR-CITY DELIMITED BY '  '
                      ', ' DELIMITED BY SIZE
                      WS-ADDR-STATE DELIMITED BY SIZE
                      ' ' DELIMITED BY SIZE
                      WS-ADDR-ZIP DELIMITED BY ' '
                   INTO WS-ADDR-NORMALIZED
           ELSE
               MOVE AP1100-ADDRESS TO WS-ADDR-STREET WS-ADDR-NORMALIZED.
       2000-EXIT.
           EXIT.
      *
       2010-REWRITE-STREET.
      * SPLIT THE STREET LINE INTO UP TO 12 WORDS, RUN EACH ONE
      * THROUGH THE DIRECTIONAL/SUFFIX TABLE, THEN RESTRING.
           MOVE 0 TO WS-ADDR-WORD-COUNT.
           UNSTRING WS-ADDR-STREET DELIMITED BY ' '
               INTO WS-ADDR-WORD-TABLE(1)  WS-ADDR-WORD-TABLE(2)
                    WS-ADDR-WORD-TABLE(3)  WS-ADDR-WORD-TABLE(4)
                    WS-ADDR-WORD-TABLE(5)  WS-ADDR-WORD-TABLE(6)
                    WS-ADDR-WORD-TABLE(7)  WS-ADDR-WORD-TABLE(8)
                    WS-ADDR-WORD-TABLE(9)  WS-ADDR-WORD-TABLE(10)
                    WS-ADDR-WORD-TABLE(11) WS-ADDR-WORD-TABLE(12)
               TALLYING IN WS-ADDR-WORD-COUNT.
           MOVE 1 TO WS-WORD-IX.
           PERFORM 2011-TOKEN-ONE-WORD THRU 2011-EXIT
               UNTIL WS-WORD-IX > WS-ADDR-WORD-COUNT.
           MOVE SPACES TO WS-ADDR-STREET.
           MOVE 1 TO WS-WORD-IX.
           PERFORM 2013-RESTRING-ONE-WORD THRU 2013-EXIT
               UNTIL WS-WORD-IX > WS-ADDR-WORD-COUNT.
       2010-EXIT.
           EXIT.
      *
       2011-TOKEN-ONE-WORD.
           MOVE 1 TO WS-TOKEN-IX.
           PERFORM 2012-TRY-ONE-TOKEN THRU 2012-EXIT
               UNTIL WS-TOKEN-IX > 19.
           ADD 1 TO WS-WORD-IX.
       2011-EXIT.
           EXIT.
      *
       2012-TRY-ONE-TOKEN.
           IF WS-ADDR-WORD-TABLE(WS-WORD-IX) =
                               WS-TOKEN-FROM(WS-TOKEN-IX)
               MOVE WS-TOKEN-TO(WS-TOKEN-IX)
                        TO WS-ADDR-WORD-TABLE(WS-WORD-IX)
               MOVE 18  TO WS-TOKEN-IX
           ELSE
               ADD 1 TO WS-TOKEN-IX.
       2012-EXIT.
           EXIT.
      *
       2013-RESTRING-ONE-WORD.
           STRING WS-ADDR-STREET DELIMITED BY '  '
                  ' ' DELIMITED BY SIZE
                  WS-ADDR-WORD-TABLE(WS-WORD-IX) DELIMITED BY ' '
               INTO WS-ADDR-STREET.
           ADD 1 TO WS-WORD-IX.
       2013-EXIT.
           EXIT.
      *
       2020-TITLE-CASE-CITY.
      * UPPER-CASE STATE, TITLE-CASE THE CITY (FIRST LETTER OF EACH
      * WORD ONLY - THE REST WAS ALREADY UPPER CASE ON THE MASTER).
           INSPECT WS-ADDR-CITY CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           IF WS-ADDR-CITY(1:1) NOT = SPACE
               INSPECT WS-ADDR-CITY(1:1) CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           MOVE 2 TO WS-WORD-IX.
           PERFORM 2021-TITLE-CASE-ONE-COL THRU 2021-EXIT
               UNTIL WS-WORD-IX > 29.
       2020-EXIT.
           EXIT.
      *
       2021-TITLE-CASE-ONE-COL.
           IF WS-ADDR-CITY(WS-WORD-IX:1) = SPACE
              AND WS-ADDR-CITY(WS-WORD-IX + 1:1) NOT = SPACE
               INSPECT WS-ADDR-CITY(WS-WORD-IX + 1:1) CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           ADD 1 TO WS-WORD-IX.
       2021-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 2100 - JURISDICTION CHECKER.
      * ---------------------------------------------------------------
       2100-CLASSIFY-JURISDICTION.
      * WORKS OFF THE ADDRESS TEXT, NOT THE MASTER'S OWN JURISDICTION
      * FIELD - THAT FIELD COMES OFF THE ASSESSOR FEED AS-SUPPLIED AND
      * IS OFTEN STALE OR BLANK, SO THE COMMITTEE HAS US DERIVE IT
      * FRESH FROM THE STREET ADDRESS EVERY RUN.  US00738.
           MOVE SPACES TO WS-JURISDICTION WS-JURIS-REASON.
           MOVE 0 TO WS-JURIS-KEYWORD-CT.
           INSPECT AP1100-ADDRESS TALLYING WS-JURIS-KEYWORD-CT
               FOR ALL 'LOS ANGELES' 'LA CITY' 'CITY OF LA'.
           IF WS-JURIS-KEYWORD-CT > 0
               MOVE 'LA CITY' TO WS-JURISDICTION
           ELSE
               MOVE 0 TO WS-JURIS-KEYWORD-CT
               INSPECT AP1100-ADDRESS TALLYING WS-JURIS-KEYWORD-CT
                   FOR ALL 'UNINCORPORATED'
               IF WS-JURIS-KEYWORD-CT > 0
                   MOVE 'LA COUNTY' TO WS-JURISDICTION
               ELSE
                   MOVE WS-ADDR-CITY TO WS-JURIS-CITY-FIELD
                   IF WS-ADDR-VALID AND WS-JURIS-CITY-FIELD NOT =
                                       SPACES
                       MOVE 0 TO WS-JURIS-KEYWORD-CT
                       INSPECT WS-JURIS-CITY-FIELD TALLYING
                           WS-JURIS-KEYWORD-CT FOR ALL 'LOS ANGELES'
                       IF WS-JURIS-KEYWORD-CT > 0
                           MOVE 'LA CITY' TO WS-JURISDICTION
                       ELSE
                           MOVE WS-ADDR-CITY TO WS-JURISDICTION
                           MOVE 'OTHER CITY - TAKEN FROM ADDRESS'
                               TO WS-JURIS-REASON
                       END-IF
                   ELSE
                       MOVE 'OTHER CITY' TO WS-JURISDICTION
                       MOVE 'UNABLE TO DETERMINE' TO WS-JURIS-REASON
                   END-IF
               END-IF
           END-IF.
       2100-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 2200 - PROPERTY TYPE CLASSIFIER.  UNIT COUNT WINS FIRST, THEN
      * THE FREE-TEXT PROPERTY-TYPE LABEL, THEN THE ZONING CODE.
      * ---------------------------------------------------------------
       2200-CLASSIFY-PROPERTY-TYPE.
           MOVE SPACES TO WS-PROP-TYPE-CODE.
           EVALUATE TRUE
               WHEN AP1100-NUM-UNITS = 1
                   MOVE 'SFR'                TO WS-PROP-TYPE-CODE
               WHEN AP1100-NUM-UNITS = 2
                   MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
               WHEN AP1100-NUM-UNITS = 3
                   MOVE 'TRIPLEX'            TO WS-PROP-TYPE-CODE
               WHEN AP1100-NUM-UNITS = 4
                   MOVE 'FOURPLEX'           TO WS-PROP-TYPE-CODE
               WHEN AP1100-NUM-UNITS >= 5
                   MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:6) = 'SINGLE'
                   MOVE 'SFR'                TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:5) = 'CONDO'
                   MOVE 'CONDO'              TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:8) = 'TOWNHOME'
                    OR AP1100-PROP-TYPE (1:9) = 'TOWNHOUSE'
                   MOVE 'TOWNHOME'           TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:9) = 'APARTMENT'
                   MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:6) = 'DUPLEX'
                   MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:7) = 'TRIPLEX'
                   MOVE 'TRIPLEX'            TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:8) = 'FOURPLEX'
                    OR AP1100-PROP-TYPE (1:8) = 'QUADPLEX'
                   MOVE 'FOURPLEX'           TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:5) = 'MULTI'
                   MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-PROP-TYPE (1:10) = 'COMMERCIAL'
                   MOVE 'COMMERCIAL'         TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:2) = 'R1'
                    OR AP1100-ZONING (1:2) = 'RS'
                    OR AP1100-ZONING (1:2) = 'RE'
                   MOVE 'SFR'                TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:2) = 'RD'
                   MOVE 'SMALL-MULTIFAMILY'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:2) = 'R2'
                   MOVE 'DUPLEX'             TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:2) = 'R3'
                   MOVE 'SMALL-MULTIFAMILY'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:2) = 'R4'
                    OR AP1100-ZONING (1:2) = 'R5'
                   MOVE 'MULTIFAMILY-5PLUS'  TO WS-PROP-TYPE-CODE
               WHEN AP1100-ZONING (1:1) = 'C'
                   MOVE 'COMMERCIAL'         TO WS-PROP-TYPE-CODE
               WHEN OTHER
                   MOVE 'UNKNOWN'            TO WS-PROP-TYPE-CODE
           END-EVALUATE.
           IF WS-PROP-TYPE-CODE = 'COMMERCIAL'
               MOVE 'COMMERCIAL' TO WS-PROP-CATEGORY
           ELSE
               MOVE 'RESIDENTIAL' TO WS-PROP-CATEGORY.
       2200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 2300 - ZONING INTERPRETER.
      * ---------------------------------------------------------------
       2300-INTERPRET-ZONING.
           MOVE SPACES TO WS-ZONE-BASE WS-ZONE-HEIGHT WS-ZONE-DENSITY.
           MOVE 'N' TO WS-ZONE-IS-SFR WS-ZONE-IS-MULTI
                       WS-ZONE-IS-COML.
           UNSTRING AP1100-ZONING DELIMITED BY '-'
               INTO WS-ZONE-BASE WS-ZONE-HEIGHT.
           EVALUATE TRUE
               WHEN WS-ZONE-BASE (1:2) = 'R1'
                    OR WS-ZONE-BASE (1:2) = 'RE'
                    OR WS-ZONE-BASE (1:2) = 'RS'
                   MOVE 'SINGLE-FAMILY'       TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-SFR
               WHEN WS-ZONE-BASE (1:2) = 'R2'
                   MOVE 'DUPLEX'              TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-MULTI
               WHEN WS-ZONE-BASE (1:2) = 'RD'
                   MOVE 'SMALL-MULTIFAMILY'   TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-MULTI
               WHEN WS-ZONE-BASE (1:2) = 'R3'
                   MOVE 'MEDIUM-MULTIFAMILY'  TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-MULTI
               WHEN WS-ZONE-BASE (1:2) = 'R4'
                   MOVE 'HIGH-MULTIFAMILY'    TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-MULTI
               WHEN WS-ZONE-BASE (1:2) = 'R5'
                   MOVE 'VERY-HIGH-MULTIFAMILY'
                                              TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-MULTI
               WHEN WS-ZONE-BASE (1:1) = 'C'
                    OR WS-ZONE-BASE (1:2) = 'CM'
                   MOVE 'COMMERCIAL-MIXED'    TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-COML
               WHEN WS-ZONE-BASE (1:1) = 'M'
                   MOVE 'COMMERCIAL-MIXED'    TO WS-ZONE-DENSITY
                   MOVE 'Y'                   TO WS-ZONE-IS-COML
               WHEN OTHER
                   MOVE 'UNKNOWN'             TO WS-ZONE-DENSITY
           END-EVALUATE.
       2300-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 2400 - RENT CONTROL CLASSIFIER.  ORDER MATTERS - NEW
      * CONSTRUCTION TEST FIRST, THEN SFR/CONDO, THEN UNIT COUNT.
      * ---------------------------------------------------------------
       2400-CLASSIFY-RENT-CONTROL.
           MOVE SPACES TO WS-RC-STATUS WS-RC-REASON.
           IF WS-JURISDICTION = 'LA CITY' OR WS-JURISDICTION =
                   'LA COUNTY'
               IF AP1100-YEAR-BUILT >= 1979
                   MOVE 'EXEMPT'  TO WS-RC-STATUS
                   MOVE 'NEW CONSTRUCTION - BUILT 1979 OR LATER'
                                  TO WS-RC-REASON
               ELSE
               IF WS-PROP-TYPE-CODE = 'SFR' OR
                       WS-PROP-TYPE-CODE = 'CONDO'
                   MOVE 'EXEMPT'  TO WS-RC-STATUS
                   MOVE 'SINGLE FAMILY OR CONDOMINIUM'
                                  TO WS-RC-REASON
               ELSE
               IF AP1100-NUM-UNITS >= 2
                   MOVE 'APPLIES' TO WS-RC-STATUS
                   IF WS-JURISDICTION = 'LA CITY'
                       MOVE 'PRE-1979 MULTI-UNIT - RSO APPLIES'
                                  TO WS-RC-REASON
                   ELSE
                       MOVE 'PRE-1979 MULTI-UNIT - COUNTY ORDINANCE'
                                  TO WS-RC-REASON
                   END-IF
               ELSE
                   MOVE 'UNKNOWN' TO WS-RC-STATUS
                   MOVE 'UNIT COUNT NOT AVAILABLE' TO WS-RC-REASON
               END-IF
               END-IF
               END-IF
           ELSE
               MOVE 'EXEMPT' TO WS-RC-STATUS
               MOVE 'JURISDICTION HAS NO RENT STABILIZATION ORDINANCE'
                              TO WS-RC-REASON.
       2400-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 3000 - RENT AGGREGATOR.  BUILDS OVERALL AND PER-BEDROOM RENT
      * STATISTICS OVER THE BUFFERED RENT COMPS, THEN PICKS THE
      * RECOMMENDED RENT PER THE RULE RTM DOCUMENTED BACK IN '86.
      * ---------------------------------------------------------------
       3000-AGGREGATE-RENT-COMPS.
           MOVE 0 TO WT-BS-COUNT.
           MOVE 0 TO WS-BASE-RENT-FOUND WS-RECOMMENDED-RENT
                     WS-SQFT-EST-N WS-SQFT-EST-SUM WS-SQFT-RENT-EST.
           MOVE 'N' TO WS-BASE-RENT-FOUND.
           MOVE SPACES TO WS-RENT-METHOD.
           PERFORM 3010-BUILD-BED-STAT-TABLE THRU 3010-EXIT.
           IF AP1100-BEDS = 0 OR AP1100-BEDS = 99
               PERFORM 3020-OVERALL-MEAN-RENT THRU 3020-EXIT
               MOVE WS-IA-RENT-UNIT   TO WS-RECOMMENDED-RENT
               MOVE 'OVERALL ONLY'    TO WS-RENT-METHOD
           ELSE
               PERFORM 3030-FIND-EXACT-BED-MEAN THRU 3030-EXIT
               IF NOT WS-BASE-RENT-OK
                   PERFORM 3040-FIND-PLUS-MINUS-1-BED THRU 3040-EXIT
               END-IF
               IF WS-BASE-RENT-OK
                   PERFORM 3050-SQFT-BLEND THRU 3050-EXIT
               ELSE
                   PERFORM 3020-OVERALL-MEAN-RENT THRU 3020-EXIT
                   MOVE WS-IA-RENT-UNIT TO WS-RECOMMENDED-RENT
                   MOVE 'FALLBACK OVERALL' TO WS-RENT-METHOD
               END-IF
           END-IF.
       3000-EXIT.
           EXIT.
      *
       3010-BUILD-BED-STAT-TABLE.
           MOVE 1 TO WT-RC-IX.
           PERFORM 3011-ADD-ONE-BED-ROW THRU 3011-EXIT
               UNTIL WT-RC-IX > WT-RC-COUNT.
           MOVE 1 TO WT-RC-IX.
           PERFORM 3013-ROLL-ONE-COMP THRU 3013-EXIT
               UNTIL WT-RC-IX > WT-RC-COUNT.
           MOVE 1 TO WT-BS-IX.
           PERFORM 3015-MEAN-ONE-BED-ROW THRU 3015-EXIT
               UNTIL WT-BS-IX > WT-BS-COUNT.
           PERFORM 3016-BED-MEDIAN-PASS THRU 3016-EXIT.
       3010-EXIT.
           EXIT.
      *
       3011-ADD-ONE-BED-ROW.
           MOVE 1 TO WT-BS-IX.
           PERFORM 3012-CHECK-ONE-BED-SLOT THRU 3012-EXIT
               UNTIL WT-BS-IX > WT-BS-COUNT.
           IF WT-BS-IX NOT = 999 AND WT-BS-COUNT < 12
               ADD 1 TO WT-BS-COUNT
               MOVE WT-RC-BEDS(WT-RC-IX) TO
                   WT-BS-BEDS(WT-BS-COUNT)
               MOVE 0 TO WT-BS-N(WT-BS-COUNT)
               MOVE 0 TO WT-BS-SUM-RENT(WT-BS-COUNT)
               MOVE 99999.99 TO WT-BS-MIN-RENT(WT-BS-COUNT)
               MOVE 0 TO WT-BS-MAX-RENT(WT-BS-COUNT)
           END-IF.
           ADD 1 TO WT-RC-IX.
       3011-EXIT.
           EXIT.
      *
       3012-CHECK-ONE-BED-SLOT.
           IF WT-BS-BEDS(WT-BS-IX) = WT-RC-BEDS(WT-RC-IX)
               MOVE 999 TO WT-BS-IX
           ELSE
               ADD 1 TO WT-BS-IX
           END-IF.
       3012-EXIT.
           EXIT.
      *
       3013-ROLL-ONE-COMP.
           MOVE 1 TO WT-BS-IX.
           PERFORM 3014-ROLL-INTO-ONE-ROW THRU 3014-EXIT
               UNTIL WT-BS-IX > WT-BS-COUNT.
           ADD 1 TO WT-RC-IX.
       3013-EXIT.
           EXIT.
      *
       3014-ROLL-INTO-ONE-ROW.
           IF WT-BS-BEDS(WT-BS-IX) = WT-RC-BEDS(WT-RC-IX)
               ADD 1 TO WT-BS-N(WT-BS-IX)
               ADD WT-RC-RENT(WT-RC-IX)
                   TO WT-BS-SUM-RENT(WT-BS-IX)
               IF WT-RC-RENT(WT-RC-IX) <
                       WT-BS-MIN-RENT(WT-BS-IX)
                   MOVE WT-RC-RENT(WT-RC-IX)
                       TO WT-BS-MIN-RENT(WT-BS-IX)
               END-IF
               IF WT-RC-RENT(WT-RC-IX) >
                       WT-BS-MAX-RENT(WT-BS-IX)
                   MOVE WT-RC-RENT(WT-RC-IX)
                       TO WT-BS-MAX-RENT(WT-BS-IX)
               END-IF
           END-IF.
           ADD 1 TO WT-BS-IX.
       3014-EXIT.
           EXIT.
      *
       3015-MEAN-ONE-BED-ROW.
           IF WT-BS-N(WT-BS-IX) > 0
               COMPUTE WT-BS-MEAN-RENT(WT-BS-IX) ROUNDED =
                   WT-BS-SUM-RENT(WT-BS-IX) / WT-BS-N(WT-BS-IX)
           END-IF.
           ADD 1 TO WT-BS-IX.
       3015-EXIT.
           EXIT.
      *
      * MEDIAN RENT PER BED-COUNT ROW - ONE SORT PASS PER ROW OVER
      * JUST THE COMPS THAT MATCH THAT ROW'S BED COUNT.  RE-USES THE
      * SAME SORT/MEDIAN SCRATCH AND HELPER PARAGRAPHS AS THE OVERALL
      * PASS BELOW (3070-3076).
       3016-BED-MEDIAN-PASS.
           MOVE 1 TO WT-BS-IX.
           PERFORM 3017-ONE-BED-MEDIAN THRU 3017-EXIT
               UNTIL WT-BS-IX > WT-BS-COUNT.
       3016-EXIT.
           EXIT.
      *
       3017-ONE-BED-MEDIAN.
           MOVE 0 TO WT-RS-COUNT.
           MOVE 0 TO WT-BS-MEDIAN-RENT(WT-BS-IX).
           MOVE 1 TO WT-RC-IX.
           PERFORM 3018-COLLECT-ONE-BED-COMP THRU 3018-EXIT
               UNTIL WT-RC-IX > WT-RC-COUNT.
           IF WT-RS-COUNT > 0
               PERFORM 3070-BUBBLE-RENT-SORT THRU 3070-EXIT
               PERFORM 3075-RENT-MEDIAN-FROM-SORT THRU 3075-EXIT
               MOVE WS-RENT-MEDIAN-RESULT TO
                   WT-BS-MEDIAN-RENT(WT-BS-IX)
           END-IF.
           ADD 1 TO WT-BS-IX.
       3017-EXIT.
           EXIT.
      *
       3018-COLLECT-ONE-BED-COMP.
           IF WT-RC-BEDS(WT-RC-IX) = WT-BS-BEDS(WT-BS-IX)
               ADD 1 TO WT-RS-COUNT
               MOVE WT-RC-RENT(WT-RC-IX) TO WT-RS-TABLE(WT-RS-COUNT)
           END-IF.
           ADD 1 TO WT-RC-IX.
       3018-EXIT.
           EXIT.
      *
      * OVERALL RENT STATS - COUNT/MIN/MAX/MEAN/MEDIAN ACROSS EVERY
      * BUFFERED RENT COMP.  MEAN STAYS IN WS-IA-RENT-UNIT (PICKED UP
      * AS THE BASE RENT WHEN BEDS ARE UNKNOWN OR NO BED MATCH IS
      * FOUND) AND IS ALSO COPIED TO WS-RENT-OA-MEAN FOR REPORTING.
       3020-OVERALL-MEAN-RENT.
           MOVE 0 TO WS-IA-RENT-UNIT.
           MOVE 0 TO WS-RENT-OA-COUNT WS-RENT-OA-MIN
                     WS-RENT-OA-MAX WS-RENT-OA-MEAN
                     WS-RENT-OA-MEDIAN.
           IF WT-RC-COUNT > 0
               MOVE 0 TO WT-BS-SUM-RENT(1)
               MOVE 99999.99 TO WS-RENT-OA-MIN
               MOVE 1 TO WT-RC-IX
               MOVE 0 TO WT-RS-COUNT
               PERFORM 3021-ADD-ONE-RENT THRU 3021-EXIT
                   UNTIL WT-RC-IX > WT-RC-COUNT
               COMPUTE WS-IA-RENT-UNIT ROUNDED =
                   WT-BS-SUM-RENT(1) / WT-RC-COUNT
               MOVE WS-IA-RENT-UNIT TO WS-RENT-OA-MEAN
               MOVE WT-RC-COUNT TO WS-RENT-OA-COUNT
               PERFORM 3070-BUBBLE-RENT-SORT THRU 3070-EXIT
               PERFORM 3075-RENT-MEDIAN-FROM-SORT THRU 3075-EXIT
               MOVE WS-RENT-MEDIAN-RESULT TO WS-RENT-OA-MEDIAN
           END-IF.
       3020-EXIT.
           EXIT.
      *
       3021-ADD-ONE-RENT.
           ADD WT-RC-RENT(WT-RC-IX) TO WT-BS-SUM-RENT(1).
           IF WT-RC-RENT(WT-RC-IX) < WS-RENT-OA-MIN
               MOVE WT-RC-RENT(WT-RC-IX) TO WS-RENT-OA-MIN
           END-IF.
           IF WT-RC-RENT(WT-RC-IX) > WS-RENT-OA-MAX
               MOVE WT-RC-RENT(WT-RC-IX) TO WS-RENT-OA-MAX
           END-IF.
           ADD 1 TO WT-RS-COUNT.
           MOVE WT-RC-RENT(WT-RC-IX) TO WT-RS-TABLE(WT-RS-COUNT).
           ADD 1 TO WT-RC-IX.
       3021-EXIT.
           EXIT.
      *
       3030-FIND-EXACT-BED-MEAN.
           MOVE 'N' TO WS-BASE-RENT-FOUND.
           MOVE 1 TO WT-BS-IX.
           PERFORM 3031-CHECK-ONE-BED-ROW THRU 3031-EXIT
               UNTIL WT-BS-IX > WT-BS-COUNT.
       3030-EXIT.
           EXIT.
      *
       3031-CHECK-ONE-BED-ROW.
           IF WT-BS-BEDS(WT-BS-IX) = AP1100-BEDS
               MOVE WT-BS-MEAN-RENT(WT-BS-IX) TO WS-IA-RENT-UNIT
               MOVE 'Y' TO WS-BASE-RENT-FOUND
               MOVE 'EXACT BED MATCH' TO WS-RENT-METHOD
           END-IF.
           ADD 1 TO WT-BS-IX.
       3031-EXIT.
           EXIT.
      *
       3040-FIND-PLUS-MINUS-1-BED.
           MOVE 0 TO WT-BS-N(12).
           MOVE 0 TO WT-BS-SUM-RENT(12).
           MOVE 1 TO WT-RC-IX.
           PERFORM 3041-CHECK-ONE-COMP THRU 3041-EXIT
               UNTIL WT-RC-IX > WT-RC-COUNT.
           IF WT-BS-N(12) > 0
               COMPUTE WS-IA-RENT-UNIT ROUNDED =
                   WT-BS-SUM-RENT(12) / WT-BS-N(12)
               MOVE 'Y' TO WS-BASE-RENT-FOUND
               MOVE '+/- ONE BED' TO WS-RENT-METHOD
           END-IF.
       3040-EXIT.
           EXIT.
      *
       3041-CHECK-ONE-COMP.
           IF (WT-RC-BEDS(WT-RC-IX) = AP1100-BEDS + 1
                   OR WT-RC-BEDS(WT-RC-IX) = AP1100-BEDS - 1)
               ADD 1 TO WT-BS-N(12)
               ADD WT-RC-RENT(WT-RC-IX) TO WT-BS-SUM-RENT(12)
           END-IF.
           ADD 1 TO WT-RC-IX.
       3041-EXIT.
           EXIT.
      *
       3050-SQFT-BLEND.
           MOVE WS-IA-RENT-UNIT TO WS-RECOMMENDED-RENT.
           IF AP1100-SQFT > 0
               MOVE 0 TO WS-SQFT-EST-N.
               MOVE 0 TO WS-SQFT-EST-SUM.
               MOVE 1 TO WT-RC-IX
               PERFORM 3051-ADD-ONE-SQFT-EST THRU 3051-EXIT
                   UNTIL WT-RC-IX > WT-RC-COUNT
               IF WS-SQFT-EST-N > 0
                   COMPUTE WS-SQFT-RENT-EST ROUNDED =
                       (WS-SQFT-EST-SUM / WS-SQFT-EST-N) *
                       AP1100-SQFT
                   COMPUTE WS-RECOMMENDED-RENT ROUNDED =
                       (WS-IA-RENT-UNIT + WS-SQFT-RENT-EST) / 2
               END-IF
           END-IF.
       3050-EXIT.
           EXIT.
      *
       3051-ADD-ONE-SQFT-EST.
           IF WT-RC-SQFT(WT-RC-IX) > 0
               ADD 1 TO WS-SQFT-EST-N
               COMPUTE WS-SQFT-EST-SUM =
                   WS-SQFT-EST-SUM +
                   (WT-RC-RENT(WT-RC-IX) /
                    WT-RC-SQFT(WT-RC-IX))
           END-IF.
           ADD 1 TO WT-RC-IX.
       3051-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 3100 - FMR/RENT-COMP BLEND.  COMMITTEE MOVED THIS FROM A
      * STRAIGHT 50/50 SPLIT TO 40 FMR / 60 COMPS IN 1995.  US00512.
      * ---------------------------------------------------------------
       3100-BLEND-FMR-RENT.
           MOVE 0 TO WS-FMR-BLEND-RENT.
           IF AP1100-HUD-FMR > 0
               COMPUTE WS-FMR-BLEND-RENT ROUNDED =
                   AP1100-HUD-FMR * 1.05
               IF WT-RC-COUNT > 0
                   COMPUTE WS-FMR-BLEND-RENT ROUNDED =
                       (0.4 * WS-FMR-BLEND-RENT) +
                       (0.6 * WS-RECOMMENDED-RENT)
               END-IF
           ELSE
               IF WT-RC-COUNT > 0
                   MOVE WS-RECOMMENDED-RENT TO WS-FMR-BLEND-RENT
               END-IF
           END-IF.
       3100-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 3070 - BUBBLE-SORT WT-RS-TABLE(1..WT-RS-COUNT) ASCENDING, THEN
      * PULL THE MEDIAN OFF IT.  SHARED BY THE OVERALL RENT PASS
      * (3020) AND EACH PER-BED-COUNT PASS (3017) - THE CALLER LOADS
      * WT-RS-TABLE/WT-RS-COUNT FIRST, THEN PERFORMS THIS GROUP.
      * ---------------------------------------------------------------
       3070-BUBBLE-RENT-SORT.
           MOVE 1 TO WT-RS-IX.
           PERFORM 3071-OUTER-RENT-PASS THRU 3071-EXIT
               UNTIL WT-RS-IX > WT-RS-COUNT - 1.
       3070-EXIT.
           EXIT.
      *
       3071-OUTER-RENT-PASS.
           MOVE 1 TO WT-RS-JX.
           PERFORM 3072-INNER-RENT-COMPARE THRU 3072-EXIT
               UNTIL WT-RS-JX > WT-RS-COUNT - WT-RS-IX.
           ADD 1 TO WT-RS-IX.
       3071-EXIT.
           EXIT.
      *
       3072-INNER-RENT-COMPARE.
           IF WT-RS-TABLE(WT-RS-JX) > WT-RS-TABLE(WT-RS-JX + 1)
               MOVE WT-RS-TABLE(WT-RS-JX)     TO WT-RS-SWAP
               MOVE WT-RS-TABLE(WT-RS-JX + 1) TO WT-RS-TABLE(WT-RS-JX)
               MOVE WT-RS-SWAP TO WT-RS-TABLE(WT-RS-JX + 1)
           END-IF.
           ADD 1 TO WT-RS-JX.
       3072-EXIT.
           EXIT.
      *
       3075-RENT-MEDIAN-FROM-SORT.
           PERFORM 3076-RENT-EVEN-ODD-CHECK THRU 3076-EXIT.
           IF WS-RENT-COUNT-IS-EVEN
               COMPUTE WS-RENT-MEDIAN-RESULT ROUNDED =
                   (WT-RS-TABLE(WT-RS-COUNT / 2) +
                    WT-RS-TABLE(WT-RS-COUNT / 2 + 1)) / 2
           ELSE
               MOVE WT-RS-TABLE((WT-RS-COUNT + 1) / 2)
                   TO WS-RENT-MEDIAN-RESULT
           END-IF.
       3075-EXIT.
           EXIT.
      *
      * EVEN/ODD SWITCH ON WT-RS-COUNT WITHOUT AN INTRINSIC REMAINDER
      * FUNCTION - SAME TRICK AS 6065-EVEN-ODD-CHECK ON THE SALES-COMP
      * SIDE, DIVIDE THEN TEST THE HALF BACK AGAINST THE COUNT.
       3076-RENT-EVEN-ODD-CHECK.
           MOVE 'N' TO WS-RENT-EVEN-SW.
           COMPUTE WS-RENT-HALF-CT = WT-RS-COUNT / 2.
           IF WS-RENT-HALF-CT * 2 = WT-RS-COUNT
               MOVE 'Y' TO WS-RENT-EVEN-SW.
       3076-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 3600 - INCOME SCENARIOS.  MARKET, DOWNSIDE (10 PCT HAIRCUT)
      * AND VOUCHER (HUD FMR) NOI'S ARE ALL COMPUTED HERE OFF THE
      * SAME INCOME-APPROACH MATH SO 7000-SCORE-RISK CAN MEASURE THE
      * INCOME DROP BETWEEN MARKET AND DOWNSIDE.  MARKET RUNS OFF THE
      * FMR-BLENDED RENT FROM 3100, NOT THE RAW RENT-AGGREGATOR FIGURE,
      * SO EVERYTHING DOWNSTREAM OF HERE (CAP RATE, LOAN SIZING,
      * UNDERWRITING, RISK, BOTH RECOMMENDATIONS) SEES THE SAME
      * RECOMMENDED RENT THAT LANDS ON AR-REC-RENT.  ADDED WHEN THE
      * FMR BLEND WAS FIRST BUILT - SEE 3100'S OWN HISTORY.  US00512.
      * ---------------------------------------------------------------
       3600-COMPUTE-INCOME-SCENARIOS.
           MOVE AP1100-NUM-UNITS TO WS-IA-UNITS.
           IF WS-IA-UNITS = 0
               MOVE 1 TO WS-IA-UNITS.
           MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
           PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
           MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
           COMPUTE WS-IA-RENT-UNIT ROUNDED =
               WS-FMR-BLEND-RENT * (1 - WS-SCN-DOWNSIDE-PCT).
           PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
           MOVE WS-IA-NOI TO WS-SCN-DOWNSIDE-NOI.
           IF AP1100-HUD-FMR > 0
               MOVE AP1100-HUD-FMR TO WS-IA-RENT-UNIT
               PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT
               MOVE WS-IA-NOI TO WS-SCN-VOUCHER-NOI
           ELSE
               MOVE 0 TO WS-SCN-VOUCHER-NOI.
           MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
           PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
       3600-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 3610 - INCOME APPROACH.  CALLED WITH WS-IA-RENT-UNIT AND
      * WS-IA-UNITS ALREADY SET; LEAVES GSR/EGI/OPEX/NOI IN THE SAME
      * GROUP FOR THE CALLER TO PICK UP.
      * ---------------------------------------------------------------
       3610-RUN-INCOME-APPROACH.
           COMPUTE WS-IA-GSR =
               WS-IA-RENT-UNIT * WS-IA-UNITS * 12.
           COMPUTE WS-IA-VACANCY-LOSS ROUNDED =
               WS-IA-GSR * WS-IA-VACANCY-RATE.
           COMPUTE WS-IA-EGI = WS-IA-GSR - WS-IA-VACANCY-LOSS.
           COMPUTE WS-IA-OPEX ROUNDED = WS-IA-EGI * WS-IA-OPEX-RATIO.
           COMPUTE WS-IA-NOI = WS-IA-EGI - WS-IA-OPEX.
       3610-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 4000 - CAP RATE BUCKET.  UNIT COUNT WINS, THEN A KEYWORD SCAN
      * OF THE RAW PROPERTY-TYPE LABEL, THEN DEFAULT TO 5+ PER THE
      * COMMITTEE'S 2003 GRID LOOKUP CHANGE.  US00702.
      * ---------------------------------------------------------------
       4000-DETERMINE-CAP-RATE-BUCKET.
           MOVE SPACES TO WS-CAP-TYPE-BUCKET.
           EVALUATE TRUE
               WHEN AP1100-NUM-UNITS >= 5
                   MOVE '5+        ' TO WS-CAP-TYPE-BUCKET
               WHEN AP1100-NUM-UNITS >= 2
                   MOVE '2-4       ' TO WS-CAP-TYPE-BUCKET
               WHEN OTHER
                   MOVE 0 TO WS-JURIS-KEYWORD-CT
                   INSPECT AP1100-PROP-TYPE TALLYING
                       WS-JURIS-KEYWORD-CT FOR ALL 'RETAIL'
                   IF WS-JURIS-KEYWORD-CT > 0
                       MOVE 'RETAIL    ' TO WS-CAP-TYPE-BUCKET
                   ELSE
                       MOVE 0 TO WS-JURIS-KEYWORD-CT
                       INSPECT AP1100-PROP-TYPE TALLYING
                           WS-JURIS-KEYWORD-CT FOR ALL 'OFFICE'
                       IF WS-JURIS-KEYWORD-CT > 0
                           MOVE 'OFFICE    ' TO WS-CAP-TYPE-BUCKET
                       ELSE
                           MOVE 0 TO WS-JURIS-KEYWORD-CT
                           INSPECT AP1100-PROP-TYPE TALLYING
                               WS-JURIS-KEYWORD-CT FOR ALL
                               'INDUSTRIAL'
                           IF WS-JURIS-KEYWORD-CT > 0
                               MOVE 'INDUSTRIAL' TO
                                   WS-CAP-TYPE-BUCKET
                           ELSE
                               MOVE 0 TO WS-JURIS-KEYWORD-CT
                               INSPECT AP1100-PROP-TYPE TALLYING
                                   WS-JURIS-KEYWORD-CT FOR ALL 'MIXED'
                               IF WS-JURIS-KEYWORD-CT > 0
                                   MOVE 'MIXED_USE ' TO
                                       WS-CAP-TYPE-BUCKET
                               ELSE
                                   MOVE 'SFR       ' TO
                                       WS-CAP-TYPE-BUCKET
                               END-IF
                           END-IF
                       END-IF
                   END-IF
           END-EVALUATE.
       4000-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 4100 - CAP RATE MODEL.  GRID LOOKUP PLUS RISK-SCORE AND RENT-
      * CONTROL ADJUSTMENTS.  0200 NOW RUNS 7000-SCORE-RISK AHEAD OF
      * THIS PARAGRAPH SO WS-RISK-FINAL IS ON HAND FOR THE TABLE IN
      * 4110 BELOW.  US00688.
      * ---------------------------------------------------------------
       4100-COMPUTE-CAP-RATE.
           MOVE SPACES TO WS-SUBMARKET-LOOKUP.
           MOVE AP1100-SUBMARKET TO WS-SUBMARKET-LOOKUP.
           IF WS-SUBMARKET-LOOKUP = SPACES
               MOVE 'STABLE' TO WS-SUBMARKET-LOOKUP.
           MOVE 0 TO WT-CG-IX.
           MOVE 1 TO WS-IX.
           PERFORM 4105-CHECK-ONE-GRID-ROW THRU 4105-EXIT
               UNTIL WS-IX > 8.
           IF WT-CG-IX = 0
               MOVE 3 TO WT-CG-IX.
           EVALUATE WS-SUBMARKET-LOOKUP
               WHEN 'PRIME       ' MOVE WT-CAP-PRIME(WT-CG-IX)
                                       TO WS-CAP-BASE-RATE
               WHEN 'CORE        ' MOVE WT-CAP-CORE(WT-CG-IX)
                                       TO WS-CAP-BASE-RATE
               WHEN 'TRANSITIONAL' MOVE WT-CAP-TRANS(WT-CG-IX)
                                       TO WS-CAP-BASE-RATE
               WHEN 'DISTRESSED  ' MOVE WT-CAP-DISTRESSED(WT-CG-IX)
                                       TO WS-CAP-BASE-RATE
               WHEN OTHER          MOVE WT-CAP-STABLE(WT-CG-IX)
                                       TO WS-CAP-BASE-RATE
           END-EVALUATE.
           PERFORM 4110-APPLY-RISK-ADJUSTMENT THRU 4110-EXIT.
           MOVE 0 TO WS-CAP-RC-ADJ.
           IF WS-RC-APPLIES
               IF WS-CAP-BASE-RATE <= 0.0400
                   MOVE 0.0030 TO WS-CAP-RC-ADJ
               ELSE
               IF WS-CAP-BASE-RATE <= 0.0500
                   MOVE 0.0040 TO WS-CAP-RC-ADJ
               ELSE
                   MOVE 0.0050 TO WS-CAP-RC-ADJ.
           COMPUTE WS-CAP-FINAL-RATE ROUNDED =
               WS-CAP-BASE-RATE + WS-CAP-RISK-ADJ + WS-CAP-RC-ADJ.
       4100-EXIT.
           EXIT.
      *
       4105-CHECK-ONE-GRID-ROW.
           IF WT-CAP-TYPE(WS-IX) = WS-CAP-TYPE-BUCKET
               MOVE WS-IX TO WT-CG-IX
           END-IF.
           ADD 1 TO WS-IX.
       4105-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 4110 - RISK-SCORE ADJUSTMENT OFF THE COMMITTEE'S TABLE.  SCORE
      * IS CLAMPED TO 0-100 FIRST SINCE A SUBJECT WITH NO USABLE RISK
      * INPUTS STILL CARRIES A ZERO WS-RISK-FINAL, WHICH FALLS IN THE
      * BOTTOM BUCKET THE SAME AS A GENUINELY BAD SCORE WOULD.
      * ---------------------------------------------------------------
       4110-APPLY-RISK-ADJUSTMENT.
           MOVE WS-RISK-FINAL TO WS-CAP-RISK-SCORE-CL.
           IF WS-CAP-RISK-SCORE-CL < 0
               MOVE 0 TO WS-CAP-RISK-SCORE-CL.
           IF WS-CAP-RISK-SCORE-CL > 100
               MOVE 100 TO WS-CAP-RISK-SCORE-CL.
           EVALUATE TRUE
               WHEN WS-CAP-RISK-SCORE-CL < 20
                   MOVE -0.0010 TO WS-CAP-RISK-ADJ
               WHEN WS-CAP-RISK-SCORE-CL < 40
                   MOVE -0.0005 TO WS-CAP-RISK-ADJ
               WHEN WS-CAP-RISK-SCORE-CL < 60
                   MOVE 0       TO WS-CAP-RISK-ADJ
               WHEN WS-CAP-RISK-SCORE-CL < 80
                   MOVE 0.0020  TO WS-CAP-RISK-ADJ
               WHEN OTHER
                   MOVE 0.0075  TO WS-CAP-RISK-ADJ
           END-EVALUATE.
       4110-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 4200 - VALUATION.  AS-IS AND STABILIZED VALUE OFF THE FINAL
      * CAP RATE COMPUTED IN 4100.  STABILIZED USES THE VALUE-ADD-
      * MODEL-A STABILIZED NOI ONCE 6200 HAS RUN; UNTIL THEN IT
      * TRACKS THE MARKET NOI THE SAME AS AS-IS.
      * ---------------------------------------------------------------
       4200-COMPUTE-VALUATION.
           MOVE 0 TO WS-VAL-AS-IS WS-VAL-STABILIZED.
           IF WS-CAP-FINAL-RATE > 0
               COMPUTE WS-VAL-AS-IS ROUNDED =
                   WS-SCN-MARKET-NOI / WS-CAP-FINAL-RATE
               MOVE WS-VAL-AS-IS TO WS-VAL-STABILIZED
           END-IF.
       4200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 5000 - DSCR LOAN MODEL.  SIZES THE LOAN TWO WAYS - OFF THE
      * LENDER'S MINIMUM DSCR AND OFF THE MAXIMUM LTV - AND TAKES
      * WHICHEVER IS SMALLER, PER DKC'S 1994 CHANGE.  US00470.
      * ---------------------------------------------------------------
       5000-SIZE-DSCR-LOAN.
           MOVE FIN-INT-RATE     TO WS-LOAN-RATE-ANNUAL.
           MOVE FIN-AMORT-YEARS  TO WS-LOAN-YEARS.
           MOVE FIN-MIN-DSCR     TO WS-LOAN-MIN-DSCR.
           MOVE FIN-MAX-LTV      TO WS-LOAN-MAX-LTV.
           COMPUTE WS-LOAN-RATE-MONTHLY = WS-LOAN-RATE-ANNUAL / 12.
           COMPUTE WS-LOAN-N-PMTS = WS-LOAN-YEARS * 12.
           MOVE 0 TO WS-LOAN-BY-DSCR WS-LOAN-BY-LTV WS-LOAN-FINAL.
           IF WS-SCN-MARKET-NOI > 0 AND WS-LOAN-MIN-DSCR > 0
               COMPUTE WS-LOAN-ADS ROUNDED =
                   WS-SCN-MARKET-NOI / WS-LOAN-MIN-DSCR
               PERFORM 5010-LOAN-FROM-ADS THRU 5010-EXIT
           END-IF.
           IF AP1100-PRICE > 0 AND WS-LOAN-MAX-LTV > 0
               COMPUTE WS-LOAN-BY-LTV ROUNDED =
                   AP1100-PRICE * WS-LOAN-MAX-LTV
           END-IF.
           EVALUATE TRUE
               WHEN WS-LOAN-BY-DSCR > 0 AND WS-LOAN-BY-LTV > 0
                   IF WS-LOAN-BY-DSCR < WS-LOAN-BY-LTV
                       MOVE WS-LOAN-BY-DSCR TO WS-LOAN-FINAL
                   ELSE
                       MOVE WS-LOAN-BY-LTV  TO WS-LOAN-FINAL
                   END-IF
               WHEN WS-LOAN-BY-DSCR > 0
                   MOVE WS-LOAN-BY-DSCR TO WS-LOAN-FINAL
               WHEN WS-LOAN-BY-LTV > 0
                   MOVE WS-LOAN-BY-LTV  TO WS-LOAN-FINAL
               WHEN OTHER
                   MOVE 0 TO WS-LOAN-FINAL
           END-EVALUATE.
           PERFORM 5020-PAYMENT-FROM-LOAN THRU 5020-EXIT.
           COMPUTE WS-LOAN-ADS ROUNDED = WS-LOAN-MONTHLY-PMT * 12.
           MOVE 0 TO WS-LOAN-DSCR WS-LOAN-LTV.
           IF WS-LOAN-ADS > 0
               COMPUTE WS-LOAN-DSCR ROUNDED =
                   WS-SCN-MARKET-NOI / WS-LOAN-ADS
           END-IF.
           IF AP1100-PRICE > 0
               COMPUTE WS-LOAN-LTV ROUNDED =
                   WS-LOAN-FINAL / AP1100-PRICE
           END-IF.
           MOVE 'N' TO WS-LOAN-MEETS-MIN-SW.
           IF WS-LOAN-DSCR >= WS-LOAN-MIN-DSCR
               MOVE 'Y' TO WS-LOAN-MEETS-MIN-SW.
           IF FIN-DOWN-PAYMENT > 0
               MOVE FIN-DOWN-PAYMENT TO WS-LOAN-DOWN-PAYMENT
           ELSE
               COMPUTE WS-LOAN-DOWN-PAYMENT =
                   AP1100-PRICE - WS-LOAN-FINAL.
       5000-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 5010 - LOAN AMOUNT FROM A GIVEN ANNUAL DEBT SERVICE (ADS).
      * L = MONTHLY x ((1+R)**N - 1) / (R x (1+R)**N); R = 0 MEANS
      * L = MONTHLY x N.
      * ---------------------------------------------------------------
       5010-LOAN-FROM-ADS.
           IF WS-LOAN-RATE-MONTHLY = 0
               COMPUTE WS-LOAN-BY-DSCR ROUNDED =
                   (WS-LOAN-ADS / 12) * WS-LOAN-N-PMTS
           ELSE
               COMPUTE WS-LOAN-ONE-PLUS-R-N =
                   (1 + WS-LOAN-RATE-MONTHLY) ** WS-LOAN-N-PMTS
               COMPUTE WS-LOAN-BY-DSCR ROUNDED =
                   (WS-LOAN-ADS / 12) *
                   (WS-LOAN-ONE-PLUS-R-N - 1) /
                   (WS-LOAN-RATE-MONTHLY * WS-LOAN-ONE-PLUS-R-N)
           END-IF.
       5010-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 5020 - MONTHLY PAYMENT FROM THE FINAL LOAN AMOUNT.
      * P = L x R(1+R)**N / ((1+R)**N - 1); R = 0 MEANS P = L / N.
      * ---------------------------------------------------------------
       5020-PAYMENT-FROM-LOAN.
           MOVE 0 TO WS-LOAN-MONTHLY-PMT.
           IF WS-LOAN-FINAL > 0
               IF WS-LOAN-RATE-MONTHLY = 0
                   COMPUTE WS-LOAN-MONTHLY-PMT ROUNDED =
                       WS-LOAN-FINAL / WS-LOAN-N-PMTS
               ELSE
                   COMPUTE WS-LOAN-ONE-PLUS-R-N =
                       (1 + WS-LOAN-RATE-MONTHLY) ** WS-LOAN-N-PMTS
                   COMPUTE WS-LOAN-MONTHLY-PMT ROUNDED =
                       WS-LOAN-FINAL * WS-LOAN-RATE-MONTHLY *
                       WS-LOAN-ONE-PLUS-R-N /
                       (WS-LOAN-ONE-PLUS-R-N - 1)
               END-IF
           END-IF.
       5020-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 5100 - UNDERWRITING METRICS.
      * ---------------------------------------------------------------
       5100-COMPUTE-UNDERWRITING.
           MOVE 0 TO WS-UW-CASH-FLOW WS-UW-CASH-ON-CASH.
           COMPUTE WS-UW-CASH-FLOW =
               WS-SCN-MARKET-NOI - WS-LOAN-ADS.
           MOVE WS-LOAN-DOWN-PAYMENT TO WS-UW-CASH-INVESTED.
           IF WS-UW-CASH-INVESTED NOT = 0
               COMPUTE WS-UW-CASH-ON-CASH ROUNDED =
                   WS-UW-CASH-FLOW / WS-UW-CASH-INVESTED
           END-IF.
       5100-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 5200 - PROPERTY TAX ESTIMATOR.  1.00 PCT BASE PLUS A 0.25
      * PCT LOCAL ADD-ON UNTIL THE COMMITTEE SUPPLIES A CUSTOM RATE
      * ON THE FINANCING-PARMS FILE.  US00491.
      * ---------------------------------------------------------------
       5200-ESTIMATE-PROPERTY-TAX.
           COMPUTE WS-TAX-ANNUAL ROUNDED =
               AP1100-PRICE * 0.0125.
           COMPUTE WS-TAX-MONTHLY ROUNDED = WS-TAX-ANNUAL / 12.
       5200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 6000 - SALES COMP MODEL.  FILTER, SCORE, SORT DESCENDING BY
      * SIMILARITY, KEEP TOP 6 (HARD-CODED PER US00671), THEN COMPUTE
      * MEDIAN/LOW/HIGH PPSF AND PPU AND THE VALUE ESTIMATES.
      * DKC ADDED THE SQFT-RATIO BAND IN 1996.  US00548.
      * ---------------------------------------------------------------
       6000-SCORE-SALES-COMPS.
           MOVE 0 TO WS-SC-FILTERED-CT.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6010-FILTER-ONE-COMP THRU 6010-EXIT
               UNTIL WT-SC-IX > WT-SC-COUNT.
           PERFORM 6020-SORT-BY-SIMILARITY THRU 6020-EXIT.
           PERFORM 6030-BUILD-KEPT-TABLE THRU 6030-EXIT.
           PERFORM 6040-PPSF-PPU-STATS THRU 6040-EXIT.
           PERFORM 6050-COMP-VALUE-ESTIMATES THRU 6050-EXIT.
       6000-EXIT.
           EXIT.
      *
       6010-FILTER-ONE-COMP.
           MOVE 'N' TO WT-SC-PASS-FILTER(WT-SC-IX).
           IF WT-SC-PRICE(WT-SC-IX) > 0 AND
                   WT-SC-SQFT(WT-SC-IX) > 0
               IF WT-SC-DISTANCE(WT-SC-IX) = 0 OR
                       WT-SC-DISTANCE(WT-SC-IX) <= 2.00
                   IF AP1100-SQFT = 0
                       MOVE 'Y' TO WT-SC-PASS-FILTER(WT-SC-IX)
                   ELSE
                       COMPUTE WS-SC-PPSF-MEDIAN =
                           WT-SC-SQFT(WT-SC-IX) / AP1100-SQFT
                       IF WS-SC-PPSF-MEDIAN >= 0.5 AND
                               WS-SC-PPSF-MEDIAN <= 1.5
                           MOVE 'Y' TO WT-SC-PASS-FILTER(WT-SC-IX)
                       END-IF
                   END-IF
               END-IF
           END-IF.
           IF WT-SC-PASSES(WT-SC-IX)
               ADD 1 TO WS-SC-FILTERED-CT
               PERFORM 6015-SCORE-SIMILARITY THRU 6015-EXIT
           END-IF.
           ADD 1 TO WT-SC-IX.
       6010-EXIT.
           EXIT.
      *
      * SIMILARITY - START AT 100, SUBTRACT PENALTIES, CLAMP 0-100.
       6015-SCORE-SIMILARITY.
           MOVE 100 TO WT-SC-SIMILARITY(WT-SC-IX).
           IF AP1100-BEDS NOT = 0 AND WT-SC-BEDS(WT-SC-IX) NOT = 99
               COMPUTE WS-DIFF-WORK =
                   WT-SC-BEDS(WT-SC-IX) - AP1100-BEDS
               PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 5)
           END-IF.
           IF AP1100-BATHS NOT = 0 AND WT-SC-BATHS(WT-SC-IX) NOT = 0
               COMPUTE WS-DIFF-WORK =
                   WT-SC-BATHS(WT-SC-IX) - AP1100-BATHS
               PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 4)
           END-IF.
           IF AP1100-SQFT > 0 AND WT-SC-SQFT(WT-SC-IX) > 0
               COMPUTE WS-DIFF-WORK =
                   1 - (WT-SC-SQFT(WT-SC-IX) / AP1100-SQFT)
               PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 30)
           END-IF.
           IF AP1100-NUM-UNITS > 0 AND WT-SC-UNITS(WT-SC-IX) > 0
               COMPUTE WS-DIFF-WORK =
                   WT-SC-UNITS(WT-SC-IX) - AP1100-NUM-UNITS
               PERFORM 6016-ABSOLUTE-VALUE THRU 6016-EXIT
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) - (WS-ABS-WORK * 3)
           END-IF.
           IF AP1100-PROP-TYPE NOT = SPACES AND
                   WT-SC-PROP-TYPE(WT-SC-IX) NOT = SPACES
               IF WT-SC-PROP-TYPE(WT-SC-IX) NOT = AP1100-PROP-TYPE
                   COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                       WT-SC-SIMILARITY(WT-SC-IX) - 10
               END-IF
           END-IF.
           IF WT-SC-DISTANCE(WT-SC-IX) > 5
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) - 10
           ELSE
               COMPUTE WT-SC-SIMILARITY(WT-SC-IX) =
                   WT-SC-SIMILARITY(WT-SC-IX) -
                   (WT-SC-DISTANCE(WT-SC-IX) * 2)
           END-IF.
           IF WT-SC-SIMILARITY(WT-SC-IX) < 0
               MOVE 0 TO WT-SC-SIMILARITY(WT-SC-IX).
           IF WT-SC-SIMILARITY(WT-SC-IX) > 100
               MOVE 100 TO WT-SC-SIMILARITY(WT-SC-IX).
           IF WT-SC-SQFT(WT-SC-IX) > 0
               COMPUTE WT-SC-PPSF(WT-SC-IX) ROUNDED =
                   WT-SC-PRICE(WT-SC-IX) / WT-SC-SQFT(WT-SC-IX)
           END-IF.
           IF WT-SC-UNITS(WT-SC-IX) > 0
               COMPUTE WT-SC-PPU(WT-SC-IX) ROUNDED =
                   WT-SC-PRICE(WT-SC-IX) / WT-SC-UNITS(WT-SC-IX)
           END-IF.
       6015-EXIT.
           EXIT.
      *
      * SHOP-STANDARD ABSOLUTE-VALUE ROUTINE - WORKS OFF WS-DIFF-WORK,
      * RETURNS WS-ABS-WORK.  CARRIED FROM THE OLD VARIANCE-CHECK
      * PARAGRAPHS IN THE MBP RECONCILIATION RUNS.
       6016-ABSOLUTE-VALUE.
           IF WS-DIFF-WORK < 0
               COMPUTE WS-ABS-WORK = WS-DIFF-WORK * -1
           ELSE
               MOVE WS-DIFF-WORK TO WS-ABS-WORK.
       6016-EXIT.
           EXIT.
      *
      * BUBBLE SORT DESCENDING ON SIMILARITY - THE COMP TABLE NEVER
      * RUNS MORE THAN 60 ROWS SO THE OLD SLOW SORT IS FINE HERE.
       6020-SORT-BY-SIMILARITY.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6021-OUTER-SIMILARITY-PASS THRU 6021-EXIT
               UNTIL WT-SC-IX > WT-SC-COUNT - 1.
       6020-EXIT.
           EXIT.
      *
       6021-OUTER-SIMILARITY-PASS.
           MOVE 1 TO WT-SC-JX.
           PERFORM 6022-INNER-SIMILARITY-COMPARE THRU 6022-EXIT
               UNTIL WT-SC-JX > WT-SC-COUNT - WT-SC-IX.
           ADD 1 TO WT-SC-IX.
       6021-EXIT.
           EXIT.
      *
       6022-INNER-SIMILARITY-COMPARE.
           IF WT-SC-SIMILARITY(WT-SC-JX) <
                   WT-SC-SIMILARITY(WT-SC-JX + 1)
               PERFORM 6025-SWAP-SC-ROWS THRU 6025-EXIT
           END-IF.
           ADD 1 TO WT-SC-JX.
       6022-EXIT.
           EXIT.
      *
       6025-SWAP-SC-ROWS.
           MOVE WT-SC-PRICE(WT-SC-JX)      TO WS-SWAP-PRICE.
           MOVE WT-SC-SQFT(WT-SC-JX)       TO WS-SWAP-SQFT.
           MOVE WT-SC-BEDS(WT-SC-JX)       TO WS-SWAP-BEDS.
           MOVE WT-SC-BATHS(WT-SC-JX)      TO WS-SWAP-BATHS.
           MOVE WT-SC-UNITS(WT-SC-JX)      TO WS-SWAP-UNITS.
           MOVE WT-SC-DISTANCE(WT-SC-JX)   TO WS-SWAP-DISTANCE.
           MOVE WT-SC-PROP-TYPE(WT-SC-JX)  TO WS-SWAP-PROP-TYPE.
           MOVE WT-SC-SIMILARITY(WT-SC-JX) TO WS-SWAP-SIMILARITY.
           MOVE WT-SC-PPSF(WT-SC-JX)       TO WS-SWAP-PPSF.
           MOVE WT-SC-PPU(WT-SC-JX)        TO WS-SWAP-PPU.
           MOVE WT-SC-PASS-FILTER(WT-SC-JX) TO WS-SWAP-PASS-FILTER.
           MOVE WT-SC-TABLE(WT-SC-JX + 1)  TO WT-SC-TABLE(WT-SC-JX).
           MOVE WS-SWAP-PRICE      TO WT-SC-PRICE(WT-SC-JX + 1).
           MOVE WS-SWAP-SQFT       TO WT-SC-SQFT(WT-SC-JX + 1).
           MOVE WS-SWAP-BEDS       TO WT-SC-BEDS(WT-SC-JX + 1).
           MOVE WS-SWAP-BATHS      TO WT-SC-BATHS(WT-SC-JX + 1).
           MOVE WS-SWAP-UNITS      TO WT-SC-UNITS(WT-SC-JX + 1).
           MOVE WS-SWAP-DISTANCE   TO WT-SC-DISTANCE(WT-SC-JX + 1).
           MOVE WS-SWAP-PROP-TYPE  TO WT-SC-PROP-TYPE(WT-SC-JX + 1).
           MOVE WS-SWAP-SIMILARITY TO WT-SC-SIMILARITY(WT-SC-JX + 1).
           MOVE WS-SWAP-PPSF       TO WT-SC-PPSF(WT-SC-JX + 1).
           MOVE WS-SWAP-PPU        TO WT-SC-PPU(WT-SC-JX + 1).
           MOVE WS-SWAP-PASS-FILTER
                                   TO WT-SC-PASS-FILTER(WT-SC-JX + 1).
       6025-EXIT.
           EXIT.
      *
      * TOP 6 COMPS THAT PASSED THE FILTER, IN SIMILARITY ORDER, GO
      * INTO WT-KEPT-TABLE FOR THE STATS PARAGRAPH BELOW.
       6030-BUILD-KEPT-TABLE.
           MOVE 0 TO WT-SC-KEPT-COUNT.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6031-KEEP-ONE-COMP THRU 6031-EXIT
               UNTIL WT-SC-IX > WT-SC-COUNT OR WT-SC-KEPT-COUNT = 6.
       6030-EXIT.
           EXIT.
      *
       6031-KEEP-ONE-COMP.
           IF WT-SC-PASSES(WT-SC-IX)
               ADD 1 TO WT-SC-KEPT-COUNT
               MOVE 'N' TO WT-KEPT-HAS-PPSF(WT-SC-KEPT-COUNT)
               MOVE 'N' TO WT-KEPT-HAS-PPU(WT-SC-KEPT-COUNT)
               IF WT-SC-SQFT(WT-SC-IX) > 0
                   MOVE WT-SC-PPSF(WT-SC-IX) TO
                       WT-KEPT-PPSF(WT-SC-KEPT-COUNT)
                   MOVE 'Y' TO
                       WT-KEPT-HAS-PPSF(WT-SC-KEPT-COUNT)
               END-IF
               IF WT-SC-UNITS(WT-SC-IX) > 0
                   MOVE WT-SC-PPU(WT-SC-IX) TO
                       WT-KEPT-PPU(WT-SC-KEPT-COUNT)
                   MOVE 'Y' TO
                       WT-KEPT-HAS-PPU(WT-SC-KEPT-COUNT)
               END-IF
           END-IF.
           ADD 1 TO WT-SC-IX.
       6031-EXIT.
           EXIT.
      *
      * MEDIAN/LOW(20TH)/HIGH(80TH) OVER THE KEPT PPSF AND PPU LISTS.
       6040-PPSF-PPU-STATS.
           MOVE 0 TO WS-SC-PPSF-MEDIAN WS-SC-PPU-MEDIAN
                     WS-SC-PPSF-LOW WS-SC-PPSF-HIGH
                     WS-SC-PPU-LOW WS-SC-PPU-HIGH.
           MOVE 0 TO WT-SC-KX.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6041-COPY-ONE-PPSF THRU 6041-EXIT
               UNTIL WT-SC-IX > WT-SC-KEPT-COUNT.
           MOVE WT-SC-KX TO WS-SC-VALUE-COUNT.
           PERFORM 6045-BUBBLE-PPSF THRU 6045-EXIT.
           IF WS-SC-VALUE-COUNT > 0
               PERFORM 6046-STATS-FROM-PPSF THRU 6046-EXIT.
           MOVE 0 TO WT-SC-KX.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6042-COPY-ONE-PPU THRU 6042-EXIT
               UNTIL WT-SC-IX > WT-SC-KEPT-COUNT.
           MOVE WT-SC-KX TO WS-SC-VALUE-COUNT.
           PERFORM 6047-BUBBLE-PPU THRU 6047-EXIT.
           IF WS-SC-VALUE-COUNT > 0
               PERFORM 6048-STATS-FROM-PPU THRU 6048-EXIT.
       6040-EXIT.
           EXIT.
      *
       6041-COPY-ONE-PPSF.
           IF WT-KEPT-HAS-PPSF(WT-SC-IX) = 'Y'
               ADD 1 TO WT-SC-KX
               MOVE WT-KEPT-PPSF(WT-SC-IX) TO
                   WT-PPSF-SORT-TABLE(WT-SC-KX)
           END-IF.
           ADD 1 TO WT-SC-IX.
       6041-EXIT.
           EXIT.
      *
       6042-COPY-ONE-PPU.
           IF WT-KEPT-HAS-PPU(WT-SC-IX) = 'Y'
               ADD 1 TO WT-SC-KX
               MOVE WT-KEPT-PPU(WT-SC-IX) TO
                   WT-PPU-SORT-TABLE(WT-SC-KX)
           END-IF.
           ADD 1 TO WT-SC-IX.
       6042-EXIT.
           EXIT.
      *
       6045-BUBBLE-PPSF.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6043-OUTER-PPSF-PASS THRU 6043-EXIT
               UNTIL WT-SC-IX > WS-SC-VALUE-COUNT - 1.
       6045-EXIT.
           EXIT.
      *
       6043-OUTER-PPSF-PASS.
           MOVE 1 TO WT-SC-JX.
           PERFORM 6044-INNER-PPSF-COMPARE THRU 6044-EXIT
               UNTIL WT-SC-JX > WS-SC-VALUE-COUNT - WT-SC-IX.
           ADD 1 TO WT-SC-IX.
       6043-EXIT.
           EXIT.
      *
       6044-INNER-PPSF-COMPARE.
           IF WT-PPSF-SORT-TABLE(WT-SC-JX) >
                   WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
               MOVE WT-PPSF-SORT-TABLE(WT-SC-JX)
                   TO WS-SC-PPSF-SWAP
               MOVE WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
                   TO WT-PPSF-SORT-TABLE(WT-SC-JX)
               MOVE WS-SC-PPSF-SWAP
                   TO WT-PPSF-SORT-TABLE(WT-SC-JX + 1)
           END-IF.
           ADD 1 TO WT-SC-JX.
       6044-EXIT.
           EXIT.
      *
       6046-STATS-FROM-PPSF.
           PERFORM 6060-CALC-INDEXES THRU 6060-EXIT.
           PERFORM 6065-EVEN-ODD-CHECK THRU 6065-EXIT.
           IF WS-SC-COUNT-IS-EVEN
               COMPUTE WS-SC-PPSF-MEDIAN ROUNDED =
                   (WT-PPSF-SORT-TABLE(WS-SC-VALUE-COUNT / 2) +
                    WT-PPSF-SORT-TABLE(WS-SC-VALUE-COUNT / 2 + 1)) / 2
           ELSE
               MOVE WT-PPSF-SORT-TABLE((WS-SC-VALUE-COUNT + 1) / 2)
                   TO WS-SC-PPSF-MEDIAN
           END-IF.
           MOVE WT-PPSF-SORT-TABLE(WS-SC-IDX-LOW)  TO WS-SC-PPSF-LOW.
           MOVE WT-PPSF-SORT-TABLE(WS-SC-IDX-HIGH) TO WS-SC-PPSF-HIGH.
       6046-EXIT.
           EXIT.
      *
       6047-BUBBLE-PPU.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6049-OUTER-PPU-PASS THRU 6049-EXIT
               UNTIL WT-SC-IX > WS-SC-VALUE-COUNT - 1.
       6047-EXIT.
           EXIT.
      *
       6049-OUTER-PPU-PASS.
           MOVE 1 TO WT-SC-JX.
           PERFORM 6069-INNER-PPU-COMPARE THRU 6069-EXIT
               UNTIL WT-SC-JX > WS-SC-VALUE-COUNT - WT-SC-IX.
           ADD 1 TO WT-SC-IX.
       6049-EXIT.
           EXIT.
      *
       6069-INNER-PPU-COMPARE.
           IF WT-PPU-SORT-TABLE(WT-SC-JX) >
                   WT-PPU-SORT-TABLE(WT-SC-JX + 1)
               MOVE WT-PPU-SORT-TABLE(WT-SC-JX)
                   TO WS-SC-PPU-SWAP
               MOVE WT-PPU-SORT-TABLE(WT-SC-JX + 1)
                   TO WT-PPU-SORT-TABLE(WT-SC-JX)
               MOVE WS-SC-PPU-SWAP
                   TO WT-PPU-SORT-TABLE(WT-SC-JX + 1)
           END-IF.
           ADD 1 TO WT-SC-JX.
       6069-EXIT.
           EXIT.
      *
       6048-STATS-FROM-PPU.
           PERFORM 6060-CALC-INDEXES THRU 6060-EXIT.
           PERFORM 6065-EVEN-ODD-CHECK THRU 6065-EXIT.
           IF WS-SC-COUNT-IS-EVEN
               COMPUTE WS-SC-PPU-MEDIAN ROUNDED =
                   (WT-PPU-SORT-TABLE(WS-SC-VALUE-COUNT / 2) +
                    WT-PPU-SORT-TABLE(WS-SC-VALUE-COUNT / 2 + 1)) / 2
           ELSE
               MOVE WT-PPU-SORT-TABLE((WS-SC-VALUE-COUNT + 1) / 2)
                   TO WS-SC-PPU-MEDIAN
           END-IF.
           MOVE WT-PPU-SORT-TABLE(WS-SC-IDX-LOW)  TO WS-SC-PPU-LOW.
           MOVE WT-PPU-SORT-TABLE(WS-SC-IDX-HIGH) TO WS-SC-PPU-HIGH.
       6048-EXIT.
           EXIT.
      *
      * LOW = ELEMENT AT (1-BASED) INT(M*0.20) - INDEX MATH DONE IN
      * INTEGER COMP FIELDS TO MATCH THE SPEC'S TRUNCATING INTENT.
      * COMPUTE TRUNCATES TOWARD ZERO WHEN THE TARGET IS AN INTEGER
      * COMP ITEM WITH NO ROUNDED CLAUSE, SO NO SEPARATE TRUNC STEP
      * IS NEEDED.
       6060-CALC-INDEXES.
           COMPUTE WS-SC-PCT-WORK = WS-SC-VALUE-COUNT * 0.20.
           COMPUTE WS-SC-IDX-LOW = WS-SC-PCT-WORK.
           IF WS-SC-IDX-LOW < 1
               MOVE 1 TO WS-SC-IDX-LOW.
           COMPUTE WS-SC-PCT-WORK = WS-SC-VALUE-COUNT * 0.80.
           COMPUTE WS-SC-IDX-HIGH = WS-SC-PCT-WORK.
           ADD 1 TO WS-SC-IDX-HIGH.
           IF WS-SC-IDX-HIGH > WS-SC-VALUE-COUNT
               MOVE WS-SC-VALUE-COUNT TO WS-SC-IDX-HIGH.
       6060-EXIT.
           EXIT.
      *
      * SETS THE EVEN/ODD SWITCH ON WS-SC-VALUE-COUNT WITHOUT AN
      * INTRINSIC REMAINDER FUNCTION - DIVIDE THEN TEST THE HALF
      * BACK AGAINST THE ORIGINAL COUNT.
       6065-EVEN-ODD-CHECK.
           MOVE 'N' TO WS-SC-EVEN-SW.
           COMPUTE WS-SC-HALF-CT = WS-SC-VALUE-COUNT / 2.
           IF WS-SC-HALF-CT * 2 = WS-SC-VALUE-COUNT
               MOVE 'Y' TO WS-SC-EVEN-SW.
       6065-EXIT.
           EXIT.
      *
      * VALUE-BY-PPSF x SUBJECT SQFT, VALUE-BY-PPU x SUBJECT UNITS,
      * BASE = MEAN OF WHICHEVER EXIST, LOW/HIGH OFF THE LOW/HIGH
      * PPSF AND PPU (MIN OF THE TWO LOWS, MAX OF THE TWO HIGHS).
       6050-COMP-VALUE-ESTIMATES.
           MOVE 0 TO WS-SC-VALUE-BASE WS-SC-VALUE-LOW
                     WS-SC-VALUE-HIGH.
           IF WS-SC-PPSF-MEDIAN > 0 AND AP1100-SQFT > 0
               COMPUTE WS-SC-VALUE-BASE ROUNDED =
                   WS-SC-PPSF-MEDIAN * AP1100-SQFT
               COMPUTE WS-SC-VALUE-LOW ROUNDED =
                   WS-SC-PPSF-LOW * AP1100-SQFT
               COMPUTE WS-SC-VALUE-HIGH ROUNDED =
                   WS-SC-PPSF-HIGH * AP1100-SQFT
           END-IF.
           IF WS-SC-PPU-MEDIAN > 0 AND WS-IA-UNITS > 0
               IF WS-SC-VALUE-BASE > 0
                   COMPUTE WS-SC-VALUE-BASE ROUNDED =
                       (WS-SC-VALUE-BASE +
                        (WS-SC-PPU-MEDIAN * WS-IA-UNITS)) / 2
                   COMPUTE WS-PPU-LOW-EXT ROUNDED =
                       WS-SC-PPU-LOW * WS-IA-UNITS
                   IF WS-PPU-LOW-EXT < WS-SC-VALUE-LOW
                       MOVE WS-PPU-LOW-EXT TO WS-SC-VALUE-LOW
                   END-IF
                   COMPUTE WS-PPU-HIGH-EXT ROUNDED =
                       WS-SC-PPU-HIGH * WS-IA-UNITS
                   IF WS-PPU-HIGH-EXT > WS-SC-VALUE-HIGH
                       MOVE WS-PPU-HIGH-EXT TO WS-SC-VALUE-HIGH
                   END-IF
               ELSE
                   COMPUTE WS-SC-VALUE-BASE ROUNDED =
                       WS-SC-PPU-MEDIAN * WS-IA-UNITS
                   COMPUTE WS-SC-VALUE-LOW ROUNDED =
                       WS-SC-PPU-LOW * WS-IA-UNITS
                   COMPUTE WS-SC-VALUE-HIGH ROUNDED =
                       WS-SC-PPU-HIGH * WS-IA-UNITS
               END-IF
           END-IF.
       6050-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 6100 - SALES-COMPARISON-SIMPLE.  A SEPARATE, PLAINER MODEL
      * OFF PPSF ONLY, 20/50/80 PERCENTILE WITH LINEAR INTERPOLATION,
      * KEPT ALONGSIDE 6000'S FULL MODEL FOR COMMITTEE REVIEW.
      * ---------------------------------------------------------------
       6100-SIMPLE-SALES-COMPARISON.
           MOVE 0 TO WT-SIMPLE-COUNT.
           MOVE 0 TO WS-SIMPLE-LOW WS-SIMPLE-BASE WS-SIMPLE-HIGH.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6101-ADD-ONE-SIMPLE-PPSF THRU 6101-EXIT
               UNTIL WT-SC-IX > WT-SC-COUNT.
           IF WT-SIMPLE-COUNT > 0
               PERFORM 6110-BUBBLE-SIMPLE-PPSF THRU 6110-EXIT
               PERFORM 6120-SIMPLE-PERCENTILES THRU 6120-EXIT
           END-IF.
       6100-EXIT.
           EXIT.
      *
       6101-ADD-ONE-SIMPLE-PPSF.
           IF WT-SC-SQFT(WT-SC-IX) > 0 AND
                   WT-SIMPLE-COUNT < 60
               ADD 1 TO WT-SIMPLE-COUNT
               COMPUTE WT-SIMPLE-PPSF-TABLE(WT-SIMPLE-COUNT)
                   ROUNDED =
                   WT-SC-PRICE(WT-SC-IX) / WT-SC-SQFT(WT-SC-IX)
           END-IF.
           ADD 1 TO WT-SC-IX.
       6101-EXIT.
           EXIT.
      *
       6110-BUBBLE-SIMPLE-PPSF.
           MOVE 1 TO WT-SC-IX.
           PERFORM 6111-OUTER-SIMPLE-PASS THRU 6111-EXIT
               UNTIL WT-SC-IX > WT-SIMPLE-COUNT - 1.
       6110-EXIT.
           EXIT.
      *
       6111-OUTER-SIMPLE-PASS.
           MOVE 1 TO WT-SC-JX.
           PERFORM 6112-INNER-SIMPLE-COMPARE THRU 6112-EXIT
               UNTIL WT-SC-JX > WT-SIMPLE-COUNT - WT-SC-IX.
           ADD 1 TO WT-SC-IX.
       6111-EXIT.
           EXIT.
      *
       6112-INNER-SIMPLE-COMPARE.
           IF WT-SIMPLE-PPSF-TABLE(WT-SC-JX) >
                   WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
               MOVE WT-SIMPLE-PPSF-TABLE(WT-SC-JX)
                   TO WS-SC-PPSF-SWAP
               MOVE WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
                   TO WT-SIMPLE-PPSF-TABLE(WT-SC-JX)
               MOVE WS-SC-PPSF-SWAP
                   TO WT-SIMPLE-PPSF-TABLE(WT-SC-JX + 1)
           END-IF.
           ADD 1 TO WT-SC-JX.
       6112-EXIT.
           EXIT.
      *
      * 20TH/50TH/80TH PERCENTILE, LINEAR INTERPOLATION BETWEEN THE
      * TWO CLOSEST RANKS, EACH x SUBJECT SQFT, ROUNDED TO WHOLE $.
       6120-SIMPLE-PERCENTILES.
           MOVE 20 TO WS-SIMPLE-PCT.
           PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
           COMPUTE WS-SIMPLE-LOW ROUNDED =
               WS-SIMPLE-RESULT * AP1100-SQFT.
           MOVE 50 TO WS-SIMPLE-PCT.
           PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
           COMPUTE WS-SIMPLE-BASE ROUNDED =
               WS-SIMPLE-RESULT * AP1100-SQFT.
           MOVE 80 TO WS-SIMPLE-PCT.
           PERFORM 6130-INTERPOLATE THRU 6130-EXIT.
           COMPUTE WS-SIMPLE-HIGH ROUNDED =
               WS-SIMPLE-RESULT * AP1100-SQFT.
       6120-EXIT.
           EXIT.
      *
       6130-INTERPOLATE.
           COMPUTE WS-SIMPLE-RANK ROUNDED =
               (WS-SIMPLE-PCT / 100) * (WT-SIMPLE-COUNT - 1) + 1.
           MOVE WS-SIMPLE-RANK TO WS-SC-IDX-LOW.
           COMPUTE WS-SC-IDX-HIGH = WS-SC-IDX-LOW + 1.
           IF WS-SC-IDX-HIGH > WT-SIMPLE-COUNT
               MOVE WT-SIMPLE-COUNT TO WS-SC-IDX-HIGH.
           COMPUTE WS-SIMPLE-FRACTION =
               WS-SIMPLE-RANK - WS-SC-IDX-LOW.
           COMPUTE WS-SIMPLE-RESULT ROUNDED =
               WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-LOW) +
               (WS-SIMPLE-FRACTION *
                (WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-HIGH) -
                 WT-SIMPLE-PPSF-TABLE(WS-SC-IDX-LOW))).
       6130-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 6200 - VALUE-ADD MODEL A (RENT UPLIFT).  STABILIZED RENT IS
      * TAKEN AS 115 PCT OF THE FMR-BLENDED RECOMMENDED RENT UNTIL A
      * REHAB PLAN FEEDS A REAL NUMBER IN FROM THE FINANCING-PARMS
      * FILE.
      * ---------------------------------------------------------------
       6200-VALUE-ADD-RENT-UPLIFT.
           COMPUTE WS-VA-STAB-RENT-UNIT ROUNDED =
               WS-FMR-BLEND-RENT * 1.15.
           COMPUTE WS-VA-UPLIFT =
               WS-VA-STAB-RENT-UNIT - WS-FMR-BLEND-RENT.
           MOVE WS-IA-UNITS TO WS-IA-UNITS.
           MOVE WS-VA-STAB-RENT-UNIT TO WS-IA-RENT-UNIT.
           PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
           MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
           MOVE WS-IA-NOI TO WS-VA-STABILIZED-NOI.
           IF WS-CAP-FINAL-RATE > 0
               COMPUTE WS-VA-ARV ROUNDED =
                   WS-IA-NOI / WS-CAP-FINAL-RATE
               MOVE WS-VA-ARV TO WS-VAL-STABILIZED
           END-IF.
           COMPUTE WS-VA-TOTAL-COST =
               AP1100-PRICE + WS-VA-REHAB-COST + WS-VA-CLOSING-COST.
           COMPUTE WS-VA-CREATED-EQUITY = WS-VA-ARV - WS-VA-TOTAL-COST.
           MOVE 0 TO WS-VA-RETURN-ON-COST.
           IF WS-VA-TOTAL-COST NOT = 0
               COMPUTE WS-VA-RETURN-ON-COST ROUNDED =
                   WS-VA-CREATED-EQUITY / WS-VA-TOTAL-COST
           END-IF.
      * RESTORE MARKET NOI FOR THE PARAGRAPHS THAT FOLLOW.  THE
      * STABILIZED FIGURE STAYS BEHIND IN WS-VA-STABILIZED-NOI FOR
      * 6300 AND THE IRR CASH-FLOW STREAM TO PICK UP LATER.
           MOVE WS-FMR-BLEND-RENT TO WS-IA-RENT-UNIT.
           PERFORM 3610-RUN-INCOME-APPROACH THRU 3610-EXIT.
           MOVE WS-IA-NOI TO WS-SCN-MARKET-NOI.
       6200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 6300 - VALUE-ADD MODEL B (NOI-BASED), INCLUDING THE BISECTION
      * IRR SOLVER JGP ADDED IN 1990.  US00332.
      * ---------------------------------------------------------------
       6300-VALUE-ADD-NOI-BASED.
           COMPUTE WS-VA-TOTAL-COST =
               AP1100-PRICE + WS-VA-REHAB-COST.
           MOVE 0 TO WS-VB-GOING-IN-CAP WS-VB-YIELD-ON-COST.
           IF AP1100-PRICE > 0
               COMPUTE WS-VB-GOING-IN-CAP ROUNDED =
                   WS-SCN-MARKET-NOI / AP1100-PRICE
           END-IF.
           IF WS-VA-TOTAL-COST NOT = 0
               COMPUTE WS-VB-YIELD-ON-COST ROUNDED =
                   WS-VA-STABILIZED-NOI / WS-VA-TOTAL-COST
           END-IF.
           MOVE WS-CAP-FINAL-RATE TO WS-VB-EXIT-CAP.
           MOVE 0 TO WS-VB-EXIT-VALUE WS-VB-EQUITY-CREATION.
           IF WS-VB-EXIT-CAP > 0
               COMPUTE WS-VB-EXIT-VALUE ROUNDED =
                   WS-VA-STABILIZED-NOI / WS-VB-EXIT-CAP
               COMPUTE WS-VB-EQUITY-CREATION ROUNDED =
                   WS-VB-EXIT-VALUE - WS-VA-TOTAL-COST
           END-IF.
           PERFORM 6310-SOLVE-IRR-BISECTION THRU 6310-EXIT.
       6300-EXIT.
           EXIT.
      *
      * SIMPLE IRR - CF0 = -TOTAL COST, YEAR 1 = MARKET NOI, YEARS
      * 2..H = STABILIZED (VALUE-ADD) NOI, EXIT VALUE ADDED IN YEAR H.
      * 60 ITERATIONS OF BISECTION ON RATE IN [-0.50, +0.50].
       6310-SOLVE-IRR-BISECTION.
           MOVE -0.5000 TO WS-IRR-LOW.
           MOVE  0.5000 TO WS-IRR-HIGH.
           MOVE 1 TO WS-IRR-ITER.
           PERFORM 6315-ONE-BISECTION-STEP THRU 6315-EXIT
               UNTIL WS-IRR-ITER > 60.
           COMPUTE WS-VB-IRR ROUNDED = (WS-IRR-LOW + WS-IRR-HIGH) / 2.
       6310-EXIT.
           EXIT.
      *
       6315-ONE-BISECTION-STEP.
           COMPUTE WS-IRR-MID ROUNDED =
               (WS-IRR-LOW + WS-IRR-HIGH) / 2.
           PERFORM 6320-NPV-AT-RATE THRU 6320-EXIT.
           IF WS-IRR-NPV > 0
               MOVE WS-IRR-MID TO WS-IRR-LOW
           ELSE
               MOVE WS-IRR-MID TO WS-IRR-HIGH
           END-IF.
           ADD 1 TO WS-IRR-ITER.
       6315-EXIT.
           EXIT.
      *
       6320-NPV-AT-RATE.
           COMPUTE WS-IRR-NPV = 0 - WS-VA-TOTAL-COST.
           MOVE 1 TO WS-IRR-YEAR.
           PERFORM 6325-ONE-YEAR-DISCOUNT THRU 6325-EXIT
               UNTIL WS-IRR-YEAR > WS-VB-HOLD-YEARS.
       6320-EXIT.
           EXIT.
      *
       6325-ONE-YEAR-DISCOUNT.
           IF WS-IRR-YEAR = 1
               MOVE WS-SCN-MARKET-NOI TO WS-IRR-CASH-FLOW
           ELSE
               MOVE WS-VA-STABILIZED-NOI TO WS-IRR-CASH-FLOW
           END-IF.
           IF WS-IRR-YEAR = WS-VB-HOLD-YEARS
               ADD WS-VB-EXIT-VALUE TO WS-IRR-CASH-FLOW
           END-IF.
           COMPUTE WS-IRR-DISCOUNT-FACTOR =
               (1 + WS-IRR-MID) ** WS-IRR-YEAR.
           COMPUTE WS-IRR-NPV = WS-IRR-NPV +
               (WS-IRR-CASH-FLOW / WS-IRR-DISCOUNT-FACTOR).
           ADD 1 TO WS-IRR-YEAR.
       6325-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 7000 - RISK SCORING.  SEVEN WEIGHTED COMPONENTS, 0-100 SCORE,
      * HIGHER = LOWER RISK.  JGP RAISED THE HAZARD FLOOR IN 1999.
      * US00619.
      * ---------------------------------------------------------------
       7000-SCORE-RISK.
           PERFORM 7010-SCORE-HAZARDS      THRU 7010-EXIT.
           PERFORM 7020-SCORE-RENT-CTRL    THRU 7020-EXIT.
           PERFORM 7030-SCORE-JURISDICTION THRU 7030-EXIT.
           PERFORM 7040-SCORE-UNDERWRITING THRU 7040-EXIT.
           PERFORM 7050-SCORE-AGE          THRU 7050-EXIT.
           PERFORM 7060-SCORE-PROP-TYPE    THRU 7060-EXIT.
           PERFORM 7070-SCORE-VOLATILITY   THRU 7070-EXIT.
           COMPUTE WS-RISK-FINAL ROUNDED =
               (WS-RISK-HAZARDS      * 0.15) +
               (WS-RISK-RENT-CTRL    * 0.15) +
               (WS-RISK-JURISDICTION * 0.10) +
               (WS-RISK-UNDERWRITING * 0.25) +
               (WS-RISK-AGE          * 0.10) +
               (WS-RISK-TYPE         * 0.10) +
               (WS-RISK-VOLATILITY   * 0.15).
           EVALUATE TRUE
               WHEN WS-RISK-FINAL >= 85  MOVE 'A' TO WS-RISK-GRADE
               WHEN WS-RISK-FINAL >= 75  MOVE 'B' TO WS-RISK-GRADE
               WHEN WS-RISK-FINAL >= 65  MOVE 'C' TO WS-RISK-GRADE
               WHEN OTHER                MOVE 'D' TO WS-RISK-GRADE
           END-EVALUATE.
       7000-EXIT.
           EXIT.
      *
      * NO EXPLICIT HAZARD FLAGS ON THE SUBJECT-PROPERTY MASTER (NONE
      * WERE EVER ADDED TO THE FEED), SO THE PENALTY NEVER FIRES AND
      * THE COMPONENT STAYS AT THE FLOOR RAISED TO 100 - HELD HERE AS
      * THE COMMITTEE STILL WANTS THE COLUMN CARRIED ON THE REPORT.
       7010-SCORE-HAZARDS.
           MOVE 100 TO WS-RISK-HAZARDS.
           IF WS-HAZARD-CONFIRMED
               COMPUTE WS-RISK-HAZARDS = WS-RISK-HAZARDS - 20
               IF WS-RISK-HAZARDS < 40
                   MOVE 40 TO WS-RISK-HAZARDS.
       7010-EXIT.
           EXIT.
      *
       7020-SCORE-RENT-CTRL.
           EVALUATE TRUE
               WHEN WS-RC-APPLIES  MOVE 55 TO WS-RISK-RENT-CTRL
               WHEN WS-RC-EXEMPT   MOVE 85 TO WS-RISK-RENT-CTRL
               WHEN OTHER          MOVE 70 TO WS-RISK-RENT-CTRL
           END-EVALUATE.
       7020-EXIT.
           EXIT.
      *
       7030-SCORE-JURISDICTION.
           EVALUATE WS-JURISDICTION
               WHEN 'LA CITY'   MOVE 70 TO WS-RISK-JURISDICTION
               WHEN 'LA COUNTY' MOVE 80 TO WS-RISK-JURISDICTION
               WHEN OTHER       MOVE 85 TO WS-RISK-JURISDICTION
           END-EVALUATE.
       7030-EXIT.
           EXIT.
      *
       7040-SCORE-UNDERWRITING.
           MOVE 80 TO WS-RISK-UNDERWRITING.
           IF WS-LOAN-DSCR < 1.100
               COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 25
           ELSE
           IF WS-LOAN-DSCR < 1.200
               COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 15
           ELSE
           IF WS-LOAN-DSCR < 1.300
               COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 5.
           IF WS-UW-CASH-FLOW < 0
               COMPUTE WS-RISK-UNDERWRITING = WS-RISK-UNDERWRITING - 20.
           IF WS-RISK-UNDERWRITING < 40
               MOVE 40 TO WS-RISK-UNDERWRITING.
           IF WS-RISK-UNDERWRITING > 95
               MOVE 95 TO WS-RISK-UNDERWRITING.
       7040-EXIT.
           EXIT.
      *
       7050-SCORE-AGE.
           EVALUATE TRUE
               WHEN AP1100-YEAR-BUILT = 0    MOVE 75 TO WS-RISK-AGE
               WHEN AP1100-YEAR-BUILT < 1940 MOVE 55 TO WS-RISK-AGE
               WHEN AP1100-YEAR-BUILT < 1978 MOVE 65 TO WS-RISK-AGE
               WHEN AP1100-YEAR-BUILT < 2000 MOVE 75 TO WS-RISK-AGE
               WHEN OTHER                    MOVE 85 TO WS-RISK-AGE
           END-EVALUATE.
       7050-EXIT.
           EXIT.
      *
       7060-SCORE-PROP-TYPE.
           EVALUATE WS-PROP-TYPE-CODE
               WHEN 'COMMERCIAL'
               WHEN 'MIXED_USE'          MOVE 65 TO WS-RISK-TYPE
               WHEN 'MULTIFAMILY-5PLUS'  MOVE 75 TO WS-RISK-TYPE
               WHEN 'DUPLEX'
               WHEN 'TRIPLEX'
               WHEN 'FOURPLEX'           MOVE 80 TO WS-RISK-TYPE
               WHEN 'SFR'                MOVE 85 TO WS-RISK-TYPE
               WHEN OTHER                MOVE 70 TO WS-RISK-TYPE
           END-EVALUATE.
       7060-EXIT.
           EXIT.
      *
       7070-SCORE-VOLATILITY.
           MOVE 0 TO WS-INCOME-DROP-PCT.
           IF WS-SCN-MARKET-NOI NOT = 0
               COMPUTE WS-INCOME-DROP-PCT ROUNDED =
                   (WS-SCN-MARKET-NOI - WS-SCN-DOWNSIDE-NOI) /
                   WS-SCN-MARKET-NOI
           END-IF.
           EVALUATE TRUE
               WHEN WS-SCN-MARKET-NOI = 0    MOVE 70 TO
                                                  WS-RISK-VOLATILITY
               WHEN WS-INCOME-DROP-PCT > 0.20 MOVE 60 TO
                                                  WS-RISK-VOLATILITY
               WHEN WS-INCOME-DROP-PCT > 0.10 MOVE 70 TO
                                                  WS-RISK-VOLATILITY
               WHEN OTHER                    MOVE 80 TO
                                                  WS-RISK-VOLATILITY
           END-EVALUATE.
       7070-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 7100 - RECOMMENDATION V1.  BUY/WATCH/PASS POINT ACCUMULATOR,
      * ORIGINAL MODEL FROM '86 WITH THE PRICE-VS-VALUE AND CASH-ON-
      * CASH RULES ADDED LATER.
      * ---------------------------------------------------------------
       7100-RECOMMEND-V1.
           MOVE 0 TO WS-V1-BUY-SCORE WS-V1-WATCH-SCORE
                     WS-V1-PASS-SCORE.
           EVALUATE TRUE
               WHEN WS-RISK-FINAL < 25
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 2.0
               WHEN WS-RISK-FINAL < 50
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
               WHEN WS-RISK-FINAL < 70
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
               WHEN WS-RISK-FINAL < 85
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 2.5
           END-EVALUATE.
           EVALUATE WS-RISK-GRADE
               WHEN 'A'
               WHEN 'B'
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
               WHEN 'C'
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
           END-EVALUATE.
           EVALUATE TRUE
               WHEN WS-LOAN-DSCR >= 1.400
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
               WHEN WS-LOAN-DSCR >= 1.200
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
               WHEN WS-LOAN-DSCR >= 1.100
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 1.0
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 1.5
           END-EVALUATE.
           EVALUATE TRUE
               WHEN WS-LOAN-LTV <= 0.650
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 0.5
               WHEN WS-LOAN-LTV <= 0.750
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
           END-EVALUATE.
           MOVE 0 TO WS-PRICE-DISCOUNT-ASIS WS-PRICE-DISCOUNT-STAB.
           IF WS-VAL-AS-IS > 0
               COMPUTE WS-PRICE-DISCOUNT-ASIS ROUNDED =
                   (WS-VAL-AS-IS - AP1100-PRICE) / WS-VAL-AS-IS
           END-IF.
           IF WS-VAL-STABILIZED > 0
               COMPUTE WS-PRICE-DISCOUNT-STAB ROUNDED =
                   (WS-VAL-STABILIZED - AP1100-PRICE) /
                   WS-VAL-STABILIZED
           END-IF.
           EVALUATE TRUE
               WHEN WS-PRICE-DISCOUNT-ASIS >= 0.10
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.5
               WHEN WS-PRICE-DISCOUNT-ASIS >= 0.05
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
               WHEN WS-PRICE-DISCOUNT-ASIS >= 0
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
           END-EVALUATE.
           IF WS-PRICE-DISCOUNT-STAB >= 0.15
               COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0.
           COMPUTE WS-CAP-SPREAD =
               WS-CAP-FINAL-RATE - WS-CAP-BASE-RATE.
           EVALUATE TRUE
               WHEN WS-CAP-SPREAD >= 0.005
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
               WHEN WS-CAP-SPREAD >= 0
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.5
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
           END-EVALUATE.
           EVALUATE TRUE
               WHEN WS-UW-CASH-ON-CASH >= 0.08
                   COMPUTE WS-V1-BUY-SCORE = WS-V1-BUY-SCORE + 1.0
               WHEN WS-UW-CASH-ON-CASH >= 0.05
                   COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.75
               WHEN OTHER
                   COMPUTE WS-V1-PASS-SCORE = WS-V1-PASS-SCORE + 0.5
           END-EVALUATE.
           IF WS-RC-APPLIES
               COMPUTE WS-V1-PASS-SCORE  = WS-V1-PASS-SCORE  + 0.25
               COMPUTE WS-V1-WATCH-SCORE = WS-V1-WATCH-SCORE + 0.25.
           IF WS-V1-BUY-SCORE >= WS-V1-WATCH-SCORE AND
                   WS-V1-BUY-SCORE >= WS-V1-PASS-SCORE
               MOVE 'BUY  ' TO WS-V1-DECISION
           ELSE
           IF WS-V1-PASS-SCORE >= WS-V1-BUY-SCORE AND
                   WS-V1-PASS-SCORE >= WS-V1-WATCH-SCORE
               MOVE 'PASS ' TO WS-V1-DECISION
           ELSE
               MOVE 'WATCH' TO WS-V1-DECISION.
       7100-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 7200 - RECOMMENDATION V2.  A SECOND, INDEPENDENT SCORE-CARD
      * MODEL ADDED IN 1992 SO THE COMMITTEE COULD COMPARE THE TWO
      * SIDE BY SIDE ON THE REPORT BEFORE RETIRING V1.  IT NEVER GOT
      * RETIRED.  US00418, US00583.
      * ---------------------------------------------------------------
       7200-RECOMMEND-V2.
           MOVE 0 TO WS-V2-SCORE-SUM WS-V2-SCORE-N.
           MOVE 0 TO WS-V2-COMP-SCORE WS-V2-CAP-SCORE
                     WS-V2-DSCR-SCORE WS-V2-COC-SCORE.
           IF WT-SC-KEPT-COUNT > 0 AND AP1100-PRICE > 0 AND
                   WS-SC-VALUE-BASE > 0
               COMPUTE WS-V2-COMP-PCT ROUNDED =
                   (WS-SC-VALUE-BASE - AP1100-PRICE) / AP1100-PRICE
               EVALUATE TRUE
                   WHEN WS-V2-COMP-PCT >= 0.20  MOVE 5 TO
                                                     WS-V2-COMP-SCORE
                   WHEN WS-V2-COMP-PCT >= 0.10  MOVE 4 TO
                                                     WS-V2-COMP-SCORE
                   WHEN WS-V2-COMP-PCT >= -0.05 MOVE 3 TO
                                                     WS-V2-COMP-SCORE
                   WHEN WS-V2-COMP-PCT >= -0.15 MOVE 2 TO
                                                     WS-V2-COMP-SCORE
                   WHEN OTHER                   MOVE 1 TO
                                                     WS-V2-COMP-SCORE
               END-EVALUATE
               ADD WS-V2-COMP-SCORE TO WS-V2-SCORE-SUM
               ADD 1 TO WS-V2-SCORE-N
           END-IF.
           EVALUATE TRUE
               WHEN WS-CAP-FINAL-RATE >= 0.06 MOVE 4 TO WS-V2-CAP-SCORE
               WHEN WS-CAP-FINAL-RATE >= 0.05 MOVE 3 TO WS-V2-CAP-SCORE
               WHEN OTHER                     MOVE 2 TO WS-V2-CAP-SCORE
           END-EVALUATE.
           ADD WS-V2-CAP-SCORE TO WS-V2-SCORE-SUM.
           ADD 1 TO WS-V2-SCORE-N.
           IF WS-LOAN-MEETS-MIN
               MOVE 4 TO WS-V2-DSCR-SCORE
           ELSE
               MOVE 1 TO WS-V2-DSCR-SCORE.
           ADD WS-V2-DSCR-SCORE TO WS-V2-SCORE-SUM.
           ADD 1 TO WS-V2-SCORE-N.
           EVALUATE TRUE
               WHEN WS-UW-CASH-ON-CASH >= 0.07 MOVE 4 TO
                                                    WS-V2-COC-SCORE
               WHEN WS-UW-CASH-ON-CASH >= 0.05 MOVE 3 TO
                                                    WS-V2-COC-SCORE
               WHEN WS-UW-CASH-ON-CASH >= 0.03 MOVE 2 TO
                                                    WS-V2-COC-SCORE
               WHEN OTHER                      MOVE 1 TO
                                                    WS-V2-COC-SCORE
           END-EVALUATE.
           ADD WS-V2-COC-SCORE TO WS-V2-SCORE-SUM.
           ADD 1 TO WS-V2-SCORE-N.
           MOVE 0 TO WS-V2-BLENDED-SCORE.
           IF WS-V2-SCORE-N > 0
               COMPUTE WS-V2-BLENDED-SCORE ROUNDED =
                   WS-V2-SCORE-SUM / WS-V2-SCORE-N
           END-IF.
           EVALUATE TRUE
               WHEN WS-V2-BLENDED-SCORE >= 4.200
                   MOVE 'BUY  ' TO WS-V2-DECISION
               WHEN WS-V2-BLENDED-SCORE >= 3.200
                   MOVE 'WATCH' TO WS-V2-DECISION
               WHEN OTHER
                   MOVE 'PASS ' TO WS-V2-DECISION
           END-EVALUATE.
       7200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 8000 - WRITE THE APPRAISAL-RESULT OUTPUT RECORD.  ONE RECORD
      * PER APPRAISED SUBJECT, KEYED ON THE SUBJECT ID.
      * ---------------------------------------------------------------
       8000-WRITE-RESULT-REC.
           MOVE SPACES TO APRESLT-REC.
           MOVE AP1100-SUBJ-ID     TO AR-SUBJ-ID.
           MOVE WS-FMR-BLEND-RENT  TO AR-REC-RENT.
           MOVE WS-IA-GSR          TO AR-GSR.
           MOVE WS-SCN-MARKET-NOI  TO AR-NOI.
           MOVE WS-CAP-FINAL-RATE  TO AR-CAP-RATE.
           MOVE WS-VAL-AS-IS       TO AR-AS-IS-VALUE.
           MOVE WS-SC-VALUE-BASE   TO AR-COMP-VALUE.
           MOVE WS-LOAN-FINAL      TO AR-LOAN-AMOUNT.
           MOVE WS-LOAN-MONTHLY-PMT TO AR-MONTHLY-PMT.
           MOVE WS-LOAN-DSCR       TO AR-DSCR.
           MOVE WS-LOAN-LTV        TO AR-LTV.
           MOVE WS-RISK-FINAL      TO AR-RISK-SCORE.
           MOVE WS-RISK-GRADE      TO AR-RISK-GRADE.
           MOVE WS-V1-DECISION     TO AR-DECISION.
           WRITE APRESLT-REC.
           IF WS-RSLT-STATUS NOT = '00'
               DISPLAY 'APPR2000 - APPRSLT WRITE ERROR STATUS '
                       WS-RSLT-STATUS ' SUBJ ' AP1100-SUBJ-ID.
       8000-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 8100 - LAY OUT THE NINE-SECTION APPRAISAL WRITE-UP ON THE
      * REPORT FILE.  EACH SECTION IS ITS OWN REDEFINES OF THE PRINT
      * LINE, SO WE BUILD ONE, WRITE IT, CLEAR IT, BUILD THE NEXT.
      * ---------------------------------------------------------------
       8100-PRINT-REPORT-SECTIONS.
           PERFORM 8110-PRINT-HEADING    THRU 8110-EXIT.
           PERFORM 8120-PRINT-SNAPSHOT   THRU 8120-EXIT.
           PERFORM 8130-PRINT-ZONING     THRU 8130-EXIT.
           PERFORM 8140-PRINT-RENTCTRL   THRU 8140-EXIT.
           PERFORM 8150-PRINT-SALESCOMP  THRU 8150-EXIT.
           PERFORM 8160-PRINT-INCOME     THRU 8160-EXIT.
           PERFORM 8170-PRINT-FINANCING  THRU 8170-EXIT.
           PERFORM 8180-PRINT-CASHFLOW   THRU 8180-EXIT.
           PERFORM 8190-PRINT-RISK       THRU 8190-EXIT.
           PERFORM 8195-PRINT-RECOMMEND  THRU 8195-EXIT.
       8100-EXIT.
           EXIT.
      *
       8110-PRINT-HEADING.
           MOVE SPACES TO APRPTLN-REC.
           MOVE AP1100-SUBJ-ID       TO RLH-SUBJ-ID.
           MOVE WS-ADDR-NORMALIZED   TO RLH-ADDRESS.
           WRITE APRPTLN-REC.
       8110-EXIT.
           EXIT.
      *
       8120-PRINT-SNAPSHOT.
           MOVE SPACES TO APRPTLN-REC.
           MOVE AP1100-PRICE         TO RLS-PRICE.
           MOVE AP1100-BEDS          TO RLS-BEDS.
           MOVE AP1100-BATHS         TO RLS-BATHS.
           MOVE AP1100-SQFT          TO RLS-SQFT.
           MOVE AP1100-LOT-SQFT      TO RLS-LOT-SQFT.
           MOVE AP1100-YEAR-BUILT    TO RLS-YEAR-BUILT.
           WRITE APRPTLN-REC.
       8120-EXIT.
           EXIT.
      *
       8130-PRINT-ZONING.
           MOVE SPACES TO APRPTLN-REC.
           MOVE AP1100-ZONING        TO RLZ-ZONING.
           IF WS-ZONE-IS-SFR
               MOVE 'SFR-YES'        TO RLZ-SFR-FLAG
           ELSE
               MOVE 'SFR-NO '        TO RLZ-SFR-FLAG.
           IF WS-ZONE-IS-MULTI
               MOVE 'MULTIFAMILY-YES' TO RLZ-MULTI-FLAG
           ELSE
               MOVE 'MULTIFAMILY-NO ' TO RLZ-MULTI-FLAG.
           IF WS-ZONE-IS-COML
               MOVE 'COML-YES'       TO RLZ-COML-FLAG
           ELSE
               MOVE 'COML-NO '       TO RLZ-COML-FLAG.
           WRITE APRPTLN-REC.
       8130-EXIT.
           EXIT.
      *
       8140-PRINT-RENTCTRL.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-JURISDICTION      TO RLR-JURISDICTION.
           IF WS-RC-APPLIES
               MOVE 'YES'            TO RLR-RSO-APPLIES
           ELSE
               MOVE 'NO '            TO RLR-RSO-APPLIES.
           MOVE WS-RC-REASON         TO RLR-REASON.
           WRITE APRPTLN-REC.
       8140-EXIT.
           EXIT.
      *
       8150-PRINT-SALESCOMP.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-SC-VALUE-LOW      TO RLC-LOW-VALUE.
           MOVE WS-SC-VALUE-BASE     TO RLC-BASE-VALUE.
           MOVE WS-SC-VALUE-HIGH     TO RLC-HIGH-VALUE.
           WRITE APRPTLN-REC.
       8150-EXIT.
           EXIT.
      *
       8160-PRINT-INCOME.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-IA-GSR            TO RLI-GSR.
           MOVE WS-SCN-MARKET-NOI    TO RLI-NOI.
           COMPUTE WS-EDIT-PCT ROUNDED = WS-CAP-FINAL-RATE * 100.
           MOVE WS-EDIT-PCT          TO RLI-CAP-RATE.
           MOVE WS-VAL-AS-IS         TO RLI-INCOME-VALUE.
           WRITE APRPTLN-REC.
       8160-EXIT.
           EXIT.
      *
       8170-PRINT-FINANCING.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-LOAN-FINAL        TO RLF-LOAN-AMOUNT.
           MOVE WS-LOAN-MONTHLY-PMT  TO RLF-MONTHLY-PMT.
           MOVE WS-LOAN-ADS          TO RLF-ANNUAL-DEBT-SVC.
           WRITE APRPTLN-REC.
       8170-EXIT.
           EXIT.
      *
       8180-PRINT-CASHFLOW.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-LOAN-DSCR         TO RLK-DSCR.
           MOVE WS-UW-CASH-FLOW      TO RLK-CASHFLOW.
           COMPUTE WS-EDIT-PCT ROUNDED = WS-UW-CASH-ON-CASH * 100.
           MOVE WS-EDIT-PCT          TO RLK-CASH-ON-CASH.
           WRITE APRPTLN-REC.
       8180-EXIT.
           EXIT.
      *
       8190-PRINT-RISK.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-RISK-FINAL        TO RLM-RISK-SCORE.
           MOVE WS-RISK-GRADE        TO RLM-RISK-GRADE.
           STRING 'HAZ=' WS-RISK-HAZARDS ' RC=' WS-RISK-RENT-CTRL
                  ' JUR=' WS-RISK-JURISDICTION ' UW='
                  WS-RISK-UNDERWRITING ' AGE=' WS-RISK-AGE
               DELIMITED BY SIZE INTO RLM-COMPONENTS.
           WRITE APRPTLN-REC.
       8190-EXIT.
           EXIT.
      *
       8195-PRINT-RECOMMEND.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-V1-DECISION       TO RLD-DECISION-V1.
           MOVE WS-V2-BLENDED-SCORE  TO RLD-SCORE-V2.
           MOVE WS-V2-DECISION       TO RLD-DECISION-V2.
           WRITE APRPTLN-REC.
       8195-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 8200 - ROLL THIS SUBJECT'S FIGURES INTO THE RUN'S CONTROL
      * TOTALS FOR THE TAIL OF THE REPORT.
      * ---------------------------------------------------------------
       8200-ACCUMULATE-TOTALS.
           ADD 1 TO WS-SUBJ-APPR-CT.
           ADD WS-SCN-MARKET-NOI TO WS-SUM-NOI.
           ADD WS-LOAN-FINAL     TO WS-SUM-LOAN.
           EVALUATE WS-V1-DECISION
               WHEN 'BUY  '  ADD 1 TO WS-BUY-CT
               WHEN 'WATCH'  ADD 1 TO WS-WATCH-CT
               WHEN OTHER    ADD 1 TO WS-PASS-CT
           END-EVALUATE.
       8200-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 9000 - SKIP A SUBJECT THAT HAS NEITHER RENT COMPS NOR A HUD
      * FMR TO WORK FROM.  A SHORT RESULT RECORD GOES OUT SO THE
      * DOWNSTREAM RECONCILIATION COUNT TIES TO SUBJPROP, PLUS ONE
      * REPORT LINE ON THE HEADING REDEFINE SO THE ANALYST SEES WHY
      * THE SUBJECT DROPPED OUT.  US00527.
      * ---------------------------------------------------------------
       9000-SKIP-SUBJECT.
           ADD 1 TO WS-SUBJ-SKIP-CT.
           MOVE SPACES TO APRESLT-REC.
           MOVE AP1100-SUBJ-ID TO AR-SUBJ-ID.
           MOVE 'SKIPP' TO AR-DECISION.
           WRITE APRESLT-REC.
           MOVE SPACES TO APRPTLN-REC.
           MOVE AP1100-SUBJ-ID     TO RLH-SUBJ-ID.
           MOVE WS-ADDR-NORMALIZED TO RLH-ADDRESS.
           MOVE 'SKIPPED - NO RENT COMPS, NO HUD FMR ON FILE'
               TO RLH-LABEL.
           WRITE APRPTLN-REC.
       9000-EXIT.
           EXIT.
      *
      * ---------------------------------------------------------------
      * 9800 - END OF JOB.  PRINT THE TWO CONTROL-TOTAL LINES, CLOSE
      * THE FILE SET, DISPLAY THE CONSOLE SUMMARY.  SAME LAYOUT THE
      * SHOP HAS USED ON EVERY OVERNIGHT DRIVER SINCE THE MBP DAYS.
      * ---------------------------------------------------------------
       9800-END-OF-JOB.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-SUBJ-READ-CT   TO RLT-SUBJ-READ.
           MOVE WS-SUBJ-APPR-CT   TO RLT-SUBJ-APPRAISED.
           MOVE WS-SUBJ-SKIP-CT   TO RLT-SUBJ-SKIPPED.
           WRITE APRPTLN-REC.
           MOVE SPACES TO APRPTLN-REC.
           MOVE WS-SUM-NOI        TO RLU-SUM-NOI.
           MOVE WS-SUM-LOAN       TO RLU-SUM-LOAN.
           MOVE WS-BUY-CT         TO RLU-BUY-COUNT.
           MOVE WS-WATCH-CT       TO RLU-WATCH-COUNT.
           MOVE WS-PASS-CT        TO RLU-PASS-COUNT.
           WRITE APRPTLN-REC.
           CLOSE SUBJPROP-FILE
                 RENTCOMP-FILE
                 SALESCOMP-FILE
                 FINPARM-FILE
                 APPRSLT-FILE
                 APPRRPT-FILE.
           DISPLAY 'APPR2000 - RUN COMPLETE'.
           DISPLAY 'APPR2000 - SUBJECTS READ      ' WS-SUBJ-READ-CT.
           DISPLAY 'APPR2000 - SUBJECTS APPRAISED  ' WS-SUBJ-APPR-CT.
           DISPLAY 'APPR2000 - SUBJECTS SKIPPED    ' WS-SUBJ-SKIP-CT.
           DISPLAY 'APPR2000 - BUY/WATCH/PASS      ' WS-BUY-CT '/'
                   WS-WATCH-CT '/' WS-PASS-CT.
       9800-EXIT.
           EXIT.
      *
       9999-STOP-RUN.
           STOP RUN.
