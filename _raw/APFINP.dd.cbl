      *****************************************************************
      * APFINP.DD.CBL  -  FINANCING-PARMS RECORD, ONE PER SUBJECT,   *
      * OPTIONAL.  WHEN A SUBJECT HAS NO MATCHING RECORD ON THIS     *
      * FILE, 1300-LOAD-FINANCING-PARMS MOVES THE SHOP DEFAULTS      *
      * LISTED BELOW INSTEAD OF FAILING THE SUBJECT.                 *
      *****************************************************************
       01  APFINP-REC.
           05  FIN-SUBJ-ID                 PIC X(8).
           05  FIN-INT-RATE                PIC 9V9(6)      COMP-3.
      * DEFAULT WHEN MISSING = 0.067500
           05  FIN-AMORT-YEARS             PIC 9(2).
      * DEFAULT WHEN MISSING = 30
           05  FIN-MIN-DSCR                PIC 9V99        COMP-3.
      * DEFAULT WHEN MISSING = 1.20
           05  FIN-MAX-LTV                 PIC 9V9(4)      COMP-3.
      * DEFAULT WHEN MISSING = 0.7500
           05  FIN-DOWN-PAYMENT            PIC S9(9)V99    COMP-3.
      * DEFAULT WHEN MISSING = PRICE MINUS FINAL LOAN AMOUNT
           05  FILLER                      PIC X(9).
