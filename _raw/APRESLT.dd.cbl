      *****************************************************************
      * APRESLT.DD.CBL  -  APPRAISAL-RESULT OUTPUT RECORD, ONE PER    *
      * APPRAISED SUBJECT.  LAYOUT PATTERNED ON THE OLD MBLPS OUTPUT  *
      * RECORD - GROUPED FIELDS UNDER A HEADER LEVEL, TRAILING        *
      * FILLER SIZED TO ROUND THE RECORD TO THE CONTRACT LENGTH.      *
      *****************************************************************
       01  APRESLT-REC.
           05  AR-KEY-FIELDS.
               10  AR-SUBJ-ID              PIC X(8).
           05  AR-RENT-INCOME-FIELDS.
               10  AR-REC-RENT             PIC 9(5)V99     COMP-3.
               10  AR-GSR                  PIC S9(9)V99    COMP-3.
               10  AR-NOI                  PIC S9(9)V99    COMP-3.
           05  AR-VALUATION-FIELDS.
               10  AR-CAP-RATE             PIC 9V9(4)      COMP-3.
               10  AR-AS-IS-VALUE          PIC S9(11)V99   COMP-3.
               10  AR-COMP-VALUE           PIC S9(11)V99   COMP-3.
           05  AR-FINANCING-FIELDS.
               10  AR-LOAN-AMOUNT          PIC S9(9)V99    COMP-3.
               10  AR-MONTHLY-PMT          PIC S9(7)V99    COMP-3.
               10  AR-DSCR                 PIC 9V999       COMP-3.
               10  AR-LTV                  PIC 9V999       COMP-3.
           05  AR-DECISION-FIELDS.
               10  AR-RISK-SCORE           PIC 9(3)V99     COMP-3.
               10  AR-RISK-GRADE           PIC X(1).
               10  AR-DECISION             PIC X(5).
           05  FILLER                      PIC X(33).
