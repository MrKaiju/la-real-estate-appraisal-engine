      *****************************************************************
      * APWORK.DD.CBL  -  WORKING TABLES FOR THE APPRAISAL DRIVER.   *
      * COPIED INTO THE WORKING-STORAGE SECTION OF APPR2000.         *
      * BUILT ON THE SAME OCCURS/REDEFINES HABITS AS THE OLD MBF,    *
      * MBU, TRAN750 AND RECON750 DD MEMBERS - ONE GROUP PER TABLE,  *
      * A COUNT FIELD AHEAD OF EACH TABLE, COMP SUBSCRIPTS.          *
      *****************************************************************
       01  WT-RENT-COMP-WORK.
           05  WT-RC-COUNT             PIC S9(4)  COMP  VALUE 0.
           05  WT-RC-IX                PIC S9(4)  COMP.
           05  WT-RC-TABLE OCCURS 60 TIMES.
               10  WT-RC-BEDS          PIC 9(2).
               10  WT-RC-BATHS         PIC 9(2)V9.
               10  WT-RC-SQFT          PIC 9(6).
               10  WT-RC-RENT          PIC 9(5)V99   COMP-3.
               10  WT-RC-SOURCE        PIC X(12).
           05  FILLER                  PIC X(4).
       01  WT-BED-STAT-WORK.
           05  WT-BS-COUNT             PIC S9(4)  COMP  VALUE 0.
           05  WT-BS-IX                PIC S9(4)  COMP.
           05  WT-BED-STAT-TABLE OCCURS 12 TIMES.
               10  WT-BS-BEDS          PIC 9(2).
               10  WT-BS-N             PIC S9(4)  COMP.
               10  WT-BS-SUM-RENT      PIC S9(9)V99  COMP-3.
               10  WT-BS-MIN-RENT      PIC 9(5)V99   COMP-3.
               10  WT-BS-MAX-RENT      PIC 9(5)V99   COMP-3.
               10  WT-BS-MEAN-RENT     PIC 9(5)V99   COMP-3.
               10  WT-BS-MEDIAN-RENT   PIC 9(5)V99   COMP-3.
           05  FILLER                  PIC X(4).
      * SORT/MEDIAN SCRATCH FOR RENT COMPS - USED ONCE FOR THE OVERALL
      * RENT LIST, THEN RESET AND RE-USED FOR EACH BED-COUNT ROW'S
      * OWN LIST.  SIZED TO THE SAME 60-ROW CAP AS WT-RENT-COMP-WORK.
       01  WT-RENT-SORT-WORK.
           05  WT-RS-COUNT             PIC S9(4)  COMP.
           05  WT-RS-IX                PIC S9(4)  COMP.
           05  WT-RS-JX                PIC S9(4)  COMP.
           05  WT-RS-TABLE OCCURS 60 TIMES
                                       PIC 9(5)V99   COMP-3.
           05  WT-RS-SWAP              PIC 9(5)V99   COMP-3.
           05  FILLER                  PIC X(4).
       01  WT-SALES-COMP-WORK.
           05  WT-SC-COUNT             PIC S9(4)  COMP  VALUE 0.
           05  WT-SC-IX                PIC S9(4)  COMP.
           05  WT-SC-JX                PIC S9(4)  COMP.
           05  WT-SC-KEPT-COUNT        PIC S9(4)  COMP  VALUE 0.
           05  WT-SC-TABLE OCCURS 60 TIMES.
               10  WT-SC-PRICE         PIC S9(9)V99  COMP-3.
               10  WT-SC-SQFT          PIC 9(6).
               10  WT-SC-BEDS          PIC 9(2).
               10  WT-SC-BATHS         PIC 9(2)V9.
               10  WT-SC-UNITS         PIC 9(3).
               10  WT-SC-DISTANCE      PIC 9(2)V99.
               10  WT-SC-PROP-TYPE     PIC X(20).
               10  WT-SC-SIMILARITY    PIC S9(3)V99  COMP-3.
               10  WT-SC-PPSF          PIC S9(5)V9999 COMP-3.
               10  WT-SC-PPU           PIC S9(9)V99  COMP-3.
               10  WT-SC-PASS-FILTER   PIC X.
                   88  WT-SC-PASSES        VALUE 'Y'.
      * TOP 6 BY SIMILARITY, DESCENDING - FILLED BY 6000-SCORE-SALES-
      * COMPS, THEN THE PPSF/PPU LISTS BELOW ARE SORTED ASCENDING OFF
      * OF THESE 6 SLOTS FOR THE MEDIAN/LOW/HIGH STATS.
           05  WT-KEPT-TABLE OCCURS 6 TIMES.
               10  WT-KEPT-PPSF        PIC S9(5)V9999 COMP-3.
               10  WT-KEPT-PPU         PIC S9(9)V99  COMP-3.
               10  WT-KEPT-HAS-PPSF    PIC X.
               10  WT-KEPT-HAS-PPU     PIC X.
           05  WT-PPSF-SORT-TABLE OCCURS 6 TIMES
                                       PIC S9(5)V9999 COMP-3.
           05  WT-PPU-SORT-TABLE OCCURS 6 TIMES
                                       PIC S9(9)V99  COMP-3.
           05  FILLER                  PIC X(4).
      * GRID SUBSCRIPT STANDS ALONE, NOT PART OF THE TABLE ITSELF -
      * SITS AT THE 77 LEVEL LIKE THE OTHER LOOSE SUBSCRIPTS.
       77  WT-CG-IX                    PIC S9(4)  COMP.
       01  WT-CAP-RATE-GRID.
           05  WT-CAP-GRID-TABLE OCCURS 8 TIMES.
               10  WT-CAP-TYPE         PIC X(10).
               10  WT-CAP-PRIME        PIC 9V9(4)    COMP-3.
               10  WT-CAP-CORE         PIC 9V9(4)    COMP-3.
               10  WT-CAP-STABLE       PIC 9V9(4)    COMP-3.
               10  WT-CAP-TRANS        PIC 9V9(4)    COMP-3.
               10  WT-CAP-DISTRESSED   PIC 9V9(4)    COMP-3.
           05  FILLER                  PIC X(4).
