      *****************************************************************
      * APRCOMP.DD.CBL  -  RENT-COMP RECORD, ONE PER RENTAL COMPARABLE*
      * FILE IS SORTED BY rc-subj-id, MATCHED SEQUENTIALLY AGAINST    *
      * THE SUBJECT-PROPERTY MASTER IN 1100-LOAD-RENT-COMPS.          *
      * FIELD NAMES CARRY THE LOWER-CASE HABIT OF THE OLD MBP LAYOUT. *
      *****************************************************************
       01  APRCOMP-REC.
           05  rc-subj-id                  PIC X(8).
           05  rc-beds                     PIC 9(2).
      * 99 = UNKNOWN BED COUNT, SEE 3000-AGGREGATE-RENT-COMPS
           05  rc-baths                    PIC 9(2)V9.
           05  rc-sqft                     PIC 9(6).
      * ZERO = UNKNOWN SQFT
           05  rc-rent                     PIC 9(5)V99     COMP-3.
      * ZERO = UNKNOWN RENT, COMP IS SKIPPED
           05  rc-source                   PIC X(12).
           05  FILLER                      PIC X(2).
