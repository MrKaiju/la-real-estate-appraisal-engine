      *****************************************************************
      * AP1100.DD.CBL                                                *
      * SUBJECT-PROPERTY MASTER RECORD - COPY MEMBER ONLY.           *
      * NO PROCEDURE DIVISION HERE - THIS IS COPIED INTO THE         *
      * WORKING-STORAGE SECTION OF THE APPRAISAL DRIVER (APPR2000)   *
      * ONE RECORD, ONE COPY MEMBER - KEEPS THE MASTER LAYOUT IN A   *
      * SINGLE PLACE FOR EVERY PROGRAM THAT TOUCHES IT.  DO NOT ADD  *
      * A PROCEDURE DIVISION TO THIS MEMBER.                         *
      *****************************************************************
       01  AP1100-REC.
           05  AP1100-SUBJ-ID              PIC X(8).
           05  AP1100-ADDRESS              PIC X(60).
      * OLD-FORMAT VIEW - PRE-2004 LOADS SPLIT STREET/CSZ AT COL 30,
      * NO COMMAS.  CURRENT LOADS USE THE FREE-FORM COMMA STRING
      * ABOVE AND 2000-NORMALIZE-ADDRESS PARSES IT.  KEPT FOR THE
      * ODD BACK-LOADED FILE THAT STILL COMES IN OLD FORMAT.
           05  AP1100-ADDRESS-OLD REDEFINES AP1100-ADDRESS.
               10  AP1100-ADDR-STREET-OLD  PIC X(30).
               10  AP1100-ADDR-CSZ-OLD     PIC X(30).
           05  AP1100-PRICE                PIC S9(9)V99   COMP-3.
           05  AP1100-BEDS                 PIC 9(2).
           05  AP1100-BATHS                PIC 9(2)V9.
           05  AP1100-SQFT                 PIC 9(6).
           05  AP1100-LOT-SQFT             PIC 9(7).
           05  AP1100-YEAR-BUILT           PIC 9(4).
           05  AP1100-YEAR-BUILT-X REDEFINES AP1100-YEAR-BUILT
                                           PIC X(4).
           05  AP1100-NUM-UNITS            PIC 9(3).
           05  AP1100-PROP-TYPE            PIC X(20).
           05  AP1100-ZONING               PIC X(12).
      * QUICK-GLANCE VIEW OF THE ZONE STRING - 2300-INTERPRET-ZONING
      * STILL UNSTRINGS ON THE DASH TO GET THE REAL BASE ZONE, THIS
      * REDEFINE IS JUST FOR CONSOLE DISPLAYS AND AUDIT LISTINGS.
           05  AP1100-ZONING-QUICK REDEFINES AP1100-ZONING.
               10  AP1100-ZONE-BASE-QUICK  PIC X(4).
               10  AP1100-ZONE-REST-QUICK  PIC X(8).
           05  AP1100-JURISDICTION         PIC X(20).
           05  AP1100-SUBMARKET            PIC X(12).
           05  AP1100-RENT-CTRL-FLAG       PIC X(1).
               88  AP1100-RENT-CTRL-YES        VALUE 'Y'.
               88  AP1100-RENT-CTRL-NO         VALUE 'N'.
               88  AP1100-RENT-CTRL-UNKNOWN    VALUE ' '.
           05  AP1100-HUD-FMR              PIC 9(5)V99    COMP-3.
           05  FILLER                      PIC X(4).
