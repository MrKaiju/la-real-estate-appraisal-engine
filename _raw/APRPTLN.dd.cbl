      *****************************************************************
      * APRPTLN.DD.CBL  -  APPRAISAL-REPORT PRINT LINE, 132 POSITIONS.*
      * SAME REDEFINES-OFF-ONE-01 HABIT USED FOR AP1100/APRESLT - ONE *
      * BASE 01 AT PIC X(132), A SEPARATE 01-LEVEL REDEFINES OF IT    *
      * FOR EACH SECTION OF THE APPRAISAL WRITE-UP, EDITED FIELDS FOR *
      * THE PRINTED FIGURES.  KEEPS ALL NINE SECTIONS PLUS THE TWO    *
      * CONTROL-TOTAL LINES ON ONE RECORD AREA INSTEAD OF NINE FDS.   *
      *****************************************************************
       01  APRPTLN-REC                     PIC X(132).

       01  RL-HEADING REDEFINES APRPTLN-REC.
           05  RLH-FILLER1                 PIC X(1).
           05  RLH-LABEL                   PIC X(20)   VALUE
                   'SUBJECT PROPERTY -  '.
           05  RLH-SUBJ-ID                 PIC X(8).
           05  RLH-FILLER2                 PIC X(3).
           05  RLH-ADDRESS                 PIC X(60).
           05  FILLER                      PIC X(40).

       01  RL-SNAPSHOT REDEFINES APRPTLN-REC.
           05  RLS-FILLER1                 PIC X(3).
           05  RLS-LABEL                   PIC X(12)   VALUE
                   'LIST PRICE  '.
           05  RLS-PRICE                   PIC $$$,$$$,$$9.
           05  RLS-FILLER2                 PIC X(3).
           05  RLS-BEDS-LBL                PIC X(6)    VALUE 'BEDS  '.
           05  RLS-BEDS                    PIC ZZ9.
           05  RLS-FILLER3                 PIC X(3).
           05  RLS-BATHS-LBL               PIC X(6)    VALUE 'BATHS '.
           05  RLS-BATHS                   PIC ZZ9.9.
           05  RLS-FILLER4                 PIC X(3).
           05  RLS-SQFT-LBL                PIC X(9)    VALUE
                   'BLDG SF  '.
           05  RLS-SQFT                    PIC ZZZ,ZZ9.
           05  RLS-FILLER5                 PIC X(3).
           05  RLS-LOT-LBL                 PIC X(8)    VALUE
                   'LOT SF  '.
           05  RLS-LOT-SQFT                PIC ZZZ,ZZ9.
           05  RLS-FILLER6                 PIC X(3).
           05  RLS-YEAR-LBL                PIC X(6)    VALUE
                   'BUILT '.
           05  RLS-YEAR-BUILT              PIC 9(4).
           05  FILLER                      PIC X(30).

       01  RL-ZONING REDEFINES APRPTLN-REC.
           05  RLZ-FILLER1                 PIC X(3).
           05  RLZ-LABEL                   PIC X(13)   VALUE
                   'ZONING CODE  '.
           05  RLZ-ZONING                  PIC X(12).
           05  RLZ-FILLER2                 PIC X(3).
           05  RLZ-SFR-FLAG                PIC X(7).
           05  RLZ-FILLER3                 PIC X(2).
           05  RLZ-MULTI-FLAG              PIC X(15).
           05  RLZ-FILLER4                 PIC X(2).
           05  RLZ-COML-FLAG               PIC X(12).
           05  FILLER                      PIC X(63).

       01  RL-RENTCTRL REDEFINES APRPTLN-REC.
           05  RLR-FILLER1                 PIC X(3).
           05  RLR-LABEL                   PIC X(14)   VALUE
                   'JURISDICTION  '.
           05  RLR-JURISDICTION            PIC X(20).
           05  RLR-FILLER2                 PIC X(3).
           05  RLR-RSO-LBL                 PIC X(13)   VALUE
                   'RSO APPLIES  '.
           05  RLR-RSO-APPLIES             PIC X(3).
           05  RLR-FILLER3                 PIC X(3).
           05  RLR-REASON                  PIC X(60).
           05  FILLER                      PIC X(13).

       01  RL-SALESCOMP REDEFINES APRPTLN-REC.
           05  RLC-FILLER1                 PIC X(3).
           05  RLC-LABEL                   PIC X(13)   VALUE
                   'COMP VALUE   '.
           05  RLC-LOW-LBL                 PIC X(4)    VALUE 'LOW '.
           05  RLC-LOW-VALUE               PIC $,$$$,$$$,$$9.
           05  RLC-FILLER2                 PIC X(2).
           05  RLC-BASE-LBL                PIC X(5)    VALUE
                   'BASE '.
           05  RLC-BASE-VALUE              PIC $,$$$,$$$,$$9.
           05  RLC-FILLER3                 PIC X(2).
           05  RLC-HIGH-LBL                PIC X(5)    VALUE
                   'HIGH '.
           05  RLC-HIGH-VALUE              PIC $,$$$,$$$,$$9.
           05  FILLER                      PIC X(59).

       01  RL-INCOME REDEFINES APRPTLN-REC.
           05  RLI-FILLER1                 PIC X(3).
           05  RLI-GSR-LBL                 PIC X(5)    VALUE
                   'GSR  '.
           05  RLI-GSR                     PIC $,$$$,$$9.
           05  RLI-FILLER2                 PIC X(2).
           05  RLI-NOI-LBL                 PIC X(5)    VALUE
                   'NOI  '.
           05  RLI-NOI                     PIC $,$$$,$$9.
           05  RLI-FILLER3                 PIC X(2).
           05  RLI-CAP-LBL                 PIC X(9)    VALUE
                   'CAP RATE '.
           05  RLI-CAP-RATE                PIC ZZ9.99.
           05  RLI-PCT                     PIC X(1)    VALUE '%'.
           05  RLI-FILLER4                 PIC X(2).
           05  RLI-VALUE-LBL               PIC X(13)   VALUE
                   'INCOME VALUE '.
           05  RLI-INCOME-VALUE            PIC $,$$$,$$$,$$9.
           05  FILLER                      PIC X(53).

       01  RL-FINANCING REDEFINES APRPTLN-REC.
           05  RLF-FILLER1                 PIC X(3).
           05  RLF-LOAN-LBL                PIC X(13)   VALUE
                   'LOAN AMOUNT  '.
           05  RLF-LOAN-AMOUNT             PIC $,$$$,$$9.
           05  RLF-FILLER2                 PIC X(2).
           05  RLF-PMT-LBL                 PIC X(13)   VALUE
                   'MONTHLY P&I  '.
           05  RLF-MONTHLY-PMT             PIC $$$,$$9.99.
           05  RLF-FILLER3                 PIC X(2).
           05  RLF-ADS-LBL                 PIC X(4)    VALUE
                   'ADS '.
           05  RLF-ANNUAL-DEBT-SVC         PIC $$$,$$9.99.
           05  FILLER                      PIC X(66).

       01  RL-CASHFLOW REDEFINES APRPTLN-REC.
           05  RLK-FILLER1                 PIC X(3).
           05  RLK-DSCR-LBL                PIC X(6)    VALUE
                   'DSCR  '.
           05  RLK-DSCR                    PIC 9.999.
           05  RLK-FILLER2                 PIC X(3).
           05  RLK-CASHFLOW-LBL            PIC X(20)   VALUE
                   'ANNUAL CASH FLOW    '.
           05  RLK-CASHFLOW                PIC $$,$$$,$$9.
           05  RLK-FILLER3                 PIC X(2).
           05  RLK-COC-LBL                 PIC X(15)   VALUE
                   'CASH-ON-CASH   '.
           05  RLK-CASH-ON-CASH            PIC ZZ9.99.
           05  RLK-PCT                     PIC X(1)    VALUE '%'.
           05  FILLER                      PIC X(61).

       01  RL-RISK REDEFINES APRPTLN-REC.
           05  RLM-FILLER1                 PIC X(3).
           05  RLM-SCORE-LBL               PIC X(12)   VALUE
                   'RISK SCORE  '.
           05  RLM-RISK-SCORE              PIC ZZ9.99.
           05  RLM-FILLER2                 PIC X(2).
           05  RLM-GRADE-LBL               PIC X(7)    VALUE
                   'GRADE  '.
           05  RLM-RISK-GRADE              PIC X(1).
           05  RLM-FILLER3                 PIC X(3).
           05  RLM-COMPONENTS              PIC X(98).

       01  RL-RECOMMEND REDEFINES APRPTLN-REC.
           05  RLD-FILLER1                 PIC X(3).
           05  RLD-DEC1-LBL                PIC X(15)   VALUE
                   'DECISION (V1)  '.
           05  RLD-DECISION-V1             PIC X(5).
           05  RLD-FILLER2                 PIC X(3).
           05  RLD-SCORE2-LBL              PIC X(18)   VALUE
                   'BLENDED SCORE (V2)'.
           05  RLD-SCORE-V2                PIC 9.999.
           05  RLD-FILLER3                 PIC X(3).
           05  RLD-DEC2-LBL                PIC X(10)   VALUE
                   'RATING V2 '.
           05  RLD-DECISION-V2             PIC X(5).
           05  FILLER                      PIC X(65).

       01  RL-CONTROL-TOTALS REDEFINES APRPTLN-REC.
           05  RLT-FILLER1                 PIC X(1).
           05  RLT-READ-LBL                PIC X(20)   VALUE
                   'SUBJECTS READ ......'.
           05  RLT-SUBJ-READ               PIC ZZZ,ZZ9.
           05  RLT-FILLER2                 PIC X(2).
           05  RLT-APPR-LBL                PIC X(20)   VALUE
                   'SUBJECTS APPRAISED .'.
           05  RLT-SUBJ-APPRAISED          PIC ZZZ,ZZ9.
           05  RLT-FILLER3                 PIC X(2).
           05  RLT-SKIP-LBL                PIC X(20)   VALUE
                   'SUBJECTS SKIPPED ...'.
           05  RLT-SUBJ-SKIPPED            PIC ZZZ,ZZ9.
           05  FILLER                      PIC X(46).

       01  RL-CONTROL-TOTALS2 REDEFINES APRPTLN-REC.
           05  RLU-FILLER1                 PIC X(1).
           05  RLU-NOI-LBL                 PIC X(20)   VALUE
                   'TOTAL NOI ..........'.
           05  RLU-SUM-NOI                 PIC $,$$$,$$$,$$9.
           05  RLU-FILLER2                 PIC X(2).
           05  RLU-LOAN-LBL                PIC X(20)   VALUE
                   'TOTAL LOAN AMOUNT ..'.
           05  RLU-SUM-LOAN                PIC $,$$$,$$$,$$9.
           05  RLU-FILLER3                 PIC X(2).
           05  RLU-BUY-LBL                 PIC X(6)    VALUE
                   'BUY = '.
           05  RLU-BUY-COUNT               PIC ZZ9.
           05  RLU-FILLER4                 PIC X(2).
           05  RLU-WATCH-LBL               PIC X(8)    VALUE
                   'WATCH = '.
           05  RLU-WATCH-COUNT             PIC ZZ9.
           05  RLU-FILLER5                 PIC X(2).
           05  RLU-PASS-LBL                PIC X(7)    VALUE
                   'PASS = '.
           05  RLU-PASS-COUNT              PIC ZZ9.
           05  FILLER                      PIC X(27).
